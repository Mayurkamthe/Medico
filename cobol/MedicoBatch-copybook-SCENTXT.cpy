000100******************************************************************
000110* MEDICOBATCH SCENARIO TEXT TABLE
000120* COPY MEMBER  SCENTXT
000130* HOLDS THE FIXED CAUSE / SYMPTOM / RECOMMENDATION WORDING FOR
000140* EACH OF THE 17 CLINICAL SCENARIOS (00 = NORMAL THRU 16).  THE
000150* WORDING ITSELF IS CLINIC POLICY, NOT PROGRAM LOGIC, SO IT IS
000160* KEPT AS DATA IN THIS TABLE RATHER THAN AS INLINE LITERALS IN
000170* THE CLASSIFIER PARAGRAPHS.
000180*----------------------------------------------------------------
000190* THE TABLE IS NOT VALUE-LOADED HERE -- THE LITERALS ARE TOO
000200* WIDE TO SIT INSIDE AREA B ON ONE LINE.  MEDSCEN PARAGRAPH
000210* 800-LOAD-SCENARIO-TEXT MOVES ALL 17 ROWS IN AT PROGRAM START,
000220* USING LITERAL CONTINUATION WHERE A STRING RUNS PAST COLUMN 72.
000230*----------------------------------------------------------------
000240* 07/12/07 DLK  ORIGINAL 17-ROW TEXT TABLE, MOVED OUT OF THE OLD
000250*               PCTPROC PERCENTAGE LADDER (TKT MB-355)
000260* 03/14/09 RLM  RECOMMENDATIONS WIDENED TO X(120) TO MATCH
000270*               VS-RECOMMENDATIONS ON VITDALY (TKT MB-370)
000280*----------------------------------------------------------------
000290 01  SCENARIO-TEXT-TABLE.
000300     05  ST-ENTRY OCCURS 17 TIMES INDEXED BY ST-IDX.
000310         10  ST-SCENARIO-ID          PIC 9(2).
000320         10  ST-RISK-LEVEL           PIC X(8).
000330             88  ST-RISK-NORMAL          VALUE "NORMAL  ".
000340             88  ST-RISK-MODERATE        VALUE "MODERATE".
000350             88  ST-RISK-CRITICAL        VALUE "CRITICAL".
000360         10  ST-SPECIFIC-CAUSE       PIC X(60).
000370         10  ST-POSSIBLE-CAUSES      PIC X(80).
000380         10  ST-SYMPTOMS             PIC X(80).
000390         10  ST-RECOMMENDATIONS      PIC X(120).
