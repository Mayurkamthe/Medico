000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  MEDTMPCV.
000130 AUTHOR. JON SAYLES.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 07/12/07.
000160 DATE-COMPILED. 07/12/07.
000170 SECURITY. NON-CONFIDENTIAL.
000180******************************************************************
000190*  MEDTMPCV -- CELSIUS TO FAHRENHEIT CONVERSION UTILITY
000200*  CALLED BY MEDSCEN SO THE PATIENT REPORT CAN SHOW THE READING
000210*  IN BOTH SCALES.  THE CLASSIFIER ITSELF WORKS ENTIRELY IN
000220*  CELSIUS -- THIS ROUTINE HAS NO PART IN THE SCENARIO RULES.
000230*----------------------------------------------------------------
000240*  CHANGE LOG
000250*----------------------------------------------------------------
000260*  07/12/07 DLK  ORIGINAL ROUTINE, PULLED OUT OF THE OLD STRLTH
000270*                COPY-PASTE STUB SO EVERY CALLER GETS THE SAME
000280*                ROUNDING (TKT MB-355)
000290*  03/14/09 RLM  ADDED NUMERIC CLASS TEST ON TEMP-C BEFORE THE
000300*                COMPUTE -- A BAD DEVICE FEED VALUE WAS CAUSING
000310*                AN 0C7 IN THE NIGHTLY RUN (TKT MB-370)
000315*  09/14/16 CDW  WIDENED LK-TEMP-F AND WS-TEMP-F-WORK TO TWO
000316*                DECIMALS AND DROPPED ROUNDED -- THE ONE-DECIMAL
000317*                ROUNDED RESULT WAS SLIPPING PAST MEDSCEN'S
000318*                TEMP-NORMAL BOUNDARY TEST (TKT MB-481)
000320*----------------------------------------------------------------
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SOURCE-COMPUTER. IBM-390.
000360 OBJECT-COMPUTER. IBM-390.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM.
000390
000400 INPUT-OUTPUT SECTION.
000410
000420 DATA DIVISION.
000430 FILE SECTION.
000440
000450 WORKING-STORAGE SECTION.
000460 01  WS-MISC-FIELDS.
000470     05  WS-TEMP-F-WORK          PIC S9(3)V99 COMP-3.
000480     05  WS-BAD-DATA-SW          PIC X(1).
000490         88  WS-BAD-DATA             VALUE "Y".
000500         88  WS-GOOD-DATA             VALUE "N".
000510
000520* ALTERNATE VIEW OF THE INCOMING CELSIUS VALUE, USED ONLY TO
000530* NUMERIC-CLASS-TEST THE CALLER'S FIELD BEFORE WE COMPUTE ON IT.
000540 01  WS-TEMP-C-EDIT-AREA.
000550     05  WS-TEMP-C-EDIT          PIC S9(3)V9.
000560     05  WS-TEMP-C-EDIT-R REDEFINES WS-TEMP-C-EDIT.
000570         10  WS-TEMP-C-SIGN-BYTE PIC X(1).
000580         10  FILLER              PIC X(3).
000590
000600* WORK COPY OF THE COMPUTED FAHRENHEIT VALUE, KEPT IN A SEPARATE
000610* AREA SO THE COMP-3 RESULT CAN BE INSPECTED BYTE FOR BYTE ON AN
000620* ABEND DUMP WITHOUT UNPACKING BY HAND.
000630 01  WS-TEMP-F-EDIT-AREA.
000640     05  WS-TEMP-F-EDIT          PIC S9(3)V99.
000650     05  WS-TEMP-F-EDIT-R REDEFINES WS-TEMP-F-EDIT.
000660         10  WS-TEMP-F-BYTES     PIC X(3).
000670
000680* PROGRAM RUN STAMP, SET ONCE AT ENTRY AND REDEFINED FOR THE
000690* ABEND MESSAGE ROUTINE'S BENEFIT -- SAME HABIT AS THE OTHER
000700* MEDICOBATCH STEPS.
000710 01  WS-RUN-TIMESTAMP            PIC 9(14).
000720 01  WS-RUN-TIMESTAMP-R REDEFINES WS-RUN-TIMESTAMP.
000730     05  WS-RUN-CCYY             PIC 9(4).
000740     05  WS-RUN-MM               PIC 9(2).
000750     05  WS-RUN-DD               PIC 9(2).
000760     05  WS-RUN-HH               PIC 9(2).
000770     05  WS-RUN-MIN              PIC 9(2).
000780     05  WS-RUN-SS               PIC 9(2).
000790
000800 LINKAGE SECTION.
000810 01  MEDTMPCV-PARM-REC.
000820     05  LK-TEMP-C               PIC S9(3)V9.
000830     05  LK-TEMP-F               PIC S9(3)V99.
000840     05  LK-RETURN-CD            PIC 9(4) COMP.
000850
000860 PROCEDURE DIVISION USING MEDTMPCV-PARM-REC.
000870
000880 0100-MAIN-LOGIC.
000890     MOVE ZERO TO LK-RETURN-CD.
000900     SET WS-GOOD-DATA TO TRUE.
000910     MOVE LK-TEMP-C TO WS-TEMP-C-EDIT.
000920     IF WS-TEMP-C-EDIT NOT NUMERIC
000930         SET WS-BAD-DATA TO TRUE.
000940
000950     IF WS-BAD-DATA
000960         MOVE ZERO TO LK-TEMP-F
000970         MOVE 4004 TO LK-RETURN-CD
000980     ELSE
000990         PERFORM 0200-CONVERT-C-TO-F.
001000
001010     GOBACK.
001020
001030 0200-CONVERT-C-TO-F.
001040*    TEMP-F = (TEMP-C * 9 / 5) + 32, CARRIED TWO DECIMALS AND NOT
001041*    ROUNDED -- MEDSCEN TESTS THIS VALUE AGAINST A TENTH-DEGREE
001042*    BOUNDARY AND A ROUNDED HALF-DEGREE WAS PUSHING BORDERLINE
001043*    READINGS ACROSS THE LINE (TKT MB-481)
001050     COMPUTE WS-TEMP-F-WORK =
001060         ( LK-TEMP-C * 9 / 5 ) + 32.
001070     MOVE WS-TEMP-F-WORK TO LK-TEMP-F.
001080
001090 0200-EXIT.
001100     EXIT.
