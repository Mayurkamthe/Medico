000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  MEDDXUPD.
000120 AUTHOR. DON L. KOWALSKI.
000130 INSTALLATION. COBOL DEV CENTER.
000140 DATE-WRITTEN. 07/12/07.
000150 DATE-COMPILED. 07/12/07.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          THIS STEP TAKES THE DISEASE MATCHES MEDDXSRC WROTE
000220*          THIS RUN AND FOLDS THEM INTO THE PATIENT'S DISEASE
000230*          HISTORY.  A MATCH AT 60% CONFIDENCE OR BETTER EITHER
000240*          UPDATES THE PATIENT'S EXISTING ACTIVE RECORD FOR THAT
000250*          DISEASE (CONFIDENCE ONLY -- NOTHING ELSE CHANGES) OR,
000260*          IF THERE IS NO ACTIVE RECORD YET, INSERTS A NEW ONE
000270*          WITH A SNAPSHOT OF THE VITALS THAT TRIGGERED IT.
000280*
000290*          CLEARING A DISEASE (STATUS TO CLEARED, STAMPED WITH
000300*          CLEARED-TS/CLEARED-BY-DOCTOR) IS A DOCTOR ACTION TAKEN
000310*          ON THE WARD, NOT SOMETHING THIS BATCH STEP DECIDES --
000320*          THERE IS NO FEED OF DOCTOR CLEARANCES INTO THIS JOB,
000330*          SO A HISTORY RECORD LEAVES THIS STEP WITH WHATEVER
000340*          STATUS IT ALREADY HAD UNLESS IT IS BEING FRESHLY
000350*          INSERTED AS ACTIVE.
000360*
000370*          DISEASE-HISTORY-ID HAS NO PERSISTENT GENERATOR EITHER
000380*          (SAME LIMITATION AS THE ALERT-ID BACKLOG ITEM ON
000390*          MEDVTUPD) SO THIS STEP SCANS THE OLD FILE ONCE FOR THE
000400*          HIGHEST ID IN USE BEFORE IT STARTS HANDING OUT NEW
000410*          ONES.
000420*
000430******************************************************************
000440
000450         INPUT FILE   -   DISEASE-MATCH-WORK
000460         INPUT FILE   -   DISEASE-HISTORY (OLD)
000470         UPDATE FILE  -   JOB-CONTROL
000480         OUTPUT FILE  -   DISEASE-HISTORY (NEW)
000490         DUMP FILE    -   SYSOUT
000500
000510******************************************************************
000520*  CHANGE LOG
000530*----------------------------------------------------------------
000540*  07/12/07 DLK  ORIGINAL PROGRAM (TKT MB-355)
000550*  02/18/09 RLM  CONFIDENCE-ONLY UPDATE CONFIRMED AGAINST THE
000560*                DOCTOR'S REQUEST -- DETECTED VITALS ON AN
000570*                EXISTING ACTIVE ROW ARE NOT TO BE OVERWRITTEN
000580*                (TKT MB-370)
000590*----------------------------------------------------------------
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SOURCE-COMPUTER. IBM-390.
000630 OBJECT-COMPUTER. IBM-390.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM.
000660
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690     SELECT SYSOUT
000700     ASSIGN TO UT-S-SYSOUT
000710       ORGANIZATION IS SEQUENTIAL.
000720
000730     SELECT DISEASE-MATCH-WORK
000740     ASSIGN TO UT-S-DISMTCH
000750       ACCESS MODE IS SEQUENTIAL
000760       FILE STATUS IS OFCODE.
000770
000780     SELECT DISEASE-HISTORY-OLD
000790     ASSIGN TO UT-S-DHISOLD
000800       ACCESS MODE IS SEQUENTIAL
000810       FILE STATUS IS HFCODE.
000820
000830     SELECT DISEASE-HISTORY-NEW
000840     ASSIGN TO UT-S-DHISNEW
000850       ACCESS MODE IS SEQUENTIAL
000860       FILE STATUS IS HFCODE.
000870
000880     SELECT JOB-CONTROL-FILE
000890     ASSIGN TO UT-S-JOBCTL
000900       ACCESS MODE IS SEQUENTIAL
000910       FILE STATUS IS OFCODE.
000920
000930 DATA DIVISION.
000940 FILE SECTION.
000950 FD  SYSOUT
000960     RECORDING MODE IS F
000970     LABEL RECORDS ARE STANDARD
000980     RECORD CONTAINS 130 CHARACTERS
000990     BLOCK CONTAINS 0 RECORDS
001000     DATA RECORD IS SYSOUT-REC.
001010 01  SYSOUT-REC  PIC X(130).
001020
001030****** READ ONLY -- WRITTEN BY MEDDXSRC THIS RUN, PATIENT-ID
001040****** ASCENDING, DM-RANK DESCENDING CONFIDENCE WITHIN PATIENT
001050 FD  DISEASE-MATCH-WORK
001060     RECORDING MODE IS F
001070     LABEL RECORDS ARE STANDARD
001080     RECORD CONTAINS 120 CHARACTERS
001090     BLOCK CONTAINS 0 RECORDS
001100     DATA RECORD IS FD-DISEASE-MATCH-REC.
001110 01  FD-DISEASE-MATCH-REC       PIC X(120).
001120
001130****** PRIOR RUN'S HISTORY, PATIENT-ID / DISEASE-ID ASCENDING
001140 FD  DISEASE-HISTORY-OLD
001150     RECORDING MODE IS F
001160     LABEL RECORDS ARE STANDARD
001170     RECORD CONTAINS 150 CHARACTERS
001180     BLOCK CONTAINS 0 RECORDS
001190     DATA RECORD IS FD-DISEASE-HISTORY-OLD-REC.
001200 01  FD-DISEASE-HISTORY-OLD-REC PIC X(150).
001210
001220****** REWRITTEN HISTORY -- CONSUMED BY MEDDXSUM AND MEDRPT01
001230 FD  DISEASE-HISTORY-NEW
001240     RECORDING MODE IS F
001250     LABEL RECORDS ARE STANDARD
001260     RECORD CONTAINS 150 CHARACTERS
001270     BLOCK CONTAINS 0 RECORDS
001280     DATA RECORD IS FD-DISEASE-HISTORY-NEW-REC.
001290 01  FD-DISEASE-HISTORY-NEW-REC PIC X(150).
001300
001310****** RUN-WIDE CONTROL TOTALS, LEFT BY MEDVTEDT/MEDVTUPD
001320 FD  JOB-CONTROL-FILE
001330     RECORDING MODE IS F
001340     LABEL RECORDS ARE STANDARD
001350     RECORD CONTAINS 86 CHARACTERS
001360     BLOCK CONTAINS 0 RECORDS
001370     DATA RECORD IS FD-JOB-CONTROL-REC.
001380 01  FD-JOB-CONTROL-REC         PIC X(86).
001390
001400 WORKING-STORAGE SECTION.
001410* NAME OF THE PARAGRAPH CURRENTLY EXECUTING -- SAME PROGRAM-
001420* TRACING FIELD THE REST OF THE SUITE CARRIES.
001430 01  PARA-NAME                   PIC X(30).
001440
001450 01  FILE-STATUS-CODES.
001460     05  OFCODE                  PIC X(2).
001470         88 CODE-WRITE    VALUE SPACES.
001480     05  HFCODE                  PIC X(2).
001490         88 HIST-CODE-READ    VALUE SPACES.
001500     05  FILLER                  PIC X(1).
001510
001520 77  MORE-MATCH-SW               PIC X(1) VALUE SPACE.
001530     88  NO-MORE-MATCH               VALUE "N".
001540
001550 77  MORE-OLD-HIST-SW            PIC X(1) VALUE SPACE.
001560     88  NO-MORE-OLD-HIST            VALUE "N".
001570
001580 77  MORE-OLD-HIST-SCAN-SW       PIC X(1) VALUE SPACE.
001590     88  NO-MORE-OLD-HIST-SCAN       VALUE "N".
001600
001610* DM-* FIELDS BELOW HOLD ONE DISEASE-MATCH-WORK RECORD AT A TIME.
001620 COPY DISMTCH.
001630
001640* DH-* FIELDS BELOW HOLD ONE DISEASE-HISTORY RECORD AT A TIME,
001650* BOTH DURING THE ID-SCAN PASS AND DURING THE MAIN MERGE PASS.
001660 COPY DISHIST.
001670
001680 01  WS-RUN-TIMESTAMP            PIC 9(14).
001690 01  WS-RUN-TIMESTAMP-R REDEFINES WS-RUN-TIMESTAMP.
001700     05  WS-RUN-CCYY             PIC 9(4).
001710     05  WS-RUN-MM               PIC 9(2).
001720     05  WS-RUN-DD               PIC 9(2).
001730     05  WS-RUN-HH               PIC 9(2).
001740     05  WS-RUN-MIN              PIC 9(2).
001750     05  WS-RUN-SS               PIC 9(2).
001760
001770* ONE PATIENT'S BUFFERED DISEASE-MATCH-WORK ROWS -- 12 DISEASES
001780* IS THE MOST THAT CAN EVER APPEAR, 20 IS HEADROOM.
001790 01  WS-MATCH-GROUP-AREA.
001800     05  WS-MATCH-GROUP OCCURS 20 TIMES INDEXED BY MG-IDX.
001810         10  WS-MG-DISEASE-ID    PIC 9(2).
001820         10  WS-MG-DISEASE-NAME  PIC X(40).
001830         10  WS-MG-CONFIDENCE-PCT PIC 9(3)V99.
001840         10  WS-MG-RECORDED-TS   PIC 9(14).
001850         10  WS-MG-DETECTED-TEMP-C PIC S9(3)V9.
001860         10  WS-MG-DETECTED-HR   PIC 9(3).
001870         10  WS-MG-DETECTED-SPO2 PIC 9(3).
001880         10  FILLER              PIC X(4).
001890
001900 01  WS-MATCH-GROUP-COUNT-AREA.
001910     05  WS-MATCH-GROUP-COUNT    PIC 9(2) COMP.
001920     05  FILLER                  PIC X(2).
001930
001940* ONE PATIENT'S BUFFERED DISEASE-HISTORY ROWS -- OLD ROWS PLUS
001950* ANY NEW ROWS 220-INSERT-NEW-HISTORY APPENDS DURING THE MERGE.
001960 01  WS-HISTORY-GROUP-AREA.
001970     05  WS-HISTORY-GROUP OCCURS 20 TIMES INDEXED BY HG-IDX.
001980         10  WS-HG-HISTORY-ID    PIC 9(8).
001990         10  WS-HG-DISEASE-ID    PIC 9(2).
002000         10  WS-HG-DISEASE-NAME  PIC X(40).
002010         10  WS-HG-STATUS        PIC X(10).
002020         10  WS-HG-CONFIDENCE-PCT PIC 9(3)V99.
002030         10  WS-HG-DETECTED-TEMP-C PIC S9(3)V9.
002040         10  WS-HG-DETECTED-HR   PIC 9(3).
002050         10  WS-HG-DETECTED-SPO2 PIC 9(3).
002060         10  WS-HG-DETECTED-TS   PIC 9(14).
002070         10  WS-HG-CLEARED-TS    PIC 9(14).
002080         10  WS-HG-CLEARED-BY-DOCTOR PIC 9(4).
002090         10  FILLER              PIC X(3).
002100
002110 01  WS-HISTORY-GROUP-COUNT-AREA.
002120     05  WS-HISTORY-GROUP-COUNT  PIC 9(2) COMP.
002130     05  FILLER                  PIC X(2).
002140
002150* SWAP AREA FOR THE ASCENDING-DISEASE-ID BUBBLE SORT -- SAME
002160* SHAPE AND SIZE AS ONE WS-HISTORY-GROUP ENTRY (110 BYTES).
002170 01  WS-SWAP-ENTRY.
002180     05  SW-HISTORY-ID           PIC 9(8).
002190     05  SW-DISEASE-ID           PIC 9(2).
002200     05  SW-DISEASE-NAME         PIC X(40).
002210     05  SW-STATUS               PIC X(10).
002220     05  SW-CONFIDENCE-PCT       PIC 9(3)V99.
002230     05  SW-DETECTED-TEMP-C      PIC S9(3)V9.
002240     05  SW-DETECTED-HR          PIC 9(3).
002250     05  SW-DETECTED-SPO2        PIC 9(3).
002260     05  SW-DETECTED-TS          PIC 9(14).
002270     05  SW-CLEARED-TS           PIC 9(14).
002280     05  SW-CLEARED-BY-DOCTOR    PIC 9(4).
002290     05  FILLER                  PIC X(3).
002300 01  WS-SWAP-ENTRY-R REDEFINES WS-SWAP-ENTRY
002310                                 PIC X(110).
002320
002330 77  WS-SWAP-SW                  PIC X(1) VALUE "N".
002340     88  WS-BUFFER-SWAPPED           VALUE "Y".
002350
002360 01  WS-KEY-AREA.
002370     05  WS-LOW-KEY              PIC 9(6).
002380
002390 01  ID-GENERATOR-AREA.
002400     05  MAX-HISTORY-ID-SEEN     PIC 9(8) COMP.
002410     05  NEXT-HISTORY-ID         PIC 9(8) COMP.
002420
002430     COPY JOBCTL.
002440
002450 01  COUNTERS-AND-ACCUMULATORS.
002460     05  RECORDS-READ            PIC 9(7) COMP.
002470     05  PATIENTS-PROCESSED      PIC 9(7) COMP.
002480     05  HISTORIES-CREATED       PIC 9(7) COMP.
002490     05  HISTORIES-UPDATED       PIC 9(7) COMP.
002500     05  FILLER                  PIC X(4).
002510
002520 COPY ABENDREC.
002530
002540 PROCEDURE DIVISION.
002550     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002560     PERFORM 100-MERGE-HISTORY THRU 100-EXIT
002570             UNTIL NO-MORE-MATCH AND NO-MORE-OLD-HIST.
002580     PERFORM 999-CLEANUP THRU 999-EXIT.
002590     MOVE +0 TO RETURN-CODE.
002600     GOBACK.
002610
002620*----------------------------------------------------------------
002630* FIRST PASS OVER DISEASE-HISTORY-OLD FINDS THE HIGHEST HISTORY
002640* -ID CURRENTLY IN USE (THERE IS NO PERSISTENT GENERATOR -- SEE
002650* REMARKS) BEFORE THE MAIN MERGE PASS OPENS THE FILE AGAIN.
002660*----------------------------------------------------------------
002670 000-HOUSEKEEPING.
002680     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002690     DISPLAY "******** BEGIN JOB MEDDXUPD ********".
002700     ACCEPT WS-RUN-TIMESTAMP FROM DATE.
002710     INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-MATCH-GROUP-COUNT-AREA,
002720                WS-HISTORY-GROUP-COUNT-AREA.
002730     MOVE ZERO TO MAX-HISTORY-ID-SEEN.
002740
002750     OPEN INPUT DISEASE-HISTORY-OLD.
002760     READ DISEASE-HISTORY-OLD INTO DISEASE-HISTORY-REC
002770         AT END MOVE "N" TO MORE-OLD-HIST-SCAN-SW
002780     END-READ.
002790     PERFORM 040-SCAN-HISTORY-IDS THRU 040-EXIT
002800         UNTIL NO-MORE-OLD-HIST-SCAN.
002810     CLOSE DISEASE-HISTORY-OLD.
002820     COMPUTE NEXT-HISTORY-ID = MAX-HISTORY-ID-SEEN + 1.
002830
002840     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002850
002860     READ JOB-CONTROL-FILE INTO JOB-CONTROL-REC
002870         AT END
002880         MOVE "** JOB-CONTROL RECORD MISSING FROM MEDVTUPD"
002890             TO ABEND-REASON
002900         GO TO 1000-ABEND-RTN
002910     END-READ.
002920
002930     READ DISEASE-MATCH-WORK INTO DISEASE-MATCH-REC
002940         AT END MOVE "N" TO MORE-MATCH-SW
002950     END-READ.
002960
002970     READ DISEASE-HISTORY-OLD INTO DISEASE-HISTORY-REC
002980         AT END MOVE "N" TO MORE-OLD-HIST-SW
002990     END-READ.
003000 000-EXIT.
003010     EXIT.
003020
003030 040-SCAN-HISTORY-IDS.
003040     MOVE "040-SCAN-HISTORY-IDS" TO PARA-NAME.
003050     IF DH-HISTORY-ID > MAX-HISTORY-ID-SEEN
003060         MOVE DH-HISTORY-ID TO MAX-HISTORY-ID-SEEN.
003070
003080     READ DISEASE-HISTORY-OLD INTO DISEASE-HISTORY-REC
003090         AT END MOVE "N" TO MORE-OLD-HIST-SCAN-SW
003100     END-READ.
003110 040-EXIT.
003120     EXIT.
003130
003140*----------------------------------------------------------------
003150* LOW-KEY MERGE OF THE TWO PATIENT-ID-ASCENDING STREAMS -- THE
003160* SAME GATHER-BY-KEY SHAPE MEDVTUPD USES TO MERGE VITAL-STORE
003170* -OLD AGAINST VITAL-EDIT.
003180*----------------------------------------------------------------
003190 100-MERGE-HISTORY.
003200     MOVE "100-MERGE-HISTORY" TO PARA-NAME.
003210     MOVE 999999 TO WS-LOW-KEY.
003220     IF NOT NO-MORE-MATCH AND DM-PATIENT-ID < WS-LOW-KEY
003230         MOVE DM-PATIENT-ID TO WS-LOW-KEY.
003240     IF NOT NO-MORE-OLD-HIST AND DH-PATIENT-ID < WS-LOW-KEY
003250         MOVE DH-PATIENT-ID TO WS-LOW-KEY.
003260
003270     MOVE ZERO TO WS-MATCH-GROUP-COUNT, WS-HISTORY-GROUP-COUNT.
003280     PERFORM 155-GATHER-MATCH-ROWS THRU 155-EXIT
003290         UNTIL NO-MORE-MATCH OR DM-PATIENT-ID NOT = WS-LOW-KEY.
003300     PERFORM 160-GATHER-HISTORY-ROWS THRU 160-EXIT
003310         UNTIL NO-MORE-OLD-HIST OR DH-PATIENT-ID NOT = WS-LOW-KEY.
003320
003330     PERFORM 200-PROCESS-PATIENT-GROUP THRU 200-EXIT.
003340     ADD +1 TO PATIENTS-PROCESSED.
003350 100-EXIT.
003360     EXIT.
003370
003380 155-GATHER-MATCH-ROWS.
003390     MOVE "155-GATHER-MATCH-ROWS" TO PARA-NAME.
003400     ADD +1 TO WS-MATCH-GROUP-COUNT.
003410     SET MG-IDX TO WS-MATCH-GROUP-COUNT.
003420     MOVE DM-DISEASE-ID TO WS-MG-DISEASE-ID(MG-IDX).
003430     MOVE DM-DISEASE-NAME TO WS-MG-DISEASE-NAME(MG-IDX).
003440     MOVE DM-CONFIDENCE-PCT TO WS-MG-CONFIDENCE-PCT(MG-IDX).
003450     MOVE DM-RECORDED-TS TO WS-MG-RECORDED-TS(MG-IDX).
003460     MOVE DM-DETECTED-TEMP-C TO WS-MG-DETECTED-TEMP-C(MG-IDX).
003470     MOVE DM-DETECTED-HR TO WS-MG-DETECTED-HR(MG-IDX).
003480     MOVE DM-DETECTED-SPO2 TO WS-MG-DETECTED-SPO2(MG-IDX).
003490     ADD +1 TO RECORDS-READ.
003500
003510     READ DISEASE-MATCH-WORK INTO DISEASE-MATCH-REC
003520         AT END MOVE "N" TO MORE-MATCH-SW
003530     END-READ.
003540 155-EXIT.
003550     EXIT.
003560
003570 160-GATHER-HISTORY-ROWS.
003580     MOVE "160-GATHER-HISTORY-ROWS" TO PARA-NAME.
003590     ADD +1 TO WS-HISTORY-GROUP-COUNT.
003600     SET HG-IDX TO WS-HISTORY-GROUP-COUNT.
003610     MOVE DH-HISTORY-ID TO WS-HG-HISTORY-ID(HG-IDX).
003620     MOVE DH-DISEASE-ID TO WS-HG-DISEASE-ID(HG-IDX).
003630     MOVE DH-DISEASE-NAME TO WS-HG-DISEASE-NAME(HG-IDX).
003640     MOVE DH-STATUS TO WS-HG-STATUS(HG-IDX).
003650     MOVE DH-CONFIDENCE-PCT TO WS-HG-CONFIDENCE-PCT(HG-IDX).
003660     MOVE DH-DETECTED-TEMP-C TO WS-HG-DETECTED-TEMP-C(HG-IDX).
003670     MOVE DH-DETECTED-HR TO WS-HG-DETECTED-HR(HG-IDX).
003680     MOVE DH-DETECTED-SPO2 TO WS-HG-DETECTED-SPO2(HG-IDX).
003690     MOVE DH-DETECTED-TS TO WS-HG-DETECTED-TS(HG-IDX).
003700     MOVE DH-CLEARED-TS TO WS-HG-CLEARED-TS(HG-IDX).
003710     MOVE DH-CLEARED-BY-DOCTOR TO WS-HG-CLEARED-BY-DOCTOR(HG-IDX).
003720
003730     READ DISEASE-HISTORY-OLD INTO DISEASE-HISTORY-REC
003740         AT END MOVE "N" TO MORE-OLD-HIST-SW
003750     END-READ.
003760 160-EXIT.
003770     EXIT.
003780
003790 200-PROCESS-PATIENT-GROUP.
003800     MOVE "200-PROCESS-PATIENT-GROUP" TO PARA-NAME.
003810     IF WS-MATCH-GROUP-COUNT > 0
003820         PERFORM 210-APPLY-ONE-MATCH THRU 210-EXIT
003830             VARYING MG-IDX FROM 1 BY 1
003840             UNTIL MG-IDX > WS-MATCH-GROUP-COUNT.
003850
003860     IF WS-HISTORY-GROUP-COUNT > 0
003870         PERFORM 280-SORT-HISTORY-GROUP THRU 280-EXIT
003880         PERFORM 290-WRITE-HISTORY-ROW THRU 290-EXIT
003890             VARYING HG-IDX FROM 1 BY 1
003900             UNTIL HG-IDX > WS-HISTORY-GROUP-COUNT.
003910 200-EXIT.
003920     EXIT.
003930
003940*----------------------------------------------------------------
003950* AUTO-RECORD THRESHOLD IS 60.00% -- BELOW THAT THE MATCH IS
003960* LEFT ALONE (IT STILL SHOWS UP ON THE REPORT STEP, JUST NOT ON
003970* THE HISTORY FILE).  AN EXISTING ACTIVE ROW FOR THE SAME
003980* DISEASE ONLY HAS ITS CONFIDENCE REFRESHED -- THE DETECTION
003990* VITALS SNAPSHOT IS LEFT AS FIRST RECORDED (TKT MB-370).
004000*----------------------------------------------------------------
004010 210-APPLY-ONE-MATCH.
004020     MOVE "210-APPLY-ONE-MATCH" TO PARA-NAME.
004030     IF WS-MG-CONFIDENCE-PCT(MG-IDX) < 60.00
004040         GO TO 210-EXIT.
004050
004060     SET HG-IDX TO 1.
004070     SEARCH WS-HISTORY-GROUP
004080         AT END
004090             PERFORM 220-INSERT-NEW-HISTORY THRU 220-EXIT
004100         WHEN WS-HG-DISEASE-ID(HG-IDX) = WS-MG-DISEASE-ID(MG-IDX)
004110              AND WS-HG-STATUS(HG-IDX) = "ACTIVE    "
004120                 MOVE WS-MG-CONFIDENCE-PCT(MG-IDX) TO
004130                     WS-HG-CONFIDENCE-PCT(HG-IDX)
004140                 ADD +1 TO HISTORIES-UPDATED
004150     END-SEARCH.
004160 210-EXIT.
004170     EXIT.
004180
004190 220-INSERT-NEW-HISTORY.
004200     MOVE "220-INSERT-NEW-HISTORY" TO PARA-NAME.
004210     ADD +1 TO WS-HISTORY-GROUP-COUNT.
004220     SET HG-IDX TO WS-HISTORY-GROUP-COUNT.
004230     MOVE NEXT-HISTORY-ID TO WS-HG-HISTORY-ID(HG-IDX).
004240     ADD +1 TO NEXT-HISTORY-ID.
004250     MOVE WS-MG-DISEASE-ID(MG-IDX) TO WS-HG-DISEASE-ID(HG-IDX).
004260     MOVE WS-MG-DISEASE-NAME(MG-IDX) TO WS-HG-DISEASE-NAME(HG-IDX).
004270     MOVE "ACTIVE    " TO WS-HG-STATUS(HG-IDX).
004280     MOVE WS-MG-CONFIDENCE-PCT(MG-IDX) TO
004290         WS-HG-CONFIDENCE-PCT(HG-IDX).
004300     MOVE WS-MG-DETECTED-TEMP-C(MG-IDX) TO
004310         WS-HG-DETECTED-TEMP-C(HG-IDX).
004320     MOVE WS-MG-DETECTED-HR(MG-IDX) TO WS-HG-DETECTED-HR(HG-IDX).
004330     MOVE WS-MG-DETECTED-SPO2(MG-IDX) TO
004340         WS-HG-DETECTED-SPO2(HG-IDX).
004350     MOVE WS-MG-RECORDED-TS(MG-IDX) TO WS-HG-DETECTED-TS(HG-IDX).
004360     MOVE ZERO TO WS-HG-CLEARED-TS(HG-IDX).
004370     MOVE ZERO TO WS-HG-CLEARED-BY-DOCTOR(HG-IDX).
004380     ADD +1 TO HISTORIES-CREATED.
004390 220-EXIT.
004400     EXIT.
004410
004420*----------------------------------------------------------------
004430* KEEPS THE FILE IN DISEASE-ID SEQUENCE WITHIN PATIENT-ID, THE
004440* WAY DISHIST'S OWN REMARKS SAY IT IS KEPT -- A FRESHLY INSERTED
004450* ROW IS APPENDED AT THE END OF THE GROUP BEFORE THIS RUNS.
004460*----------------------------------------------------------------
004470 280-SORT-HISTORY-GROUP.
004480     MOVE "280-SORT-HISTORY-GROUP" TO PARA-NAME.
004490     MOVE "Y" TO WS-SWAP-SW.
004500     PERFORM 285-SORT-ONE-PASS THRU 285-EXIT
004510         UNTIL NOT WS-BUFFER-SWAPPED.
004520 280-EXIT.
004530     EXIT.
004540
004550 285-SORT-ONE-PASS.
004560     MOVE "285-SORT-ONE-PASS" TO PARA-NAME.
004570     MOVE "N" TO WS-SWAP-SW.
004580     PERFORM 288-COMPARE-ADJACENT THRU 288-EXIT
004590         VARYING HG-IDX FROM 1 BY 1
004600         UNTIL HG-IDX >= WS-HISTORY-GROUP-COUNT.
004610 285-EXIT.
004620     EXIT.
004630
004640 288-COMPARE-ADJACENT.
004650     MOVE "288-COMPARE-ADJACENT" TO PARA-NAME.
004660     IF WS-HG-DISEASE-ID(HG-IDX) > WS-HG-DISEASE-ID(HG-IDX + 1)
004670         MOVE WS-HISTORY-GROUP(HG-IDX) TO WS-SWAP-ENTRY
004680         MOVE WS-HISTORY-GROUP(HG-IDX + 1) TO
004690             WS-HISTORY-GROUP(HG-IDX)
004700         MOVE WS-SWAP-ENTRY TO WS-HISTORY-GROUP(HG-IDX + 1)
004710         MOVE "Y" TO WS-SWAP-SW.
004720 288-EXIT.
004730     EXIT.
004740
004750 290-WRITE-HISTORY-ROW.
004760     MOVE "290-WRITE-HISTORY-ROW" TO PARA-NAME.
004770     MOVE WS-HG-HISTORY-ID(HG-IDX) TO DH-HISTORY-ID.
004780     MOVE WS-LOW-KEY TO DH-PATIENT-ID.
004790     MOVE WS-HG-DISEASE-ID(HG-IDX) TO DH-DISEASE-ID.
004800     MOVE WS-HG-DISEASE-NAME(HG-IDX) TO DH-DISEASE-NAME.
004810     MOVE WS-HG-STATUS(HG-IDX) TO DH-STATUS.
004820     MOVE WS-HG-CONFIDENCE-PCT(HG-IDX) TO DH-CONFIDENCE-PCT.
004830     MOVE WS-HG-DETECTED-TEMP-C(HG-IDX) TO DH-DETECTED-TEMP-C.
004840     MOVE WS-HG-DETECTED-HR(HG-IDX) TO DH-DETECTED-HR.
004850     MOVE WS-HG-DETECTED-SPO2(HG-IDX) TO DH-DETECTED-SPO2.
004860     MOVE WS-HG-DETECTED-TS(HG-IDX) TO DH-DETECTED-TS.
004870     MOVE WS-HG-CLEARED-TS(HG-IDX) TO DH-CLEARED-TS.
004880     MOVE WS-HG-CLEARED-BY-DOCTOR(HG-IDX) TO DH-CLEARED-BY-DOCTOR.
004890     WRITE FD-DISEASE-HISTORY-NEW-REC FROM DISEASE-HISTORY-REC.
004900 290-EXIT.
004910     EXIT.
004920
004930 800-OPEN-FILES.
004940     MOVE "800-OPEN-FILES" TO PARA-NAME.
004950     OPEN INPUT DISEASE-MATCH-WORK, DISEASE-HISTORY-OLD.
004960     OPEN I-O JOB-CONTROL-FILE.
004970     OPEN OUTPUT DISEASE-HISTORY-NEW, SYSOUT.
004980 800-EXIT.
004990     EXIT.
005000
005010 850-CLOSE-FILES.
005020     MOVE "850-CLOSE-FILES" TO PARA-NAME.
005030     CLOSE DISEASE-MATCH-WORK, DISEASE-HISTORY-OLD,
005040           DISEASE-HISTORY-NEW, JOB-CONTROL-FILE, SYSOUT.
005050 850-EXIT.
005060     EXIT.
005070
005080 999-CLEANUP.
005090     MOVE "999-CLEANUP" TO PARA-NAME.
005100     MOVE HISTORIES-CREATED TO JC-HISTORIES-CREATED.
005110     MOVE HISTORIES-UPDATED TO JC-HISTORIES-UPDATED.
005120     REWRITE FD-JOB-CONTROL-REC FROM JOB-CONTROL-REC.
005130
005140     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
005150
005160     DISPLAY "** MATCH ROWS READ **".
005170     DISPLAY RECORDS-READ.
005180     DISPLAY "** PATIENTS PROCESSED **".
005190     DISPLAY PATIENTS-PROCESSED.
005200     DISPLAY "** HISTORIES CREATED **".
005210     DISPLAY HISTORIES-CREATED.
005220     DISPLAY "** HISTORIES UPDATED **".
005230     DISPLAY HISTORIES-UPDATED.
005240     DISPLAY "******** NORMAL END OF JOB MEDDXUPD ********".
005250 999-EXIT.
005260     EXIT.
005270
005280 1000-ABEND-RTN.
005290     MOVE "MEDDXUPD" TO ABEND-STEP-NAME.
005300     WRITE SYSOUT-REC FROM ABEND-REC.
005310     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
005320     DISPLAY "*** ABNORMAL END OF JOB - MEDDXUPD ***" UPON CONSOLE.
005330     MOVE 16 TO RETURN-CODE.
005340     STOP RUN.
