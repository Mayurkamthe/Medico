000100******************************************************************
000110* MEDICOBATCH DISEASE HISTORY RECORD LAYOUT
000120* COPY MEMBER  DISHIST
000130* ONE RECORD PER DISEASE EVER DETECTED FOR A PATIENT.  FILE IS
000140* KEPT IN PATIENT-ID / DISEASE-ID SEQUENCE AND IS READ AND
000150* RE-WRITTEN IN FULL EACH RUN BY THE DISEASE HISTORY STEP.
000160*----------------------------------------------------------------
000170* 04/30/01 AJP  ORIGINAL LAYOUT, STATUS WAS A SINGLE Y/N FLAG
000180* 09/08/02 RLM  STATUS EXPANDED TO ACTIVE/CLEARED/MONITORING/
000190*               CHRONIC (TKT MB-233) -- OLD FLAG DROPPED
000200* 07/12/07 DLK  ADDED DETECTED-TEMP-C, DETECTED-HR, DETECTED-SPO2
000210*               SO A CLEARED DISEASE COULD BE RE-JUSTIFIED
000220*               WITHOUT GOING BACK TO THE VITALS HISTORY
000230*----------------------------------------------------------------
000240 01  DISEASE-HISTORY-REC.
000250     05  DH-HISTORY-ID           PIC 9(8).
000260     05  DH-PATIENT-ID           PIC 9(6).
000270     05  DH-DISEASE-ID           PIC 9(2).
000280     05  DH-DISEASE-NAME         PIC X(40).
000290     05  DH-STATUS               PIC X(10).
000300         88  DH-STATUS-ACTIVE        VALUE "ACTIVE    ".
000310         88  DH-STATUS-CLEARED       VALUE "CLEARED   ".
000320         88  DH-STATUS-MONITORING    VALUE "MONITORING".
000330         88  DH-STATUS-CHRONIC       VALUE "CHRONIC   ".
000340     05  DH-CONFIDENCE-PCT       PIC 9(3)V99.
000350     05  DH-DETECTED-TEMP-C      PIC S9(3)V9.
000360     05  DH-DETECTED-HR          PIC 9(3).
000370     05  DH-DETECTED-SPO2        PIC 9(3).
000380     05  DH-DETECTED-TS          PIC 9(14).
000390     05  DH-CLEARED-TS           PIC 9(14).
000400     05  DH-CLEARED-TS-R REDEFINES DH-CLEARED-TS.
000410         10  DH-CLEARED-CCYY     PIC 9(4).
000420         10  DH-CLEARED-MM       PIC 9(2).
000430         10  DH-CLEARED-DD       PIC 9(2).
000440         10  DH-CLEARED-HH       PIC 9(2).
000450         10  DH-CLEARED-MIN      PIC 9(2).
000460         10  DH-CLEARED-SS       PIC 9(2).
000470     05  DH-CLEARED-BY-DOCTOR    PIC 9(4).
000480     05  FILLER                  PIC X(37).
