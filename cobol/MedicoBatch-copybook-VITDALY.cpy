000100******************************************************************
000110* MEDICOBATCH VITAL SIGN READING LAYOUTS
000120* COPY MEMBER  VITDALY  (NAMED FOR THE OLD "DAILY READINGS" FEED
000130* THE BEDSIDE MONITORS DROP OFF EACH NIGHT)
000140*----------------------------------------------------------------
000150* VITAL-READING-REC IS THE RAW RECORD ARRIVING FROM THE DEVICE
000160* FEED (VITAL-FEED).  VITAL-STORED-REC IS THE SAME READING PLUS
000170* THE CLASSIFICATION FIELDS ADDED BY THE INGESTION STEPS AND IS
000180* WHAT ACTUALLY LIVES ON VITAL-STORE.
000190*----------------------------------------------------------------
000200* 05/02/97 JHS  ORIGINAL FEED LAYOUT, HEART RATE + TEMP ONLY
000210* 09/19/98 RLM  ADDED SPO2 WHEN THE PULSE-OX UNITS CAME ONLINE
000220* 02/09/99 CDW  Y2K -- RECORDED-TS WIDENED TO PIC 9(14)
000230* 04/30/01 AJP  ADDED VITAL-STORED-REC W/ CLASSIFICATION FIELDS
000240*               FOR THE SCENARIO-CLASSIFIER PROJECT (TKT MB-241)
000250* 07/12/07 DLK  SPECIFIC-CAUSE WIDENED TO X(60), MULTI-CAUSE
000260*               SCENARIOS WERE TRUNCATING (TKT MB-355)
000270*----------------------------------------------------------------
000280 01  VITAL-READING-REC.
000290     05  VR-READING-ID           PIC 9(8).
000300     05  VR-DEVICE-ID            PIC X(10).
000310     05  VR-HEART-RATE           PIC 9(3).
000320     05  VR-SPO2                 PIC 9(3).
000330     05  VR-TEMPERATURE-C        PIC S9(3)V9.
000340     05  VR-RECORDED-TS          PIC 9(14).
000350     05  VR-RECORDED-TS-R REDEFINES VR-RECORDED-TS.
000360         10  VR-RECORDED-CCYY    PIC 9(4).
000370         10  VR-RECORDED-MM      PIC 9(2).
000380         10  VR-RECORDED-DD      PIC 9(2).
000390         10  VR-RECORDED-HH      PIC 9(2).
000400         10  VR-RECORDED-MIN     PIC 9(2).
000410         10  VR-RECORDED-SS      PIC 9(2).
000420     05  FILLER                  PIC X(30).
000430
000440 01  VITAL-STORED-REC.
000450     05  VS-READING-ID           PIC 9(8).
000460     05  VS-DEVICE-ID            PIC X(10).
000470     05  VS-HEART-RATE           PIC 9(3).
000480     05  VS-SPO2                 PIC 9(3).
000490     05  VS-TEMPERATURE-C        PIC S9(3)V9.
000500     05  VS-RECORDED-TS          PIC 9(14).
000510     05  VS-PATIENT-ID           PIC 9(6).
000520     05  VS-RISK-LEVEL           PIC X(8).
000530         88  VS-RISK-NORMAL          VALUE "NORMAL  ".
000540         88  VS-RISK-MODERATE        VALUE "MODERATE".
000550         88  VS-RISK-CRITICAL        VALUE "CRITICAL".
000560     05  VS-SCENARIO-ID          PIC 9(2).
000570     05  VS-SPECIFIC-CAUSE       PIC X(60).
000580     05  VS-POSSIBLE-CAUSES      PIC X(80).
000590     05  VS-SYMPTOMS             PIC X(80).
000600     05  VS-RECOMMENDATIONS      PIC X(120).
000610     05  FILLER                  PIC X(52).
