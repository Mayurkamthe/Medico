000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  MEDDXSRC.
000120 AUTHOR. JON SAYLES.
000130 INSTALLATION. COBOL DEV CENTER.
000140 DATE-WRITTEN. 01/09/12.
000150 DATE-COMPILED. 01/09/12.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          THIS STEP SCREENS EACH PATIENT'S MOST RECENT RETAINED
000220*          VITAL READING AGAINST THE 12-DISEASE KNOWLEDGE BASE
000230*          (DISKB) AND WRITES ONE DISEASE-MATCH-WORK RECORD FOR
000240*          EVERY DISEASE THAT CLEARS THE 50% CONFIDENCE FLOOR.
000250*          VITAL-STORE ARRIVES IN PATIENT-ID / RECORDED-TS
000260*          ASCENDING SEQUENCE (MEDVTUPD WRITES IT THAT WAY), SO
000270*          THE LAST READING SEEN FOR A PATIENT BEFORE THE KEY
000280*          BREAKS IS ITS MOST RECENT ONE -- THE SAME READ-AHEAD/
000290*          HOLD-FIELD CONTROL BREAK THE OLD TREATMENT SEARCH STEP
000300*          USED AGAINST PATSORT-FILE.
000310*
000320*          CONFIDENCE PERCENTAGE MATH IS DONE BY THE CALLED
000330*          SUBPROGRAM MEDCONF, NOT INLINE HERE.
000340*
000350******************************************************************
000360
000370         INPUT FILE           -   VITAL-STORE
000380         OUTPUT FILE          -   DISEASE-MATCH-WORK
000390         DUMP FILE            -   SYSOUT
000400
000410******************************************************************
000420*  CHANGE LOG
000430*----------------------------------------------------------------
000440*  01/09/12 DLK  ORIGINAL PROGRAM, REPLACES THE OLD EQUIPMENT-
000450*                CHARGE SEARCH LOGIC ENTIRELY (TKT MB-402)
000460*  06/24/14 MPT  DISEASE TABLE CORRECTION FOR CHIKUNGUNYA CARRIED
000470*                HERE TOO -- SEE DISKB CHANGE LOG (TKT MB-455)
000480*  11/02/16 RLM  CONFIRMED THE RESPIRATORY-RATE CRITERION NEVER
000490*                FIRES -- THE BEDSIDE FEED HAS NO RR FIELD.  LEFT
000500*                THE THRESHOLDS IN THE TABLE FOR WHEN THAT DEVICE
000510*                COMES ONLINE (TKT MB-470 -- NOT FIXED)
000520*----------------------------------------------------------------
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SOURCE-COMPUTER. IBM-390.
000560 OBJECT-COMPUTER. IBM-390.
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM.
000590
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620     SELECT SYSOUT
000630     ASSIGN TO UT-S-SYSOUT
000640       ORGANIZATION IS SEQUENTIAL.
000650
000660     SELECT VITAL-STORE
000670     ASSIGN TO UT-S-VTSNEW
000680       ACCESS MODE IS SEQUENTIAL
000690       FILE STATUS IS OFCODE.
000700
000710     SELECT DISEASE-MATCH-WORK
000720     ASSIGN TO UT-S-DISMTCH
000730       ACCESS MODE IS SEQUENTIAL
000740       FILE STATUS IS OFCODE.
000750
000760 DATA DIVISION.
000770 FILE SECTION.
000780 FD  SYSOUT
000790     RECORDING MODE IS F
000800     LABEL RECORDS ARE STANDARD
000810     RECORD CONTAINS 130 CHARACTERS
000820     BLOCK CONTAINS 0 RECORDS
000830     DATA RECORD IS SYSOUT-REC.
000840 01  SYSOUT-REC  PIC X(130).
000850
000860****** READ ONLY -- THIS IS THE FILE MEDVTUPD JUST FINISHED
000870****** WRITING, PATIENT-ID / RECORDED-TS ASCENDING WITHIN PATIENT
000880 FD  VITAL-STORE
000890     RECORDING MODE IS F
000900     LABEL RECORDS ARE STANDARD
000910     RECORD CONTAINS 450 CHARACTERS
000920     BLOCK CONTAINS 0 RECORDS
000930     DATA RECORD IS FD-VITAL-STORE-REC.
000940 01  FD-VITAL-STORE-REC         PIC X(450).
000950
000960****** ONE ROW PER (PATIENT, DISEASE) THAT CLEARED THE 50% FLOOR
000970****** -- CONSUMED BY MEDDXUPD AND MEDRPT01
000980 FD  DISEASE-MATCH-WORK
000990     RECORDING MODE IS F
001000     LABEL RECORDS ARE STANDARD
001010     RECORD CONTAINS 120 CHARACTERS
001020     BLOCK CONTAINS 0 RECORDS
001030     DATA RECORD IS FD-DISEASE-MATCH-REC.
001040 01  FD-DISEASE-MATCH-REC       PIC X(120).
001050
001060 WORKING-STORAGE SECTION.
001070* NAME OF THE PARAGRAPH CURRENTLY EXECUTING -- SAME PROGRAM-
001080* TRACING FIELD THE REST OF THE SUITE CARRIES.
001090 01  PARA-NAME                   PIC X(30).
001100
001110 01  FILE-STATUS-CODES.
001120     05  OFCODE                  PIC X(2).
001130         88 CODE-WRITE    VALUE SPACES.
001140     05  FILLER                  PIC X(1).
001150
001160 77  MORE-VITALS-SW              PIC X(1) VALUE SPACE.
001170     88  NO-MORE-VITALS              VALUE "N".
001180
001190* VITAL-STORED-REC (BROUGHT IN BELOW) HOLDS ONE VITAL-STORE
001200* RECORD AT A TIME DURING THE READ LOOP -- THE HOLD-AREA FURTHER
001210* DOWN CARRIES THE LATEST READING FORWARD ACROSS THE READ-AHEAD.
001220 COPY VITDALY.
001230
001240* 12-ROW DISEASE KNOWLEDGE BASE -- LOADED BY 050-LOAD-DISEASE
001250* -TABLE, NOT READ FROM A FILE.  SEE THE COPYBOOK'S OWN REMARKS.
001260 COPY DISKB.
001270
001280* ONE OUTPUT ROW SHAPE, WRITTEN BY 290-WRITE-MATCHES.
001290 COPY DISMTCH.
001300
001310 01  WS-LATEST-READING.
001320     05  WS-HOLD-PATIENT-ID      PIC 9(6).
001330     05  WS-HOLD-READING-ID      PIC 9(8).
001340     05  WS-HOLD-RECORDED-TS     PIC 9(14).
001350     05  WS-HOLD-RECORDED-TS-R REDEFINES WS-HOLD-RECORDED-TS.
001360         10  WS-HOLD-CCYY        PIC 9(4).
001370         10  WS-HOLD-MM          PIC 9(2).
001380         10  WS-HOLD-DD          PIC 9(2).
001390         10  WS-HOLD-HH          PIC 9(2).
001400         10  WS-HOLD-MIN         PIC 9(2).
001410         10  WS-HOLD-SS          PIC 9(2).
001420     05  WS-HOLD-HEART-RATE      PIC 9(3).
001430     05  WS-HOLD-SPO2            PIC 9(3).
001440     05  WS-HOLD-TEMPERATURE-C   PIC S9(3)V9.
001450     05  FILLER                  PIC X(4).
001460
001470 01  WS-FIRST-RECORD-SW          PIC X(1) VALUE "Y".
001480     88  WS-FIRST-RECORD             VALUE "Y".
001490
001500* THE DEVICE FEED CARRIES NO RESPIRATORY-RATE FIELD AT ALL, SO
001510* THIS SWITCH NEVER FLIPS TO "Y" -- KEPT AS A SWITCH RATHER THAN
001520* HARD-CODING THE SKIP SO THE DAY RR COMES ONLINE THE CRITERION
001530* ONLY NEEDS THIS ONE VALUE CHANGED.
001540 77  WS-RR-SUPPLIED-SW           PIC X(1) VALUE "N".
001550     88  WS-RR-WAS-SUPPLIED          VALUE "Y".
001560
001570 01  WS-CRITERIA-WORK.
001580     05  WS-APPLICABLE-CT        PIC 9(2) COMP.
001590     05  WS-MATCHED-CT           PIC 9(2) COMP.
001600     05  WS-TEMP-FLAG-SW         PIC X(1).
001610     05  WS-HR-FLAG-SW           PIC X(1).
001620     05  WS-SPO2-FLAG-SW         PIC X(1).
001630     05  FILLER                  PIC X(2).
001640
001650* PARAMETER BLOCK PASSED TO MEDCONF -- FIELD NAMES ARE LOCAL TO
001660* THIS PROGRAM, THE SAME HABIT AS MEDSCEN-PARM IN MEDVTEDT.
001670 01  MEDCONF-PARM.
001680     05  CF-APPLICABLE-COUNT     PIC 9(2) COMP.
001690     05  CF-MATCHED-COUNT        PIC 9(2) COMP.
001700     05  CF-CONFIDENCE-PCT       PIC 9(3)V99.
001710     05  CF-RETURN-CD            PIC 9(4) COMP.
001720
001730* ONE PATIENT'S QUALIFYING MATCHES, BUILT BY 210-CHECK-ONE-
001740* -DISEASE, SORTED BY 280-SORT-MATCHES, WRITTEN BY 290-WRITE-
001750* -MATCHES.  AT MOST 12 ROWS CAN EVER BE BUFFERED -- ONE PER
001760* DISEASE.
001770 01  WS-MATCH-BUFFER-AREA.
001780     05  WS-MATCH-BUFFER OCCURS 12 TIMES INDEXED BY MX-IDX.
001790         10  WS-MB-DISEASE-ID    PIC 9(2).
001800         10  WS-MB-DISEASE-NAME  PIC X(40).
001810         10  WS-MB-CONFIDENCE-PCT PIC 9(3)V99.
001820         10  WS-MB-TEMP-FLAG     PIC X(1).
001830         10  WS-MB-HR-FLAG       PIC X(1).
001840         10  WS-MB-SPO2-FLAG     PIC X(1).
001850         10  FILLER              PIC X(5).
001860
001870 01  WS-MATCH-COUNT-AREA.
001880     05  WS-MATCH-COUNT          PIC 9(2) COMP.
001890     05  FILLER                  PIC X(2).
001900
001910* SWAP AREA FOR THE DESCENDING-CONFIDENCE BUBBLE SORT -- SAME
001920* SHAPE AND SIZE AS ONE WS-MATCH-BUFFER ENTRY (55 BYTES).
001930 01  WS-SWAP-ENTRY.
001940     05  SW-DISEASE-ID           PIC 9(2).
001950     05  SW-DISEASE-NAME         PIC X(40).
001960     05  SW-CONFIDENCE-PCT       PIC 9(3)V99.
001970     05  SW-TEMP-FLAG            PIC X(1).
001980     05  SW-HR-FLAG              PIC X(1).
001990     05  SW-SPO2-FLAG            PIC X(1).
002000     05  FILLER                  PIC X(5).
002010 01  WS-SWAP-ENTRY-R REDEFINES WS-SWAP-ENTRY
002020                                 PIC X(55).
002030
002040 77  WS-SWAP-SW                  PIC X(1) VALUE "N".
002050     88  WS-BUFFER-SWAPPED           VALUE "Y".
002060
002070 01  WS-RUN-TIMESTAMP            PIC 9(14).
002080 01  WS-RUN-TIMESTAMP-R REDEFINES WS-RUN-TIMESTAMP.
002090     05  WS-RUN-CCYY             PIC 9(4).
002100     05  WS-RUN-MM               PIC 9(2).
002110     05  WS-RUN-DD               PIC 9(2).
002120     05  WS-RUN-HH               PIC 9(2).
002130     05  WS-RUN-MIN              PIC 9(2).
002140     05  WS-RUN-SS               PIC 9(2).
002150
002160 01  COUNTERS-AND-ACCUMULATORS.
002170     05  RECORDS-READ            PIC 9(7) COMP.
002180     05  PATIENTS-PROCESSED      PIC 9(7) COMP.
002190     05  MATCHES-WRITTEN         PIC 9(7) COMP.
002200     05  FILLER                  PIC X(4).
002210
002220 COPY ABENDREC.
002230
002240 PROCEDURE DIVISION.
002250     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002260     PERFORM 050-LOAD-DISEASE-TABLE THRU 050-EXIT.
002270     PERFORM 100-MAINLINE THRU 100-EXIT
002280             UNTIL NO-MORE-VITALS.
002290     IF NOT WS-FIRST-RECORD
002300         PERFORM 200-EVALUATE-DISEASES THRU 200-EXIT
002310         ADD +1 TO PATIENTS-PROCESSED.
002320     PERFORM 999-CLEANUP THRU 999-EXIT.
002330     MOVE +0 TO RETURN-CODE.
002340     GOBACK.
002350
002360 000-HOUSEKEEPING.
002370     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002380     DISPLAY "******** BEGIN JOB MEDDXSRC ********".
002390     ACCEPT WS-RUN-TIMESTAMP FROM DATE.
002400     INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-MATCH-COUNT-AREA.
002410     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002420
002430     READ VITAL-STORE INTO VITAL-STORED-REC
002440         AT END MOVE "N" TO MORE-VITALS-SW
002450     END-READ.
002460 000-EXIT.
002470     EXIT.
002480
002490*----------------------------------------------------------------
002500* THIS IS CLINICAL REFERENCE DATA, NOT A FEED -- THE 12 ENTRIES
002510* ARE MOVED IN DIRECTLY, ONE GROUP PER DISEASE, THE WAY THE OLD
002520* DIAGNOSTIC CARD TABLE WAS KEYED IN BACK WHEN THIS RAN AS A
002530* CICS LOOKUP.  A ZERO THRESHOLD MEANS "NOT SET" (SEE DISKB).
002540*----------------------------------------------------------------
002550 050-LOAD-DISEASE-TABLE.
002560     MOVE "050-LOAD-DISEASE-TABLE" TO PARA-NAME.
002570
002580     MOVE 1 TO DKB-DISEASE-ID(1).
002590     MOVE "COUGH, COLD, AND SORE THROAT" TO DKB-DISEASE-NAME(1).
002600     MOVE 38.0 TO DKB-TEMP-MIN(1).
002610     MOVE ZERO TO DKB-TEMP-MAX(1).
002620     MOVE 60 TO DKB-HR-MIN(1).
002630     MOVE 100 TO DKB-HR-MAX(1).
002640     MOVE 95 TO DKB-SPO2-MIN(1).
002650     MOVE 24 TO DKB-RR-MIN(1).
002660
002670     MOVE 2 TO DKB-DISEASE-ID(2).
002680     MOVE "FEVER" TO DKB-DISEASE-NAME(2).
002690     MOVE 38.0 TO DKB-TEMP-MIN(2).
002700     MOVE ZERO TO DKB-TEMP-MAX(2).
002710     MOVE ZERO TO DKB-HR-MIN(2).
002720     MOVE 100 TO DKB-HR-MAX(2).
002730     MOVE ZERO TO DKB-SPO2-MIN(2).
002740     MOVE ZERO TO DKB-RR-MIN(2).
002750
002760     MOVE 3 TO DKB-DISEASE-ID(3).
002770     MOVE "DIARRHEA" TO DKB-DISEASE-NAME(3).
002780     MOVE 38.0 TO DKB-TEMP-MIN(3).
002790     MOVE ZERO TO DKB-TEMP-MAX(3).
002800     MOVE ZERO TO DKB-HR-MIN(3).
002810     MOVE 100 TO DKB-HR-MAX(3).
002820     MOVE 95 TO DKB-SPO2-MIN(3).
002830     MOVE ZERO TO DKB-RR-MIN(3).
002840
002850     MOVE 4 TO DKB-DISEASE-ID(4).
002860     MOVE "MALARIA" TO DKB-DISEASE-NAME(4).
002870     MOVE 38.0 TO DKB-TEMP-MIN(4).
002880     MOVE ZERO TO DKB-TEMP-MAX(4).
002890     MOVE ZERO TO DKB-HR-MIN(4).
002900     MOVE 100 TO DKB-HR-MAX(4).
002910     MOVE 95 TO DKB-SPO2-MIN(4).
002920     MOVE ZERO TO DKB-RR-MIN(4).
002930
002940     MOVE 5 TO DKB-DISEASE-ID(5).
002950     MOVE "CHIKUNGUNYA" TO DKB-DISEASE-NAME(5).
002960     MOVE 38.5 TO DKB-TEMP-MIN(5).
002970     MOVE ZERO TO DKB-TEMP-MAX(5).
002980     MOVE ZERO TO DKB-HR-MIN(5).
002990     MOVE 100 TO DKB-HR-MAX(5).
003000     MOVE ZERO TO DKB-SPO2-MIN(5).
003010     MOVE ZERO TO DKB-RR-MIN(5).
003020
003030* NOTE -- BECAUSE THE TEMP CRITERION IS AN OR OF MIN/MAX, THIS
003040* ROW ALWAYS MATCHES ON TEMPERATURE.  LEFT AS-IS, THIS IS HOW
003050* THE CLINIC'S OWN REFERENCE CARD READS (TKT MB-402 REVIEW).
003060     MOVE 6 TO DKB-DISEASE-ID(6).
003070     MOVE "HEPATITIS" TO DKB-DISEASE-NAME(6).
003080     MOVE 37.5 TO DKB-TEMP-MIN(6).
003090     MOVE 38.5 TO DKB-TEMP-MAX(6).
003100     MOVE ZERO TO DKB-HR-MIN(6).
003110     MOVE ZERO TO DKB-HR-MAX(6).
003120     MOVE ZERO TO DKB-SPO2-MIN(6).
003130     MOVE ZERO TO DKB-RR-MIN(6).
003140
003150     MOVE 7 TO DKB-DISEASE-ID(7).
003160     MOVE "CHOLERA" TO DKB-DISEASE-NAME(7).
003170     MOVE ZERO TO DKB-TEMP-MIN(7).
003180     MOVE 38.0 TO DKB-TEMP-MAX(7).
003190     MOVE ZERO TO DKB-HR-MIN(7).
003200     MOVE 100 TO DKB-HR-MAX(7).
003210     MOVE 95 TO DKB-SPO2-MIN(7).
003220     MOVE ZERO TO DKB-RR-MIN(7).
003230
003240     MOVE 8 TO DKB-DISEASE-ID(8).
003250     MOVE "PNEUMONIA" TO DKB-DISEASE-NAME(8).
003260     MOVE 38.0 TO DKB-TEMP-MIN(8).
003270     MOVE ZERO TO DKB-TEMP-MAX(8).
003280     MOVE ZERO TO DKB-HR-MIN(8).
003290     MOVE 100 TO DKB-HR-MAX(8).
003300     MOVE 95 TO DKB-SPO2-MIN(8).
003310     MOVE 20 TO DKB-RR-MIN(8).
003320
003330     MOVE 9 TO DKB-DISEASE-ID(9).
003340     MOVE "HEADACHE" TO DKB-DISEASE-NAME(9).
003350     MOVE 38.0 TO DKB-TEMP-MIN(9).
003360     MOVE ZERO TO DKB-TEMP-MAX(9).
003370     MOVE ZERO TO DKB-HR-MIN(9).
003380     MOVE ZERO TO DKB-HR-MAX(9).
003390     MOVE ZERO TO DKB-SPO2-MIN(9).
003400     MOVE ZERO TO DKB-RR-MIN(9).
003410
003420     MOVE 10 TO DKB-DISEASE-ID(10).
003430     MOVE "BODY ACHE" TO DKB-DISEASE-NAME(10).
003440     MOVE 38.0 TO DKB-TEMP-MIN(10).
003450     MOVE ZERO TO DKB-TEMP-MAX(10).
003460     MOVE ZERO TO DKB-HR-MIN(10).
003470     MOVE ZERO TO DKB-HR-MAX(10).
003480     MOVE ZERO TO DKB-SPO2-MIN(10).
003490     MOVE ZERO TO DKB-RR-MIN(10).
003500
003510     MOVE 11 TO DKB-DISEASE-ID(11).
003520     MOVE "TYPHOID" TO DKB-DISEASE-NAME(11).
003530     MOVE 39.0 TO DKB-TEMP-MIN(11).
003540     MOVE ZERO TO DKB-TEMP-MAX(11).
003550     MOVE 50 TO DKB-HR-MIN(11).
003560     MOVE 70 TO DKB-HR-MAX(11).
003570     MOVE ZERO TO DKB-SPO2-MIN(11).
003580     MOVE ZERO TO DKB-RR-MIN(11).
003590
003600     MOVE 12 TO DKB-DISEASE-ID(12).
003610     MOVE "DENGUE" TO DKB-DISEASE-NAME(12).
003620     MOVE 38.0 TO DKB-TEMP-MIN(12).
003630     MOVE ZERO TO DKB-TEMP-MAX(12).
003640     MOVE ZERO TO DKB-HR-MIN(12).
003650     MOVE ZERO TO DKB-HR-MAX(12).
003660     MOVE ZERO TO DKB-SPO2-MIN(12).
003670     MOVE ZERO TO DKB-RR-MIN(12).
003680 050-EXIT.
003690     EXIT.
003700
003710*----------------------------------------------------------------
003720* READ-AHEAD CONTROL BREAK ON PATIENT-ID.  VITAL-STORE ARRIVES
003730* PATIENT-ID / RECORDED-TS ASCENDING, SO THE HOLD AREA IS SIMPLY
003740* OVERWRITTEN ON EVERY RECORD OF THE SAME PATIENT -- WHATEVER IS
003750* SITTING IN IT WHEN THE KEY BREAKS IS THAT PATIENT'S NEWEST
003760* READING.
003770*----------------------------------------------------------------
003780 100-MAINLINE.
003790     MOVE "100-MAINLINE" TO PARA-NAME.
003800     IF NOT WS-FIRST-RECORD
003810         AND VS-PATIENT-ID NOT = WS-HOLD-PATIENT-ID
003820             PERFORM 200-EVALUATE-DISEASES THRU 200-EXIT
003830             ADD +1 TO PATIENTS-PROCESSED.
003840
003850     MOVE "N" TO WS-FIRST-RECORD-SW.
003860     MOVE VS-PATIENT-ID TO WS-HOLD-PATIENT-ID.
003870     MOVE VS-READING-ID TO WS-HOLD-READING-ID.
003880     MOVE VS-RECORDED-TS TO WS-HOLD-RECORDED-TS.
003890     MOVE VS-HEART-RATE TO WS-HOLD-HEART-RATE.
003900     MOVE VS-SPO2 TO WS-HOLD-SPO2.
003910     MOVE VS-TEMPERATURE-C TO WS-HOLD-TEMPERATURE-C.
003920     ADD +1 TO RECORDS-READ.
003930
003940     PERFORM 900-READ-VITAL-STORE THRU 900-EXIT.
003950 100-EXIT.
003960     EXIT.
003970
003980 200-EVALUATE-DISEASES.
003990     MOVE "200-EVALUATE-DISEASES" TO PARA-NAME.
004000     MOVE ZERO TO WS-MATCH-COUNT.
004010     PERFORM 210-CHECK-ONE-DISEASE THRU 210-EXIT
004020         VARYING DKB-IDX FROM 1 BY 1 UNTIL DKB-IDX > 12.
004030
004040     IF WS-MATCH-COUNT > 0
004050         PERFORM 280-SORT-MATCHES THRU 280-EXIT
004060         PERFORM 290-WRITE-MATCHES THRU 290-EXIT
004070             VARYING MX-IDX FROM 1 BY 1
004080             UNTIL MX-IDX > WS-MATCH-COUNT.
004090 200-EXIT.
004100     EXIT.
004110
004120*----------------------------------------------------------------
004130* PER-CRITERION APPLICABILITY AND MATCH TEST FOR ONE DISEASE
004140* AGAINST THE PATIENT'S HELD LATEST READING.  A THRESHOLD OF
004150* ZERO ON THE TABLE ROW MEANS THAT CRITERION DOES NOT APPLY AND
004160* IS NOT COUNTED EITHER WAY.
004170*----------------------------------------------------------------
004180 210-CHECK-ONE-DISEASE.
004190     MOVE "210-CHECK-ONE-DISEASE" TO PARA-NAME.
004200     MOVE ZERO TO WS-APPLICABLE-CT, WS-MATCHED-CT.
004210     MOVE "N" TO WS-TEMP-FLAG-SW, WS-HR-FLAG-SW, WS-SPO2-FLAG-SW.
004220
004230     IF DKB-TEMP-MIN-SET(DKB-IDX) OR DKB-TEMP-MAX-SET(DKB-IDX)
004240         ADD +1 TO WS-APPLICABLE-CT
004250         IF (DKB-TEMP-MIN-SET(DKB-IDX)
004260                 AND WS-HOLD-TEMPERATURE-C
004270                     NOT < DKB-TEMP-MIN(DKB-IDX))
004280             OR (DKB-TEMP-MAX-SET(DKB-IDX)
004290                 AND WS-HOLD-TEMPERATURE-C
004300                     NOT > DKB-TEMP-MAX(DKB-IDX))
004310             ADD +1 TO WS-MATCHED-CT
004320             MOVE "Y" TO WS-TEMP-FLAG-SW
004330         END-IF
004340     END-IF.
004350
004360     IF DKB-HR-MIN-SET(DKB-IDX) OR DKB-HR-MAX-SET(DKB-IDX)
004370         ADD +1 TO WS-APPLICABLE-CT
004380         IF DKB-HR-MIN-SET(DKB-IDX) AND DKB-HR-MAX-SET(DKB-IDX)
004390             IF WS-HOLD-HEART-RATE NOT < DKB-HR-MIN(DKB-IDX)
004400                 AND WS-HOLD-HEART-RATE NOT > DKB-HR-MAX(DKB-IDX)
004410                 ADD +1 TO WS-MATCHED-CT
004420                 MOVE "Y" TO WS-HR-FLAG-SW
004430             END-IF
004440         ELSE
004450             IF DKB-HR-MAX-SET(DKB-IDX)
004460                 IF WS-HOLD-HEART-RATE > DKB-HR-MAX(DKB-IDX)
004470                     ADD +1 TO WS-MATCHED-CT
004480                     MOVE "Y" TO WS-HR-FLAG-SW
004490                 END-IF
004500             ELSE
004510                 IF WS-HOLD-HEART-RATE < DKB-HR-MIN(DKB-IDX)
004520                     ADD +1 TO WS-MATCHED-CT
004530                     MOVE "Y" TO WS-HR-FLAG-SW
004540                 END-IF
004550             END-IF
004560         END-IF
004570     END-IF.
004580
004590     IF DKB-SPO2-MIN-SET(DKB-IDX)
004600         ADD +1 TO WS-APPLICABLE-CT
004610         IF WS-HOLD-SPO2 < DKB-SPO2-MIN(DKB-IDX)
004620             ADD +1 TO WS-MATCHED-CT
004630             MOVE "Y" TO WS-SPO2-FLAG-SW
004640         END-IF
004650     END-IF.
004660
004670* RESPIRATORY-RATE CRITERION -- APPLIES ONLY WHEN THE READING
004680* SUPPLIED AN RR AND THE TABLE ROW HAS RR-MIN SET.  THE DEVICE
004690* FEED HAS NO RR FIELD SO WS-RR-SUPPLIED-SW NEVER GOES TO "Y"
004700* AND THIS NEVER COUNTS.
004710     IF WS-RR-WAS-SUPPLIED AND DKB-RR-MIN-SET(DKB-IDX)
004720         ADD +1 TO WS-APPLICABLE-CT.
004730
004740     MOVE WS-APPLICABLE-CT TO CF-APPLICABLE-COUNT.
004750     MOVE WS-MATCHED-CT TO CF-MATCHED-COUNT.
004760     MOVE ZERO TO CF-RETURN-CD.
004770     CALL "MEDCONF" USING MEDCONF-PARM.
004780
004790     IF CF-RETURN-CD NOT EQUAL TO ZERO
004800         MOVE "** NON-ZERO RETURN-CODE FROM MEDCONF"
004810             TO ABEND-REASON
004820         GO TO 1000-ABEND-RTN.
004830
004840     IF CF-CONFIDENCE-PCT NOT < 50.00
004850         PERFORM 250-BUFFER-MATCH THRU 250-EXIT.
004860 210-EXIT.
004870     EXIT.
004880
004890 250-BUFFER-MATCH.
004900     MOVE "250-BUFFER-MATCH" TO PARA-NAME.
004910     ADD +1 TO WS-MATCH-COUNT.
004920     SET MX-IDX TO WS-MATCH-COUNT.
004930     MOVE DKB-DISEASE-ID(DKB-IDX) TO WS-MB-DISEASE-ID(MX-IDX).
004940     MOVE DKB-DISEASE-NAME(DKB-IDX) TO WS-MB-DISEASE-NAME(MX-IDX).
004950     MOVE CF-CONFIDENCE-PCT TO WS-MB-CONFIDENCE-PCT(MX-IDX).
004960     MOVE WS-TEMP-FLAG-SW TO WS-MB-TEMP-FLAG(MX-IDX).
004970     MOVE WS-HR-FLAG-SW TO WS-MB-HR-FLAG(MX-IDX).
004980     MOVE WS-SPO2-FLAG-SW TO WS-MB-SPO2-FLAG(MX-IDX).
004990 250-EXIT.
005000     EXIT.
005010
005020*----------------------------------------------------------------
005030* DESCENDING-CONFIDENCE BUBBLE SORT OF THE MATCH BUFFER.  ONLY A
005040* STRICT "LESS THAN" SWAPS, SO DISEASES TIED ON CONFIDENCE STAY
005050* IN THE ASCENDING DISEASE-ID ORDER THEY WERE BUFFERED IN.
005060*----------------------------------------------------------------
005070 280-SORT-MATCHES.
005080     MOVE "280-SORT-MATCHES" TO PARA-NAME.
005090     MOVE "Y" TO WS-SWAP-SW.
005100     PERFORM 285-SORT-ONE-PASS THRU 285-EXIT
005110         UNTIL NOT WS-BUFFER-SWAPPED.
005120 280-EXIT.
005130     EXIT.
005140
005150 285-SORT-ONE-PASS.
005160     MOVE "285-SORT-ONE-PASS" TO PARA-NAME.
005170     MOVE "N" TO WS-SWAP-SW.
005180     PERFORM 288-COMPARE-ADJACENT THRU 288-EXIT
005190         VARYING MX-IDX FROM 1 BY 1 UNTIL MX-IDX >= WS-MATCH-COUNT.
005200 285-EXIT.
005210     EXIT.
005220
005230 288-COMPARE-ADJACENT.
005240     MOVE "288-COMPARE-ADJACENT" TO PARA-NAME.
005250     IF WS-MB-CONFIDENCE-PCT(MX-IDX)
005260             < WS-MB-CONFIDENCE-PCT(MX-IDX + 1)
005270         MOVE WS-MATCH-BUFFER(MX-IDX) TO WS-SWAP-ENTRY
005280         MOVE WS-MATCH-BUFFER(MX-IDX + 1) TO
005290             WS-MATCH-BUFFER(MX-IDX)
005300         MOVE WS-SWAP-ENTRY TO WS-MATCH-BUFFER(MX-IDX + 1)
005310         MOVE "Y" TO WS-SWAP-SW.
005320 288-EXIT.
005330     EXIT.
005340
005350 290-WRITE-MATCHES.
005360     MOVE "290-WRITE-MATCHES" TO PARA-NAME.
005370     MOVE WS-HOLD-PATIENT-ID TO DM-PATIENT-ID.
005380     MOVE WS-HOLD-READING-ID TO DM-READING-ID.
005390     MOVE WS-HOLD-RECORDED-TS TO DM-RECORDED-TS.
005400     MOVE MX-IDX TO DM-RANK.
005410     MOVE WS-MB-DISEASE-ID(MX-IDX) TO DM-DISEASE-ID.
005420     MOVE WS-MB-DISEASE-NAME(MX-IDX) TO DM-DISEASE-NAME.
005430     MOVE WS-MB-CONFIDENCE-PCT(MX-IDX) TO DM-CONFIDENCE-PCT.
005440     MOVE WS-MB-TEMP-FLAG(MX-IDX) TO DM-MATCHED-TEMP-FLAG.
005450     MOVE WS-MB-HR-FLAG(MX-IDX) TO DM-MATCHED-HR-FLAG.
005460     MOVE WS-MB-SPO2-FLAG(MX-IDX) TO DM-MATCHED-SPO2-FLAG.
005470     MOVE WS-HOLD-TEMPERATURE-C TO DM-DETECTED-TEMP-C.
005480     MOVE WS-HOLD-HEART-RATE TO DM-DETECTED-HR.
005490     MOVE WS-HOLD-SPO2 TO DM-DETECTED-SPO2.
005500     WRITE FD-DISEASE-MATCH-REC FROM DISEASE-MATCH-REC.
005510     ADD +1 TO MATCHES-WRITTEN.
005520 290-EXIT.
005530     EXIT.
005540
005550 800-OPEN-FILES.
005560     MOVE "800-OPEN-FILES" TO PARA-NAME.
005570     OPEN INPUT VITAL-STORE.
005580     OPEN OUTPUT DISEASE-MATCH-WORK, SYSOUT.
005590 800-EXIT.
005600     EXIT.
005610
005620 850-CLOSE-FILES.
005630     MOVE "850-CLOSE-FILES" TO PARA-NAME.
005640     CLOSE VITAL-STORE, DISEASE-MATCH-WORK, SYSOUT.
005650 850-EXIT.
005660     EXIT.
005670
005680 900-READ-VITAL-STORE.
005690     MOVE "900-READ-VITAL-STORE" TO PARA-NAME.
005700     READ VITAL-STORE INTO VITAL-STORED-REC
005710         AT END MOVE "N" TO MORE-VITALS-SW
005720         GO TO 900-EXIT
005730     END-READ.
005740 900-EXIT.
005750     EXIT.
005760
005770 999-CLEANUP.
005780     MOVE "999-CLEANUP" TO PARA-NAME.
005790     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
005800
005810     DISPLAY "** READINGS SCREENED **".
005820     DISPLAY RECORDS-READ.
005830     DISPLAY "** PATIENTS PROCESSED **".
005840     DISPLAY PATIENTS-PROCESSED.
005850     DISPLAY "** DISEASE MATCHES WRITTEN **".
005860     DISPLAY MATCHES-WRITTEN.
005870     DISPLAY "******** NORMAL END OF JOB MEDDXSRC ********".
005880 999-EXIT.
005890     EXIT.
005900
005910 1000-ABEND-RTN.
005920     MOVE "MEDDXSRC" TO ABEND-STEP-NAME.
005930     WRITE SYSOUT-REC FROM ABEND-REC.
005940     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
005950     DISPLAY "*** ABNORMAL END OF JOB - MEDDXSRC ***" UPON CONSOLE.
005960     MOVE 16 TO RETURN-CODE.
005970     STOP RUN.
