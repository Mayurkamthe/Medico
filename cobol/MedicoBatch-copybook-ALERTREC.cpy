000100******************************************************************
000110* MEDICOBATCH HEALTH ALERT RECORD LAYOUT
000120* COPY MEMBER  ALERTREC
000130* ONE RECORD PER ALERT RAISED FOR A DOCTOR ON A MODERATE OR
000140* CRITICAL READING.  FILE IS EXTENDED (APPENDED TO) EACH RUN --
000150* NOTHING ON THIS FILE IS EVER RE-WRITTEN BY THE BATCH.
000160*----------------------------------------------------------------
000170* 11/03/03 AJP  ORIGINAL LAYOUT FOR THE NIGHTLY ALERT ROUTING
000180*               PROJECT (TKT MB-241)
000190* 06/17/05 DLK  MESSAGE WIDENED TO X(120) -- THE 2-CAUSE AND
000200*               3-CAUSE SCENARIOS WERE WRAPPING ON THE PAGER
000210*               GATEWAY (TKT MB-298)
000220*----------------------------------------------------------------
000230 01  HEALTH-ALERT-REC.
000240     05  HA-ALERT-ID             PIC 9(8).
000250     05  HA-PATIENT-ID           PIC 9(6).
000260     05  HA-DOCTOR-ID            PIC 9(4).
000270     05  HA-ALERT-TYPE           PIC X(8).
000280         88  HA-TYPE-CRITICAL        VALUE "CRITICAL".
000290         88  HA-TYPE-WARNING         VALUE "WARNING ".
000300     05  HA-MESSAGE              PIC X(120).
000310     05  HA-READING-ID           PIC 9(8).
000320     05  HA-READ-FLAG            PIC X(1).
000330         88  HA-UNREAD               VALUE "N".
000340         88  HA-ALREADY-READ         VALUE "Y".
000350     05  HA-CREATED-TS           PIC 9(14).
000360     05  HA-CREATED-TS-R REDEFINES HA-CREATED-TS.
000370         10  HA-CREATED-CCYY     PIC 9(4).
000380         10  HA-CREATED-MM       PIC 9(2).
000390         10  HA-CREATED-DD       PIC 9(2).
000400         10  HA-CREATED-HH       PIC 9(2).
000410         10  HA-CREATED-MIN      PIC 9(2).
000420         10  HA-CREATED-SS       PIC 9(2).
000430     05  FILLER                  PIC X(31).
