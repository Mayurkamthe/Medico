000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  MEDCONF.
000130 AUTHOR. JON SAYLES.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 01/09/12.
000160 DATE-COMPILED. 01/09/12.
000170 SECURITY. NON-CONFIDENTIAL.
000180******************************************************************
000190*  MEDCONF -- DISEASE CONFIDENCE PERCENTAGE CALCULATOR
000200*  CALLED ONCE PER (READING, DISEASE) PAIR BY MEDDXSRC.  TAKES
000210*  THE COUNT OF CRITERIA THAT APPLY TO THE DISEASE AND THE COUNT
000220*  OF THOSE CRITERIA THE READING ACTUALLY MATCHED, AND RETURNS
000230*  THE CONFIDENCE PERCENTAGE MATCHED / APPLICABLE * 100.
000240*----------------------------------------------------------------
000250*  CHANGE LOG
000260*----------------------------------------------------------------
000270*  01/09/12 DLK  ORIGINAL ROUTINE, SPLIT OUT OF MEDDXSRC SO THE
000280*                PERCENTAGE MATH LIVED IN ONE PLACE (TKT MB-402)
000290*  06/24/14 MPT  GUARD ADDED FOR APPLICABLE-COUNT = ZERO -- A
000300*                DISEASE WITH NO THRESHOLDS SET WAS DIVIDING BY
000310*                ZERO AND ABENDING THE MATCH STEP (TKT MB-455)
000320*----------------------------------------------------------------
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SOURCE-COMPUTER. IBM-390.
000360 OBJECT-COMPUTER. IBM-390.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM.
000390
000400 INPUT-OUTPUT SECTION.
000410
000420 DATA DIVISION.
000430 FILE SECTION.
000440
000450 WORKING-STORAGE SECTION.
000460 01  WS-MISC-FIELDS.
000470     05  WS-CONF-WORK            PIC 9(5)V99 COMP-3.
000480     05  WS-APPLICABLE-CT        PIC 9(2) COMP.
000490     05  WS-MATCHED-CT           PIC 9(2) COMP.
000500
000510* DISPLAY-FORMAT COPY OF THE TWO COUNTS FOR THE ABEND MESSAGE
000520* ROUTINE -- COMP FIELDS DO NOT DISPLAY CLEANLY ON THE CONSOLE.
000530 01  WS-COUNT-PAIR               PIC 9(4).
000540 01  WS-COUNT-PAIR-R REDEFINES WS-COUNT-PAIR.
000550     05  WS-COUNT-PAIR-APPL      PIC 9(2).
000560     05  WS-COUNT-PAIR-MTCH      PIC 9(2).
000570
000580* ALTERNATE VIEW OF THE WORK RESULT SO A DUMP READ CAN SEE THE
000590* WHOLE VS FRACTIONAL PART WITHOUT UNPACKING THE COMP-3 BY HAND.
000600 01  WS-CONF-WORK-R REDEFINES WS-CONF-WORK.
000610     05  WS-CONF-WHOLE           PIC 9(5).
000620     05  WS-CONF-FRACTION        PIC 99.
000630
000640* RUN TIMESTAMP AREA, SAME HABIT AS THE REST OF THE SUITE.
000650 01  WS-RUN-TIMESTAMP            PIC 9(14).
000660 01  WS-RUN-TIMESTAMP-R REDEFINES WS-RUN-TIMESTAMP.
000670     05  WS-RUN-CCYY             PIC 9(4).
000680     05  WS-RUN-MM               PIC 9(2).
000690     05  WS-RUN-DD               PIC 9(2).
000700     05  WS-RUN-HH               PIC 9(2).
000710     05  WS-RUN-MIN              PIC 9(2).
000720     05  WS-RUN-SS               PIC 9(2).
000730
000740 LINKAGE SECTION.
000750 01  MEDCONF-PARM-REC.
000760     05  LK-APPLICABLE-COUNT     PIC 9(2) COMP.
000770     05  LK-MATCHED-COUNT        PIC 9(2) COMP.
000780     05  LK-CONFIDENCE-PCT       PIC 9(3)V99.
000790     05  LK-RETURN-CD            PIC 9(4) COMP.
000800
000810 PROCEDURE DIVISION USING MEDCONF-PARM-REC.
000820
000830 0100-MAIN-LOGIC.
000840     MOVE ZERO TO LK-RETURN-CD.
000850     MOVE LK-APPLICABLE-COUNT TO WS-APPLICABLE-CT.
000860     MOVE LK-MATCHED-COUNT TO WS-MATCHED-CT.
000870
000880     IF WS-APPLICABLE-CT = ZERO
000890*        ** NO CRITERIA APPLY TO THIS DISEASE -- CANNOT SCORE IT
000900         MOVE ZERO TO LK-CONFIDENCE-PCT
000910         MOVE 4010 TO LK-RETURN-CD
000920     ELSE
000930         PERFORM 0200-CALC-CONFIDENCE.
000940
000950     GOBACK.
000960
000970 0200-CALC-CONFIDENCE.
000980     COMPUTE WS-CONF-WORK ROUNDED =
000990         ( WS-MATCHED-CT / WS-APPLICABLE-CT ) * 100.
001000     MOVE WS-CONF-WORK TO LK-CONFIDENCE-PCT.
001010
001020 0200-EXIT.
001030     EXIT.
