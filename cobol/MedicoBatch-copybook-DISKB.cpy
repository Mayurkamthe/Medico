000100******************************************************************
000110* MEDICOBATCH DISEASE KNOWLEDGE BASE TABLE
000120* COPY MEMBER  DISKB
000130* WORKING TABLE OF THE 12 DISEASES THE MATCHER SCREENS FOR.  A
000140* THRESHOLD OF ZERO MEANS THE CRITERION DOES NOT APPLY TO THAT
000150* DISEASE AND IS NOT COUNTED WHEN THE CONFIDENCE PERCENTAGE IS
000160* COMPUTED -- SEE MEDDXSRC PARAGRAPHS 200 THRU 290.
000170*----------------------------------------------------------------
000180* THIS IS CLINICAL REFERENCE DATA, NOT A FEED FROM ANY FILE, SO
000190* IT IS NOT LOADED BY A READ LOOP -- PARAGRAPH 050-LOAD-DISEASE
000200* -TABLE IN MEDDXSRC MOVES THE 12 ENTRIES IN DIRECTLY, ONE MOVE
000210* GROUP PER DISEASE, THE WAY THE OLD DIAGNOSTIC CARD TABLE WAS
000220* KEYED IN BACK WHEN THIS RAN AS A CICS LOOKUP.
000230*----------------------------------------------------------------
000240* 01/09/12 DLK  ORIGINAL 12-DISEASE TABLE, LOADED FROM THE
000250*               CLINIC'S DIAGNOSTIC REFERENCE CARD (TKT MB-402)
000260* 06/24/14 MPT  CORRECTED CHIKUNGUNYA THRESHOLD TO 38.5C, WAS
000270*               MISKEYED AS 38.0C (TKT MB-455)
000280*----------------------------------------------------------------
000290 01  DISEASE-KB-TABLE.
000300     05  DKB-ENTRY OCCURS 12 TIMES INDEXED BY DKB-IDX.
000310         10  DKB-DISEASE-ID      PIC 9(2).
000320         10  DKB-DISEASE-NAME    PIC X(40).
000330         10  DKB-TEMP-MIN        PIC 9(3)V9.
000340             88  DKB-TEMP-MIN-SET    VALUE 0.1 THRU 999.9.
000350         10  DKB-TEMP-MAX        PIC 9(3)V9.
000360             88  DKB-TEMP-MAX-SET    VALUE 0.1 THRU 999.9.
000370         10  DKB-HR-MIN          PIC 9(3).
000380             88  DKB-HR-MIN-SET      VALUE 1 THRU 999.
000390         10  DKB-HR-MAX          PIC 9(3).
000400             88  DKB-HR-MAX-SET      VALUE 1 THRU 999.
000410         10  DKB-SPO2-MIN        PIC 9(3).
000420             88  DKB-SPO2-MIN-SET    VALUE 1 THRU 999.
000430         10  DKB-RR-MIN          PIC 9(2).
000440             88  DKB-RR-MIN-SET      VALUE 1 THRU 99.
