000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  MEDVTUPD.
000120 AUTHOR. JON SAYLES.
000130 INSTALLATION. COBOL DEV CENTER.
000140 DATE-WRITTEN. 01/01/08.
000150 DATE-COMPILED. 01/01/08.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          THIS STEP TAKES THE ACCEPTED, CLASSIFIED READINGS OFF
000220*          VITAL-EDIT (FROM MEDVTEDT) AND MERGES THEM AGAINST THE
000230*          READINGS ALREADY ON VITAL-STORE, KEEPING ONLY THE 5
000240*          MOST RECENT READINGS PER PATIENT.  IT THEN REWRITES
000250*          PATIENT-MASTER'S CURRENT-RISK-LEVEL FROM THE MOST
000260*          RECENT RETAINED READING, AND RAISES A HEALTH-ALERT FOR
000270*          EVERY NEW CRITICAL OR MODERATE READING.
000280*
000290*          VITAL-EDIT AND VITAL-STORE-OLD MUST ARRIVE IN
000300*          PATIENT-ID / RECORDED-TS ASCENDING SEQUENCE -- A SORT
000310*          UTILITY STEP AHEAD OF THIS ONE IN THE JCL DOES THIS,
000320*          THE SAME WAY PATSORT-FILE WAS PRODUCED FOR THE OLD
000330*          TREATMENT SEARCH STEP.  PATIENT-MASTER IS READ TWICE:
000340*          ONCE TO LOAD THE DOCTOR-ID TABLE, AND AGAIN TO STREAM
000350*          THE OLD-MASTER/NEW-MASTER REWRITE -- THERE IS NO VSAM
000360*          ON THIS SYSTEM SO A RANDOM RE-READ IS NOT AN OPTION.
000370*
000380******************************************************************
000390
000400         INPUT FILE   -   VITAL-EDIT
000410         INPUT FILE   -   VITAL-STORE (OLD)
000420         INPUT FILE   -   PATIENT-MASTER (OLD)
000430         UPDATE FILE  -   JOB-CONTROL
000440         OUTPUT FILE  -   VITAL-STORE (NEW)
000450         OUTPUT FILE  -   PATIENT-MASTER (NEW)
000460         OUTPUT FILE  -   ALERT-FILE (EXTENDED)
000470         DUMP FILE    -   SYSOUT
000480
000490******************************************************************
000500*  CHANGE LOG
000510*----------------------------------------------------------------
000520*  01/01/08 DLK  ORIGINAL PROGRAM, REPLACES THE OLD TREATMENT-
000530*                CHARGE UPDATE LOGIC ENTIRELY (TKT MB-360)
000540*  03/09/10 RLM  ALERT-ID IS A RUN-LOCAL SEQUENCE ONLY -- IT IS
000550*                RESET TO 1 EACH RUN.  A PERSISTENT GENERATOR IS
000560*                STILL ON THE BACKLOG (TKT MB-381 -- NOT FIXED)
000570*  05/02/11 DLK  PATIENT-MASTER REWRITE SPLIT INTO ITS OWN PASS
000580*                (500-SERIES) AFTER THE VITAL MERGE PASS KEPT
000590*                MISSING PATIENTS WITH NO NEW READING THIS RUN
000600*                (TKT MB-395)
000610*  09/14/16 CDW  400-WRITE-ALERT WAS DROPPING SCENARIO-ID AND
000620*                POSSIBLE-CAUSES ON THE FLOOR -- MESSAGE NOW READS
000630*                "SCENARIO N: CAUSE - POSSIBLE CAUSES" TO MATCH
000640*                WHAT THE PILOT PROJECT DOCUMENTED (TKT MB-481)
000650*  10/03/16 CDW  220-WRITE-OR-PURGE-ROW WAS DRIVEN FORWARD OVER
000660*                THE NEWEST-FIRST BUFFER, SO VITAL-STORE-NEW CAME
000670*                OUT NEWEST-FIRST INSTEAD OF THE DOCUMENTED
000680*                ASCENDING RECORDED-TS SEQUENCE -- LOOP NOW RUNS
000690*                BACKWARD SO THE KEPT ROWS LAND IN THE RIGHT
000700*                ORDER ON THE FILE (TKT MB-486)
000710*----------------------------------------------------------------
000720 ENVIRONMENT DIVISION.
000730 CONFIGURATION SECTION.
000740 SOURCE-COMPUTER. IBM-390.
000750 OBJECT-COMPUTER. IBM-390.
000760 SPECIAL-NAMES.
000770     C01 IS TOP-OF-FORM.
000780
000790 INPUT-OUTPUT SECTION.
000800 FILE-CONTROL.
000810     SELECT SYSOUT
000820     ASSIGN TO UT-S-SYSOUT
000830       ORGANIZATION IS SEQUENTIAL.
000840
000850     SELECT VITAL-EDIT
000860     ASSIGN TO UT-S-VITEDIT
000870       ACCESS MODE IS SEQUENTIAL
000880       FILE STATUS IS OFCODE.
000890
000900     SELECT VITAL-STORE-OLD
000910     ASSIGN TO UT-S-VTSOLD
000920       ACCESS MODE IS SEQUENTIAL
000930       FILE STATUS IS OFCODE.
000940
000950     SELECT VITAL-STORE-NEW
000960     ASSIGN TO UT-S-VTSNEW
000970       ACCESS MODE IS SEQUENTIAL
000980       FILE STATUS IS OFCODE.
000990
001000     SELECT PATIENT-MASTER-OLD
001010     ASSIGN TO UT-S-PATMSTR
001020       ACCESS MODE IS SEQUENTIAL
001030       FILE STATUS IS PFCODE.
001040
001050     SELECT PATIENT-MASTER-NEW
001060     ASSIGN TO UT-S-PATMNEW
001070       ACCESS MODE IS SEQUENTIAL
001080       FILE STATUS IS PFCODE.
001090
001100     SELECT ALERT-FILE
001110     ASSIGN TO UT-S-ALERTS
001120       ACCESS MODE IS SEQUENTIAL
001130       FILE STATUS IS OFCODE.
001140
001150     SELECT JOB-CONTROL-FILE
001160     ASSIGN TO UT-S-JOBCTL
001170       ACCESS MODE IS SEQUENTIAL
001180       FILE STATUS IS OFCODE.
001190
001200 DATA DIVISION.
001210 FILE SECTION.
001220 FD  SYSOUT
001230     RECORDING MODE IS F
001240     LABEL RECORDS ARE STANDARD
001250     RECORD CONTAINS 130 CHARACTERS
001260     BLOCK CONTAINS 0 RECORDS
001270     DATA RECORD IS SYSOUT-REC.
001280 01  SYSOUT-REC  PIC X(130).
001290
001300 FD  VITAL-EDIT
001310     RECORDING MODE IS F
001320     LABEL RECORDS ARE STANDARD
001330     RECORD CONTAINS 450 CHARACTERS
001340     BLOCK CONTAINS 0 RECORDS
001350     DATA RECORD IS FD-VITAL-EDIT-REC.
001360 01  FD-VITAL-EDIT-REC          PIC X(450).
001370
001380 FD  VITAL-STORE-OLD
001390     RECORDING MODE IS F
001400     LABEL RECORDS ARE STANDARD
001410     RECORD CONTAINS 450 CHARACTERS
001420     BLOCK CONTAINS 0 RECORDS
001430     DATA RECORD IS FD-VITAL-STORE-OLD-REC.
001440 01  FD-VITAL-STORE-OLD-REC     PIC X(450).
001450
001460 FD  VITAL-STORE-NEW
001470     RECORDING MODE IS F
001480     LABEL RECORDS ARE STANDARD
001490     RECORD CONTAINS 450 CHARACTERS
001500     BLOCK CONTAINS 0 RECORDS
001510     DATA RECORD IS FD-VITAL-STORE-NEW-REC.
001520 01  FD-VITAL-STORE-NEW-REC     PIC X(450).
001530
001540 FD  PATIENT-MASTER-OLD
001550     RECORDING MODE IS F
001560     LABEL RECORDS ARE STANDARD
001570     RECORD CONTAINS 200 CHARACTERS
001580     BLOCK CONTAINS 0 RECORDS
001590     DATA RECORD IS FD-PATMSTR-OLD-REC.
001600 01  FD-PATMSTR-OLD-REC         PIC X(200).
001610
001620 FD  PATIENT-MASTER-NEW
001630     RECORDING MODE IS F
001640     LABEL RECORDS ARE STANDARD
001650     RECORD CONTAINS 200 CHARACTERS
001660     BLOCK CONTAINS 0 RECORDS
001670     DATA RECORD IS FD-PATMSTR-NEW-REC.
001680 01  FD-PATMSTR-NEW-REC         PIC X(200).
001690
001700 FD  ALERT-FILE
001710     RECORDING MODE IS F
001720     LABEL RECORDS ARE STANDARD
001730     RECORD CONTAINS 200 CHARACTERS
001740     BLOCK CONTAINS 0 RECORDS
001750     DATA RECORD IS FD-ALERT-REC.
001760 01  FD-ALERT-REC               PIC X(200).
001770
001780 FD  JOB-CONTROL-FILE
001790     RECORDING MODE IS F
001800     LABEL RECORDS ARE STANDARD
001810     RECORD CONTAINS 86 CHARACTERS
001820     BLOCK CONTAINS 0 RECORDS
001830     DATA RECORD IS FD-JOB-CONTROL-REC.
001840 01  FD-JOB-CONTROL-REC         PIC X(86).
001850
001860 WORKING-STORAGE SECTION.
001870 01  PARA-NAME                   PIC X(30).
001880
001890 01  FILE-STATUS-CODES.
001900     05  OFCODE                  PIC X(2).
001910         88 CODE-WRITE    VALUE SPACES.
001920     05  PFCODE                  PIC X(2).
001930         88 PATIENT-CODE-READ VALUE SPACES.
001940
001950 77  MORE-OLD-VS-SW              PIC X(1) VALUE SPACE.
001960     88  NO-MORE-OLD-VS              VALUE "N".
001970 77  MORE-NEW-VS-SW              PIC X(1) VALUE SPACE.
001980     88  NO-MORE-NEW-VS               VALUE "N".
001990 77  MORE-PATMSTR-SW             PIC X(1) VALUE SPACE.
002000     88  NO-MORE-PATMSTR              VALUE "N".
002010 77  MORE-PATMSTR2-SW            PIC X(1) VALUE SPACE.
002020     88  NO-MORE-PATMSTR2             VALUE "N".
002030
002040* VITAL-STORED-REC HOLDS THE CURRENT VITAL-STORE-OLD RECORD.
002050 COPY VITDALY.
002060
002070* CURRENT VITAL-EDIT RECORD -- SAME SHAPE AS VITAL-STORED-REC,
002080* HAND-CARRIED BECAUSE TWO INPUT STREAMS OF THE SAME COPYBOOK
002090* CANNOT SHARE ONE WORKING-STORAGE AREA.
002100 01  WS-NEW-VITAL-REC.
002110     05  NV-READING-ID           PIC 9(8).
002120     05  NV-DEVICE-ID            PIC X(10).
002130     05  NV-HEART-RATE           PIC 9(3).
002140     05  NV-SPO2                 PIC 9(3).
002150     05  NV-TEMPERATURE-C        PIC S9(3)V9.
002160     05  NV-RECORDED-TS          PIC 9(14).
002170     05  NV-PATIENT-ID           PIC 9(6).
002180     05  NV-RISK-LEVEL           PIC X(8).
002190     05  NV-SCENARIO-ID          PIC 9(2).
002200     05  NV-SPECIFIC-CAUSE       PIC X(60).
002210     05  NV-POSSIBLE-CAUSES      PIC X(80).
002220     05  NV-SYMPTOMS             PIC X(80).
002230     05  NV-RECOMMENDATIONS      PIC X(120).
002240     05  FILLER                  PIC X(52).
002250
002260 COPY PATMSTR.
002270
002280* ONE ENTRY PER PATIENT SEEN IN THE VITAL MERGE PASS -- LOADED
002290* FROM THE FIRST PATIENT-MASTER READ SO 400-WRITE-ALERT AND THE
002300* 500-SERIES REWRITE PASS CAN FIND THE DOCTOR-ID / NEW RISK
002310* LEVEL WITHOUT A RANDOM READ.
002320 01  WS-PATIENT-TABLE-AREA.
002330     05  WS-PATIENT-TABLE OCCURS 1000 TIMES
002340             INDEXED BY PX-IDX.
002350         10  PX-PATIENT-ID           PIC 9(6).
002360         10  PX-DOCTOR-ID            PIC 9(4).
002370         10  PX-NEW-RISK-LEVEL       PIC X(8).
002380         10  PX-RISK-CHANGED-SW      PIC X(1).
002390             88  PX-RISK-CHANGED         VALUE "Y".
002400
002410 01  WS-PATIENT-COUNT-AREA.
002420     05  WS-PATIENT-COUNT        PIC 9(4) COMP.
002430
002440* ONE PATIENT'S WORTH OF OLD + NEW READINGS, GATHERED BY THE
002450* CONTROL BREAK IN 100-MERGE-VITAL-READINGS BEFORE THE RETENTION
002460* RULE IS APPLIED.  20 SLOTS IS FAR MORE THAN ONE NIGHT'S TAKE
002470* FOR ONE PATIENT EVER PRODUCES.
002480 01  WS-VITAL-BUFFER-AREA.
002490     05  WS-VITAL-BUFFER OCCURS 20 TIMES
002500             INDEXED BY VB-IDX VB-IDX2.
002510         10  VB-SOURCE               PIC X(1).
002520             88  VB-IS-OLD               VALUE "O".
002530             88  VB-IS-NEW               VALUE "N".
002540         10  VB-RECORDED-TS          PIC 9(14).
002550         10  VB-READING-ID           PIC 9(8).
002560         10  VB-DEVICE-ID            PIC X(10).
002570         10  VB-HEART-RATE           PIC 9(3).
002580         10  VB-SPO2                 PIC 9(3).
002590         10  VB-TEMPERATURE-C        PIC S9(3)V9.
002600         10  VB-RISK-LEVEL           PIC X(8).
002610         10  VB-SCENARIO-ID          PIC 9(2).
002620         10  VB-SPECIFIC-CAUSE       PIC X(60).
002630         10  VB-POSSIBLE-CAUSES      PIC X(80).
002640         10  VB-SYMPTOMS             PIC X(80).
002650         10  VB-RECOMMENDATIONS      PIC X(120).
002660
002670 01  WS-BUFFER-CONTROL.
002680     05  WS-BUFFER-COUNT         PIC 9(4) COMP.
002690     05  WS-CURRENT-PATIENT-ID   PIC 9(6).
002700     05  WS-LOW-KEY              PIC 9(6).
002710     05  WS-SWAP-SW              PIC X(1).
002720         88  WS-BUFFER-SWAPPED       VALUE "Y".
002730
002740* SWAP AREA FOR THE 210-SORT-BUFFER-DESC BUBBLE SORT -- SIZED TO
002750* ONE WS-VITAL-BUFFER ENTRY (393 BYTES).
002760 01  WS-SWAP-ENTRY.
002770     05  FILLER                  PIC X(393).
002780 01  WS-SWAP-ENTRY-R REDEFINES WS-SWAP-ENTRY.
002790     05  WS-SWAP-BYTES           PIC X(393).
002800
002810 01  WS-RUN-TIMESTAMP            PIC 9(14).
002820 01  WS-RUN-TIMESTAMP-R REDEFINES WS-RUN-TIMESTAMP.
002830     05  WS-RUN-CCYY             PIC 9(4).
002840     05  WS-RUN-MM               PIC 9(2).
002850     05  WS-RUN-DD               PIC 9(2).
002860     05  WS-RUN-HH               PIC 9(2).
002870     05  WS-RUN-MIN              PIC 9(2).
002880     05  WS-RUN-SS               PIC 9(2).
002890
002900* WORK AREA FOR TRIMMING THE TRAILING SPACES OFF VB-SPECIFIC-CAUSE
002910* BEFORE 400-WRITE-ALERT STRINGS IT INTO HA-MESSAGE -- DELIMITED
002920* BY SPACE CANNOT BE USED SINCE THE CAUSE TEXT ITSELF CARRIES
002930* EMBEDDED SPACES BETWEEN WORDS (TKT MB-481)
002940 01  WS-ALERT-MSG-WORK.
002950     05  WS-CAUSE-TRAIL-SPACES   PIC 9(2) COMP.
002960     05  WS-CAUSE-TEXT-LEN       PIC 9(2) COMP.
002970     05  FILLER                  PIC X(2).
002980
002990* HEALTH-ALERT-REC IS DECLARED BY THE COPYBOOK ITSELF.
003000 COPY ALERTREC.
003010
003020 COPY JOBCTL.
003030
003040 01  COUNTERS-AND-ACCUMULATORS.
003050     05  RECORDS-READ-OLD-VS     PIC 9(7) COMP.
003060     05  RECORDS-READ-NEW-VS     PIC 9(7) COMP.
003070     05  RECORDS-WRITTEN-VS      PIC 9(7) COMP.
003080     05  READINGS-PURGED         PIC 9(7) COMP.
003090     05  CRITICAL-ALERTS         PIC 9(7) COMP.
003100     05  WARNING-ALERTS          PIC 9(7) COMP.
003110     05  MASTERS-READ            PIC 9(7) COMP.
003120     05  MASTERS-WRITTEN         PIC 9(7) COMP.
003130     05  NEXT-ALERT-ID           PIC 9(8) COMP.
003140
003150* ABEND-REC IS DECLARED BY THE COPYBOOK ITSELF.
003160 COPY ABENDREC.
003170
003180 PROCEDURE DIVISION.
003190     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
003200     PERFORM 050-LOAD-PATIENT-TABLE THRU 050-EXIT
003210         VARYING PX-IDX FROM 1 BY 1
003220         UNTIL NO-MORE-PATMSTR.
003230     CLOSE PATIENT-MASTER-OLD.
003240
003250     PERFORM 100-MERGE-VITAL-READINGS THRU 100-EXIT
003260             UNTIL NO-MORE-OLD-VS AND NO-MORE-NEW-VS.
003270
003280     OPEN INPUT PATIENT-MASTER-OLD.
003290     OPEN OUTPUT PATIENT-MASTER-NEW.
003300     MOVE SPACE TO MORE-PATMSTR2-SW.
003310     READ PATIENT-MASTER-OLD INTO PATIENT-MASTER-REC
003320         AT END MOVE "N" TO MORE-PATMSTR2-SW
003330     END-READ.
003340     PERFORM 500-REWRITE-MASTER-RECORD THRU 500-EXIT
003350             UNTIL NO-MORE-PATMSTR2.
003360
003370     PERFORM 999-CLEANUP THRU 999-EXIT.
003380     MOVE +0 TO RETURN-CODE.
003390     GOBACK.
003400
003410 000-HOUSEKEEPING.
003420     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
003430     DISPLAY "******** BEGIN JOB MEDVTUPD ********".
003440     ACCEPT WS-RUN-TIMESTAMP FROM DATE.
003450     INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-PATIENT-COUNT-AREA,
003460                WS-BUFFER-CONTROL.
003470     MOVE ZERO TO NEXT-ALERT-ID.
003480     PERFORM 800-OPEN-FILES THRU 800-EXIT.
003490
003500     READ JOB-CONTROL-FILE INTO JOB-CONTROL-REC
003510         AT END
003520             MOVE "** JOB-CONTROL RECORD MISSING FROM MEDVTEDT"
003530                 TO ABEND-REASON
003540             GO TO 1000-ABEND-RTN
003550     END-READ.
003560
003570     READ VITAL-STORE-OLD INTO VITAL-STORED-REC
003580         AT END MOVE "N" TO MORE-OLD-VS-SW
003590     END-READ.
003600     READ VITAL-EDIT INTO WS-NEW-VITAL-REC
003610         AT END MOVE "N" TO MORE-NEW-VS-SW
003620     END-READ.
003630     READ PATIENT-MASTER-OLD INTO PATIENT-MASTER-REC
003640         AT END MOVE "N" TO MORE-PATMSTR-SW
003650     END-READ.
003660 000-EXIT.
003670     EXIT.
003680
003690*----------------------------------------------------------------
003700* LOADS DOCTOR-ID PER PATIENT AHEAD OF THE MERGE PASS -- SAME
003710* READ-AHEAD TABLE LOAD IDIOM AS THE OLD EQUIPMENT TABLE LOAD.
003720*----------------------------------------------------------------
003730 050-LOAD-PATIENT-TABLE.
003740     MOVE "050-LOAD-PATIENT-TABLE" TO PARA-NAME.
003750     MOVE PM-PATIENT-ID TO PX-PATIENT-ID(PX-IDX).
003760     MOVE PM-DOCTOR-ID TO PX-DOCTOR-ID(PX-IDX).
003770     MOVE SPACES TO PX-NEW-RISK-LEVEL(PX-IDX).
003780     MOVE "N" TO PX-RISK-CHANGED-SW(PX-IDX).
003790     ADD +1 TO WS-PATIENT-COUNT.
003800
003810     READ PATIENT-MASTER-OLD INTO PATIENT-MASTER-REC
003820         AT END MOVE "N" TO MORE-PATMSTR-SW
003830     END-READ.
003840 050-EXIT.
003850     EXIT.
003860
003870*----------------------------------------------------------------
003880* ONE PASS OF THE MERGE = ONE PATIENT-ID GROUP.  THE LOW KEY IS
003890* WHICHEVER OF THE TWO INPUT STREAMS IS FURTHER BEHIND; AN
003900* EXHAUSTED STREAM IS TREATED AS CARRYING THE HIGH KEY 999999 SO
003910* IT NEVER WINS THE COMPARE AGAIN.
003920*----------------------------------------------------------------
003930 100-MERGE-VITAL-READINGS.
003940     MOVE "100-MERGE-VITAL-READINGS" TO PARA-NAME.
003950     MOVE 999999 TO WS-LOW-KEY.
003960     IF NOT NO-MORE-OLD-VS AND VS-PATIENT-ID < WS-LOW-KEY
003970         MOVE VS-PATIENT-ID TO WS-LOW-KEY.
003980     IF NOT NO-MORE-NEW-VS AND NV-PATIENT-ID < WS-LOW-KEY
003990         MOVE NV-PATIENT-ID TO WS-LOW-KEY.
004000
004010     MOVE ZERO TO WS-BUFFER-COUNT.
004020     MOVE WS-LOW-KEY TO WS-CURRENT-PATIENT-ID.
004030
004040     PERFORM 155-GATHER-OLD-ROWS THRU 155-EXIT
004050         UNTIL NO-MORE-OLD-VS
004060            OR VS-PATIENT-ID NOT EQUAL WS-CURRENT-PATIENT-ID.
004070     PERFORM 160-GATHER-NEW-ROWS THRU 160-EXIT
004080         UNTIL NO-MORE-NEW-VS
004090            OR NV-PATIENT-ID NOT EQUAL WS-CURRENT-PATIENT-ID.
004100
004110     PERFORM 200-PROCESS-PATIENT-GROUP THRU 200-EXIT.
004120 100-EXIT.
004130     EXIT.
004140
004150 155-GATHER-OLD-ROWS.
004160     MOVE "155-GATHER-OLD-ROWS" TO PARA-NAME.
004170     ADD +1 TO WS-BUFFER-COUNT.
004180     SET VB-IDX TO WS-BUFFER-COUNT.
004190     MOVE "O" TO VB-SOURCE(VB-IDX).
004200     MOVE VS-RECORDED-TS TO VB-RECORDED-TS(VB-IDX).
004210     MOVE VS-READING-ID TO VB-READING-ID(VB-IDX).
004220     MOVE VS-DEVICE-ID TO VB-DEVICE-ID(VB-IDX).
004230     MOVE VS-HEART-RATE TO VB-HEART-RATE(VB-IDX).
004240     MOVE VS-SPO2 TO VB-SPO2(VB-IDX).
004250     MOVE VS-TEMPERATURE-C TO VB-TEMPERATURE-C(VB-IDX).
004260     MOVE VS-RISK-LEVEL TO VB-RISK-LEVEL(VB-IDX).
004270     MOVE VS-SCENARIO-ID TO VB-SCENARIO-ID(VB-IDX).
004280     MOVE VS-SPECIFIC-CAUSE TO VB-SPECIFIC-CAUSE(VB-IDX).
004290     MOVE VS-POSSIBLE-CAUSES TO VB-POSSIBLE-CAUSES(VB-IDX).
004300     MOVE VS-SYMPTOMS TO VB-SYMPTOMS(VB-IDX).
004310     MOVE VS-RECOMMENDATIONS TO VB-RECOMMENDATIONS(VB-IDX).
004320     ADD +1 TO RECORDS-READ-OLD-VS.
004330
004340     READ VITAL-STORE-OLD INTO VITAL-STORED-REC
004350         AT END MOVE "N" TO MORE-OLD-VS-SW
004360     END-READ.
004370 155-EXIT.
004380     EXIT.
004390
004400 160-GATHER-NEW-ROWS.
004410     MOVE "160-GATHER-NEW-ROWS" TO PARA-NAME.
004420     ADD +1 TO WS-BUFFER-COUNT.
004430     SET VB-IDX TO WS-BUFFER-COUNT.
004440     MOVE "N" TO VB-SOURCE(VB-IDX).
004450     MOVE NV-RECORDED-TS TO VB-RECORDED-TS(VB-IDX).
004460     MOVE NV-READING-ID TO VB-READING-ID(VB-IDX).
004470     MOVE NV-DEVICE-ID TO VB-DEVICE-ID(VB-IDX).
004480     MOVE NV-HEART-RATE TO VB-HEART-RATE(VB-IDX).
004490     MOVE NV-SPO2 TO VB-SPO2(VB-IDX).
004500     MOVE NV-TEMPERATURE-C TO VB-TEMPERATURE-C(VB-IDX).
004510     MOVE NV-RISK-LEVEL TO VB-RISK-LEVEL(VB-IDX).
004520     MOVE NV-SCENARIO-ID TO VB-SCENARIO-ID(VB-IDX).
004530     MOVE NV-SPECIFIC-CAUSE TO VB-SPECIFIC-CAUSE(VB-IDX).
004540     MOVE NV-POSSIBLE-CAUSES TO VB-POSSIBLE-CAUSES(VB-IDX).
004550     MOVE NV-SYMPTOMS TO VB-SYMPTOMS(VB-IDX).
004560     MOVE NV-RECOMMENDATIONS TO VB-RECOMMENDATIONS(VB-IDX).
004570     ADD +1 TO RECORDS-READ-NEW-VS.
004580
004590     READ VITAL-EDIT INTO WS-NEW-VITAL-REC
004600         AT END MOVE "N" TO MORE-NEW-VS-SW
004610     END-READ.
004620 160-EXIT.
004630     EXIT.
004640
004650*----------------------------------------------------------------
004660* SORTS THE GROUP NEWEST-FIRST, KEEPS THE FIRST 5 (THE RETENTION
004670* RULE), COUNTS THE REST AS PURGED, POSTS THE NEWEST READING'S
004680* RISK LEVEL TO THE PATIENT TABLE, AND ALERTS ON EVERY NEW-
004690* SOURCE READING THAT IS CRITICAL OR MODERATE.  220-WRITE-OR-
004700* PURGE-ROW IS DRIVEN BACKWARD, INDEX 5 (OR WS-BUFFER-COUNT IF
004710* FEWER THAN 5 ROWS SURVIVED THE GROUP) DOWN TO INDEX 1, SO THE
004720* KEPT ROWS LAND ON VITAL-STORE-NEW OLDEST-OF-THE-FIVE FIRST --
004730* THE FILE ITSELF STAYS PATIENT-ID/RECORDED-TS ASCENDING EVEN
004740* THOUGH THE IN-MEMORY BUFFER IS SORTED THE OTHER WAY (TKT MB-486)
004750*----------------------------------------------------------------
004760 200-PROCESS-PATIENT-GROUP.
004770     MOVE "200-PROCESS-PATIENT-GROUP" TO PARA-NAME.
004780     IF WS-BUFFER-COUNT = ZERO
004790         GO TO 200-EXIT.
004800
004810     PERFORM 210-SORT-BUFFER-DESC THRU 210-EXIT.
004820
004830     SET PX-IDX TO 1.
004840     SEARCH WS-PATIENT-TABLE
004850         AT END
004860             MOVE "** VITAL READING FOR UNKNOWN PATIENT"
004870                 TO ABEND-REASON
004880             MOVE WS-CURRENT-PATIENT-ID TO ACTUAL-VAL
004890             GO TO 1000-ABEND-RTN
004900         WHEN PX-PATIENT-ID(PX-IDX) = WS-CURRENT-PATIENT-ID
004910             MOVE VB-RISK-LEVEL(1) TO PX-NEW-RISK-LEVEL(PX-IDX)
004920             MOVE "Y" TO PX-RISK-CHANGED-SW(PX-IDX).
004930
004940     PERFORM 220-WRITE-OR-PURGE-ROW THRU 220-EXIT
004950         VARYING VB-IDX FROM WS-BUFFER-COUNT BY -1
004960         UNTIL VB-IDX < 1.
004970 200-EXIT.
004980     EXIT.
004990
005000* CLASSIC PERIOD BUBBLE SORT -- THE BUFFER NEVER HOLDS MORE THAN
005010* 20 ROWS SO THE N-SQUARED COST IS NOT WORTH A FANCIER ALGORITHM.
005020 210-SORT-BUFFER-DESC.
005030     MOVE "210-SORT-BUFFER-DESC" TO PARA-NAME.
005040     MOVE "Y" TO WS-SWAP-SW.
005050     PERFORM 215-SORT-ONE-PASS THRU 215-EXIT
005060         UNTIL NOT WS-BUFFER-SWAPPED.
005070 210-EXIT.
005080     EXIT.
005090
005100 215-SORT-ONE-PASS.
005110     MOVE "215-SORT-ONE-PASS" TO PARA-NAME.
005120     MOVE "N" TO WS-SWAP-SW.
005130     PERFORM 218-COMPARE-ADJACENT THRU 218-EXIT
005140         VARYING VB-IDX FROM 1 BY 1
005150         UNTIL VB-IDX >= WS-BUFFER-COUNT.
005160 215-EXIT.
005170     EXIT.
005180
005190 218-COMPARE-ADJACENT.
005200     MOVE "218-COMPARE-ADJACENT" TO PARA-NAME.
005210     SET VB-IDX2 TO VB-IDX.
005220     SET VB-IDX2 UP BY 1.
005230     IF VB-RECORDED-TS(VB-IDX) < VB-RECORDED-TS(VB-IDX2)
005240         MOVE WS-VITAL-BUFFER(VB-IDX) TO WS-SWAP-ENTRY
005250         MOVE WS-VITAL-BUFFER(VB-IDX2) TO WS-VITAL-BUFFER(VB-IDX)
005260         MOVE WS-SWAP-ENTRY TO WS-VITAL-BUFFER(VB-IDX2)
005270         MOVE "Y" TO WS-SWAP-SW.
005280 218-EXIT.
005290     EXIT.
005300
005310 220-WRITE-OR-PURGE-ROW.
005320     MOVE "220-WRITE-OR-PURGE-ROW" TO PARA-NAME.
005330     IF VB-IDX <= 5
005340         MOVE VB-READING-ID(VB-IDX) TO VS-READING-ID
005350         MOVE VB-DEVICE-ID(VB-IDX) TO VS-DEVICE-ID
005360         MOVE VB-HEART-RATE(VB-IDX) TO VS-HEART-RATE
005370         MOVE VB-SPO2(VB-IDX) TO VS-SPO2
005380         MOVE VB-TEMPERATURE-C(VB-IDX) TO VS-TEMPERATURE-C
005390         MOVE VB-RECORDED-TS(VB-IDX) TO VS-RECORDED-TS
005400         MOVE WS-CURRENT-PATIENT-ID TO VS-PATIENT-ID
005410         MOVE VB-RISK-LEVEL(VB-IDX) TO VS-RISK-LEVEL
005420         MOVE VB-SCENARIO-ID(VB-IDX) TO VS-SCENARIO-ID
005430         MOVE VB-SPECIFIC-CAUSE(VB-IDX) TO VS-SPECIFIC-CAUSE
005440         MOVE VB-POSSIBLE-CAUSES(VB-IDX) TO VS-POSSIBLE-CAUSES
005450         MOVE VB-SYMPTOMS(VB-IDX) TO VS-SYMPTOMS
005460         MOVE VB-RECOMMENDATIONS(VB-IDX) TO VS-RECOMMENDATIONS
005470         WRITE FD-VITAL-STORE-NEW-REC FROM VITAL-STORED-REC
005480         ADD +1 TO RECORDS-WRITTEN-VS
005490     ELSE
005500         ADD +1 TO READINGS-PURGED.
005510
005520     IF VB-IS-NEW(VB-IDX)
005530         AND (VB-RISK-LEVEL(VB-IDX) = "CRITICAL" OR "MODERATE")
005540         PERFORM 400-WRITE-ALERT THRU 400-EXIT.
005550 220-EXIT.
005560     EXIT.
005570
005580*----------------------------------------------------------------
005590* ONE ALERT PER QUALIFYING NEW READING.  CRITICAL RISK ROUTES TO
005600* A CRITICAL ALERT, MODERATE RISK ROUTES TO A WARNING ALERT --
005610* THE SAME ROUTING TABLE THE PILOT PROJECT SPECIFIED.
005620*----------------------------------------------------------------
005630 400-WRITE-ALERT.
005640     MOVE "400-WRITE-ALERT" TO PARA-NAME.
005650     ADD +1 TO NEXT-ALERT-ID.
005660     MOVE NEXT-ALERT-ID TO HA-ALERT-ID.
005670     MOVE WS-CURRENT-PATIENT-ID TO HA-PATIENT-ID.
005680     MOVE PX-DOCTOR-ID(PX-IDX) TO HA-DOCTOR-ID.
005690     MOVE VB-READING-ID(VB-IDX) TO HA-READING-ID.
005700     MOVE "N" TO HA-READ-FLAG.
005710     MOVE WS-RUN-TIMESTAMP TO HA-CREATED-TS.
005720
005730     IF VB-RISK-LEVEL(VB-IDX) = "CRITICAL"
005740         MOVE "CRITICAL" TO HA-ALERT-TYPE
005750         ADD +1 TO CRITICAL-ALERTS
005760     ELSE
005770         MOVE "WARNING " TO HA-ALERT-TYPE
005780         ADD +1 TO WARNING-ALERTS.
005790
005800* MESSAGE READS "SCENARIO N: <SPECIFIC CAUSE> - <POSSIBLE
005810* CAUSES>" -- THE SPECIFIC-CAUSE TEXT IS TRIMMED OF TRAILING
005820* SPACES FIRST SO THE " - " SEPARATOR DOES NOT LAND 40-50 BYTES
005830* OUT INTO A RUN OF BLANKS (TKT MB-481).
005840     INSPECT VB-SPECIFIC-CAUSE(VB-IDX) TALLYING
005850         WS-CAUSE-TRAIL-SPACES FOR TRAILING SPACES.
005860     COMPUTE WS-CAUSE-TEXT-LEN =
005870         60 - WS-CAUSE-TRAIL-SPACES.
005880     IF WS-CAUSE-TEXT-LEN = ZERO
005890         MOVE 1 TO WS-CAUSE-TEXT-LEN.
005900
005910     IF VB-SCENARIO-ID(VB-IDX) < 10
005920         STRING "Scenario " DELIMITED BY SIZE
005930                VB-SCENARIO-ID(VB-IDX) (2:1) DELIMITED BY SIZE
005940                ": " DELIMITED BY SIZE
005950                VB-SPECIFIC-CAUSE(VB-IDX) (1:WS-CAUSE-TEXT-LEN)
005960                    DELIMITED BY SIZE
005970                " - " DELIMITED BY SIZE
005980                VB-POSSIBLE-CAUSES(VB-IDX) DELIMITED BY SIZE
005990                INTO HA-MESSAGE
006000     ELSE
006010         STRING "Scenario " DELIMITED BY SIZE
006020                VB-SCENARIO-ID(VB-IDX) (1:2) DELIMITED BY SIZE
006030                ": " DELIMITED BY SIZE
006040                VB-SPECIFIC-CAUSE(VB-IDX) (1:WS-CAUSE-TEXT-LEN)
006050                    DELIMITED BY SIZE
006060                " - " DELIMITED BY SIZE
006070                VB-POSSIBLE-CAUSES(VB-IDX) DELIMITED BY SIZE
006080                INTO HA-MESSAGE
006090     END-IF.
006100
006110     WRITE FD-ALERT-REC FROM HEALTH-ALERT-REC.
006120 400-EXIT.
006130     EXIT.
006140
006150*----------------------------------------------------------------
006160* SECOND PASS OVER PATIENT-MASTER -- OLD MASTER IN, NEW MASTER
006170* OUT, CURRENT-RISK-LEVEL REFRESHED WHERE THE MERGE PASS FOUND A
006180* NEW READING FOR THE PATIENT.
006190*----------------------------------------------------------------
006200 500-REWRITE-MASTER-RECORD.
006210     MOVE "500-REWRITE-MASTER-RECORD" TO PARA-NAME.
006220     ADD +1 TO MASTERS-READ.
006230
006240     SET PX-IDX TO 1.
006250     SEARCH WS-PATIENT-TABLE
006260         AT END
006270             CONTINUE
006280         WHEN PX-PATIENT-ID(PX-IDX) = PM-PATIENT-ID
006290             AND PX-RISK-CHANGED(PX-IDX)
006300             MOVE PX-NEW-RISK-LEVEL(PX-IDX)
006310                 TO PM-CURRENT-RISK-LEVEL.
006320
006330     WRITE FD-PATMSTR-NEW-REC FROM PATIENT-MASTER-REC.
006340     ADD +1 TO MASTERS-WRITTEN.
006350
006360     READ PATIENT-MASTER-OLD INTO PATIENT-MASTER-REC
006370         AT END MOVE "N" TO MORE-PATMSTR2-SW
006380     END-READ.
006390 500-EXIT.
006400     EXIT.
006410
006420 800-OPEN-FILES.
006430     MOVE "800-OPEN-FILES" TO PARA-NAME.
006440     OPEN INPUT VITAL-STORE-OLD, VITAL-EDIT, PATIENT-MASTER-OLD.
006450     OPEN OUTPUT VITAL-STORE-NEW, SYSOUT.
006460     OPEN EXTEND ALERT-FILE.
006470     OPEN I-O JOB-CONTROL-FILE.
006480 800-EXIT.
006490     EXIT.
006500
006510 850-CLOSE-FILES.
006520     MOVE "850-CLOSE-FILES" TO PARA-NAME.
006530     CLOSE VITAL-STORE-OLD, VITAL-EDIT, VITAL-STORE-NEW,
006540           PATIENT-MASTER-OLD, PATIENT-MASTER-NEW, ALERT-FILE,
006550           JOB-CONTROL-FILE, SYSOUT.
006560 850-EXIT.
006570     EXIT.
006580
006590 999-CLEANUP.
006600     MOVE "999-CLEANUP" TO PARA-NAME.
006610     MOVE CRITICAL-ALERTS TO JC-CRITICAL-ALERTS.
006620     MOVE WARNING-ALERTS TO JC-WARNING-ALERTS.
006630     MOVE READINGS-PURGED TO JC-READINGS-PURGED.
006640     REWRITE FD-JOB-CONTROL-REC FROM JOB-CONTROL-REC.
006650
006660     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
006670
006680     DISPLAY "** OLD VITAL-STORE ROWS READ **".
006690     DISPLAY RECORDS-READ-OLD-VS.
006700     DISPLAY "** NEW VITAL-EDIT ROWS READ **".
006710     DISPLAY RECORDS-READ-NEW-VS.
006720     DISPLAY "** VITAL-STORE ROWS RETAINED **".
006730     DISPLAY RECORDS-WRITTEN-VS.
006740     DISPLAY "** READINGS PURGED **".
006750     DISPLAY READINGS-PURGED.
006760     DISPLAY "** CRITICAL ALERTS RAISED **".
006770     DISPLAY CRITICAL-ALERTS.
006780     DISPLAY "** WARNING ALERTS RAISED **".
006790     DISPLAY WARNING-ALERTS.
006800     DISPLAY "** PATIENT MASTER RECORDS REWRITTEN **".
006810     DISPLAY MASTERS-WRITTEN.
006820     DISPLAY "******** NORMAL END OF JOB MEDVTUPD ********".
006830 999-EXIT.
006840     EXIT.
006850
006860 1000-ABEND-RTN.
006870     MOVE "MEDVTUPD" TO ABEND-STEP-NAME.
006880     WRITE SYSOUT-REC FROM ABEND-REC.
006890     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
006900     DISPLAY "*** ABNORMAL END OF JOB - MEDVTUPD ***" UPON CONSOLE.
006910     MOVE 16 TO RETURN-CODE.
006920     STOP RUN.
