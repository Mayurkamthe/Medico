000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  MEDVTEDT.
000120 AUTHOR. JON SAYLES.
000130 INSTALLATION. COBOL DEV CENTER.
000140 DATE-WRITTEN. 03/11/94.
000150 DATE-COMPILED. 03/11/94.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          THIS PROGRAM EDITS THE NIGHTLY VITAL SIGN FEED COMING
000220*          OFF THE BEDSIDE MONITORS AND CLASSIFIES EACH READING
000230*          INTO ONE OF THE 16 CLINICAL SCENARIOS.
000240*
000250*          FOR EACH READING, THE DEVICE ID IS RESOLVED TO A
000260*          PATIENT AGAINST THE PATIENT MASTER (LOADED TO A
000270*          WORKING-STORAGE TABLE AND SEARCHED -- THE MASTER IS A
000280*          QSAM FILE, NOT VSAM, SO THERE IS NO RANDOM READ HERE).
000290*          A READING WHOSE DEVICE IS NOT ASSIGNED, OR WHOSE
000300*          ASSIGNMENT HAS EXPIRED, IS REJECTED.
000310*
000320******************************************************************
000330
000340         INPUT FILE              -   VITAL-FEED
000350         INPUT FILE (TABLE LOAD) -   PATIENT-MASTER
000360         OUTPUT FILE PRODUCED    -   VITAL-EDIT
000370         OUTPUT FILE PRODUCED    -   REJECT-LOG
000380         OUTPUT FILE PRODUCED    -   JOB-CONTROL (NEW THIS RUN)
000390         DUMP FILE               -   SYSOUT
000400
000410******************************************************************
000420*  CHANGE LOG
000430*----------------------------------------------------------------
000440*  03/11/94 JHS  ORIGINAL PROGRAM
000450*  09/19/98 RLM  ADDED SPO2 EDIT WHEN THE PULSE-OX UNITS CAME
000460*                ONLINE
000470*  02/09/99 CDW  Y2K -- WS-RUN-TIMESTAMP AND ALL COMPARES AGAINST
000480*                DEVICE-ASSIGN-TS WIDENED TO A 4-DIGIT YEAR
000490*  04/30/01 AJP  REWRITTEN FOR THE VITAL-SIGN SCENARIO CLASSIFIER
000500*                PROJECT -- REPLACES THE OLD ROOM-CHARGE EDIT
000510*                LOGIC ENTIRELY (TKT MB-241)
000520*  06/17/05 DLK  ADDED THE DEVICE-ASSIGNMENT EXPIRY CHECK -- LONG
000530*                -EXPIRED DEVICES WERE STILL FEEDING READINGS TO
000540*                PATIENTS WHO HAD BEEN DISCHARGED (TKT MB-298)
000550*  07/12/07 DLK  WRITES JOB-CONTROL-REC SO MEDRPT01 CAN PRINT RUN
000560*                TOTALS THAT SPAN ALL FIVE STEPS (TKT MB-355)
000570*----------------------------------------------------------------
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SOURCE-COMPUTER. IBM-390.
000610 OBJECT-COMPUTER. IBM-390.
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM.
000640
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670     SELECT SYSOUT
000680     ASSIGN TO UT-S-SYSOUT
000690       ORGANIZATION IS SEQUENTIAL.
000700
000710     SELECT VITAL-FEED
000720     ASSIGN TO UT-S-VITFEED
000730       ACCESS MODE IS SEQUENTIAL
000740       FILE STATUS IS OFCODE.
000750
000760     SELECT PATIENT-MASTER
000770     ASSIGN TO UT-S-PATMSTR
000780       ACCESS MODE IS SEQUENTIAL
000790       FILE STATUS IS PFCODE.
000800
000810     SELECT VITAL-EDIT
000820     ASSIGN TO UT-S-VITEDIT
000830       ACCESS MODE IS SEQUENTIAL
000840       FILE STATUS IS OFCODE.
000850
000860     SELECT REJECT-LOG
000870     ASSIGN TO UT-S-REJLOG
000880       ORGANIZATION IS LINE SEQUENTIAL.
000890
000900     SELECT JOB-CONTROL-FILE
000910     ASSIGN TO UT-S-JOBCTL
000920       ACCESS MODE IS SEQUENTIAL
000930       FILE STATUS IS OFCODE.
000940
000950 DATA DIVISION.
000960 FILE SECTION.
000970 FD  SYSOUT
000980     RECORDING MODE IS F
000990     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 130 CHARACTERS
001010     BLOCK CONTAINS 0 RECORDS
001020     DATA RECORD IS SYSOUT-REC.
001030 01  SYSOUT-REC  PIC X(130).
001040
001050****** RAW DEVICE FEED, ARRIVAL ORDER, ONE RECORD PER READING
001060 FD  VITAL-FEED
001070     RECORDING MODE IS F
001080     LABEL RECORDS ARE STANDARD
001090     RECORD CONTAINS 72 CHARACTERS
001100     BLOCK CONTAINS 0 RECORDS
001110     DATA RECORD IS FD-VITAL-READING-REC.
001120 01  FD-VITAL-READING-REC       PIC X(72).
001130
001140****** PATIENT MASTER, READ IN FULL AND LOADED TO WS-PATIENT
001150****** -TABLE -- NOT RE-WRITTEN BY THIS STEP
001160 FD  PATIENT-MASTER
001170     RECORDING MODE IS F
001180     LABEL RECORDS ARE STANDARD
001190     RECORD CONTAINS 200 CHARACTERS
001200     BLOCK CONTAINS 0 RECORDS
001210     DATA RECORD IS FD-PATIENT-MASTER-REC.
001220 01  FD-PATIENT-MASTER-REC      PIC X(200).
001230
001240****** ACCEPTED, CLASSIFIED READINGS -- CONSUMED BY MEDVTUPD
001250 FD  VITAL-EDIT
001260     RECORDING MODE IS F
001270     LABEL RECORDS ARE STANDARD
001280     RECORD CONTAINS 450 CHARACTERS
001290     BLOCK CONTAINS 0 RECORDS
001300     DATA RECORD IS FD-VITAL-EDIT-REC.
001310 01  FD-VITAL-EDIT-REC          PIC X(450).
001320
001330****** REJECTED READINGS, ONE PRINT LINE PER REJECT
001340 FD  REJECT-LOG
001350     RECORDING MODE IS V
001360     LABEL RECORDS ARE OMITTED
001370     DATA RECORD IS FD-REJECT-LINE.
001380 01  FD-REJECT-LINE             PIC X(132).
001390
001400****** RUN-WIDE CONTROL TOTALS, ONE RECORD, CREATED HERE
001410 FD  JOB-CONTROL-FILE
001420     RECORDING MODE IS F
001430     LABEL RECORDS ARE STANDARD
001440     RECORD CONTAINS 86 CHARACTERS
001450     BLOCK CONTAINS 0 RECORDS
001460     DATA RECORD IS FD-JOB-CONTROL-REC.
001470 01  FD-JOB-CONTROL-REC         PIC X(86).
001480
001490 WORKING-STORAGE SECTION.
001500* NAME OF THE PARAGRAPH CURRENTLY EXECUTING -- SAME PROGRAM-
001510* TRACING FIELD THE REST OF THE SUITE CARRIES, USED FOR THE
001520* ABEND MESSAGE AND WHEN A DUMP HAS TO BE READ AFTER THE FACT.
001530 01  PARA-NAME                   PIC X(30).
001540
001550 01  FILE-STATUS-CODES.
001560     05  OFCODE                  PIC X(2).
001570         88 CODE-WRITE    VALUE SPACES.
001580     05  PFCODE                  PIC X(2).
001590         88 PATIENT-CODE-READ VALUE SPACES.
001600
001610 77  MORE-PATIENTS-SW            PIC X(1) VALUE SPACE.
001620     88  NO-MORE-PATIENTS            VALUE "N".
001630
001640 COPY VITDALY.
001650
001660 01  WS-PATIENT-TABLE-AREA.
001670     05  WS-PATIENT-TABLE OCCURS 500 TIMES
001680             INDEXED BY PT-IDX.
001690         10  WS-PT-PATIENT-ID        PIC 9(6).
001700         10  WS-PT-DEVICE-ID         PIC X(10).
001710         10  WS-PT-DEVICE-ASSIGNED   PIC X(1).
001720             88  WS-PT-DEVICE-ACTIVE     VALUE "Y".
001730         10  WS-PT-DEVICE-ASSIGN-TS  PIC 9(14).
001740         10  WS-PT-DEVICE-DURATION   PIC 9(6).
001750         10  WS-PT-DOCTOR-ID         PIC 9(4).
001760
001770 01  WS-PATIENT-COUNT-AREA.
001780     05  WS-PATIENT-COUNT        PIC 9(4) COMP.
001790
001800* PATIENT-MASTER-REC BROUGHT IN BELOW HOLDS ONE MASTER RECORD AT
001810* A TIME DURING THE TABLE-LOAD LOOP ONLY.
001820     COPY PATMSTR.
001830
001840 01  WS-RUN-TIMESTAMP            PIC 9(14).
001850 01  WS-RUN-TIMESTAMP-R REDEFINES WS-RUN-TIMESTAMP.
001860     05  WS-RUN-CCYY             PIC 9(4).
001870     05  WS-RUN-MM               PIC 9(2).
001880     05  WS-RUN-DD               PIC 9(2).
001890     05  WS-RUN-HH               PIC 9(2).
001900     05  WS-RUN-MIN              PIC 9(2).
001910     05  WS-RUN-SS               PIC 9(2).
001920
001930* EXPIRY WORK AREA -- ASSIGN-TS + DURATION-SECS COMPARED AGAINST
001940* THE RUN TIMESTAMP AS PLAIN 9(14) ARITHMETIC (SECONDS SINCE
001950* MIDNIGHT ARE NOT TRACKED SEPARATELY -- SAME LIMITATION AS THE
001960* ORIGINAL BEDSIDE MONITOR SERVICE).
001970 01  WS-EXPIRY-WORK.
001980     05  WS-EXPIRE-AT-TS         PIC 9(14).
001990     05  WS-EXPIRY-SW            PIC X(1).
002000         88  WS-DEVICE-EXPIRED       VALUE "Y".
002010         88  WS-DEVICE-NOT-EXPIRED   VALUE "N".
002020
002030* VITAL-STORED-REC (BROUGHT IN BY THE COPY VITDALY ABOVE) HOLDS
002040* THE ACCEPTED, CLASSIFIED READING BUILT BY 300-CLASSIFY-READING
002050* AND IS MOVED STRAIGHT TO THE FD RECORD FOR THE WRITE.
002060
002070 01  MEDSCEN-PARM.
002080     05  MS-HEART-RATE           PIC 9(3).
002090     05  MS-SPO2                 PIC 9(3).
002100     05  MS-TEMP-C               PIC S9(3)V9.
002110     05  MS-SCENARIO-ID          PIC 9(2).
002120     05  MS-RISK-LEVEL           PIC X(8).
002130     05  MS-SPECIFIC-CAUSE       PIC X(60).
002140     05  MS-POSSIBLE-CAUSES      PIC X(80).
002150     05  MS-SYMPTOMS             PIC X(80).
002160     05  MS-RECOMMENDATIONS      PIC X(120).
002170     05  MS-RETURN-CD            PIC 9(4) COMP.
002180
002190     COPY JOBCTL.
002200
002210 01  WS-REJECT-REASON            PIC X(60).
002220
002230 01  COUNTERS-AND-ACCUMULATORS.
002240     05  RECORDS-READ            PIC 9(7) COMP.
002250     05  RECORDS-ACCEPTED        PIC 9(7) COMP.
002260     05  RECORDS-REJECTED        PIC 9(7) COMP.
002270     05  NEXT-READING-ID         PIC 9(8) COMP.
002280
002290 01  FLAGS-AND-SWITCHES.
002300     05  MORE-DATA-SW            PIC X(1) VALUE "Y".
002310         88  NO-MORE-DATA            VALUE "N".
002320     05  READING-REJECTED-SW     PIC X(1) VALUE "N".
002330         88  READING-IS-REJECTED     VALUE "Y".
002340         88  READING-IS-ACCEPTED     VALUE "N".
002350
002360     COPY ABENDREC.
002370
002380 PROCEDURE DIVISION.
002390     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002400     PERFORM 050-LOAD-PATIENT-TABLE THRU 050-EXIT
002410         VARYING PT-IDX FROM 1 BY 1
002420         UNTIL NO-MORE-PATIENTS.
002430     PERFORM 100-MAINLINE THRU 100-EXIT
002440             UNTIL NO-MORE-DATA.
002450     PERFORM 999-CLEANUP THRU 999-EXIT.
002460     MOVE +0 TO RETURN-CODE.
002470     GOBACK.
002480
002490 000-HOUSEKEEPING.
002500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002510     DISPLAY "******** BEGIN JOB MEDVTEDT ********".
002520     ACCEPT WS-RUN-TIMESTAMP FROM DATE.
002530     INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-PATIENT-COUNT-AREA,
002540                JOB-CONTROL-REC.
002550     MOVE ZERO TO NEXT-READING-ID.
002560     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002570
002580     READ VITAL-FEED INTO VITAL-READING-REC
002590         AT END MOVE "N" TO MORE-DATA-SW
002600     END-READ.
002610
002620     READ PATIENT-MASTER INTO PATIENT-MASTER-REC
002630         AT END MOVE "N" TO MORE-PATIENTS-SW
002640     END-READ.
002650 000-EXIT.
002660     EXIT.
002670
002680*----------------------------------------------------------------
002690* TABLE IS LOADED ONE PATIENT MASTER READ AHEAD OF THE MOVE, THE
002700* SAME AS THE OLD EQUIPMENT-TABLE LOAD -- THE RECORD JUST READ
002710* (IN 000-HOUSEKEEPING OR THE PRIOR PASS THROUGH THIS PARAGRAPH)
002720* IS MOVED TO THE TABLE, THEN THE NEXT ONE IS READ AHEAD.
002730*----------------------------------------------------------------
002740 050-LOAD-PATIENT-TABLE.
002750     MOVE "050-LOAD-PATIENT-TABLE" TO PARA-NAME.
002760     MOVE PM-PATIENT-ID TO WS-PT-PATIENT-ID(PT-IDX).
002770     MOVE PM-DEVICE-ID TO WS-PT-DEVICE-ID(PT-IDX).
002780     MOVE PM-DEVICE-ASSIGNED-FLAG TO
002790         WS-PT-DEVICE-ASSIGNED(PT-IDX).
002800     MOVE PM-DEVICE-ASSIGN-TS TO WS-PT-DEVICE-ASSIGN-TS(PT-IDX).
002810     MOVE PM-DEVICE-DURATION-SECS TO
002820         WS-PT-DEVICE-DURATION(PT-IDX).
002830     MOVE PM-DOCTOR-ID TO WS-PT-DOCTOR-ID(PT-IDX).
002840     ADD +1 TO WS-PATIENT-COUNT.
002850
002860     READ PATIENT-MASTER INTO PATIENT-MASTER-REC
002870         AT END MOVE "N" TO MORE-PATIENTS-SW
002880     END-READ.
002890 050-EXIT.
002900     EXIT.
002910
002920 100-MAINLINE.
002930     MOVE "100-MAINLINE" TO PARA-NAME.
002940     ADD +1 TO RECORDS-READ.
002950     MOVE "N" TO READING-REJECTED-SW.
002960     MOVE SPACES TO WS-REJECT-REASON.
002970
002980     PERFORM 200-RESOLVE-DEVICE THRU 200-EXIT.
002990
003000     IF READING-IS-ACCEPTED
003010         PERFORM 300-CLASSIFY-READING THRU 300-EXIT
003020         PERFORM 700-WRITE-VITAL-EDIT THRU 700-EXIT
003030         ADD +1 TO RECORDS-ACCEPTED
003040     ELSE
003050         PERFORM 710-WRITE-REJECT THRU 710-EXIT
003060         ADD +1 TO RECORDS-REJECTED.
003070
003080     PERFORM 900-READ-VITAL-FEED THRU 900-EXIT.
003090 100-EXIT.
003100     EXIT.
003110
003120*----------------------------------------------------------------
003130* RESOLVE THE INCOMING DEVICE ID TO A PATIENT ROW.  THE TABLE
003140* IS NOT KEPT IN DEVICE-ID SEQUENCE (IT IS LOADED IN PATIENT-ID
003150* SEQUENCE OFF PATIENT-MASTER) SO A PLAIN SEQUENTIAL SEARCH IS
003160* USED, NOT SEARCH ALL.
003170*----------------------------------------------------------------
003180 200-RESOLVE-DEVICE.
003190     MOVE "200-RESOLVE-DEVICE" TO PARA-NAME.
003200     SET PT-IDX TO 1.
003210     SEARCH WS-PATIENT-TABLE
003220         AT END
003230             MOVE "Y" TO READING-REJECTED-SW
003240             MOVE "*** DEVICE NOT ASSIGNED TO ANY PATIENT" TO
003250                 WS-REJECT-REASON
003260         WHEN WS-PT-DEVICE-ID(PT-IDX) = VR-DEVICE-ID
003270             AND WS-PT-DEVICE-ACTIVE(PT-IDX)
003280             PERFORM 250-CHECK-EXPIRY THRU 250-EXIT.
003290 200-EXIT.
003300     EXIT.
003310
003320 250-CHECK-EXPIRY.
003330     MOVE "250-CHECK-EXPIRY" TO PARA-NAME.
003340     SET WS-DEVICE-NOT-EXPIRED TO TRUE.
003350     IF WS-PT-DEVICE-DURATION(PT-IDX) > ZERO
003360         COMPUTE WS-EXPIRE-AT-TS =
003370             WS-PT-DEVICE-ASSIGN-TS(PT-IDX) +
003380             WS-PT-DEVICE-DURATION(PT-IDX)
003390         IF WS-RUN-TIMESTAMP > WS-EXPIRE-AT-TS
003400             SET WS-DEVICE-EXPIRED TO TRUE.
003410
003420     IF WS-DEVICE-EXPIRED
003430         MOVE "Y" TO READING-REJECTED-SW
003440         MOVE "*** DEVICE ASSIGNMENT HAS EXPIRED" TO
003450             WS-REJECT-REASON.
003460 250-EXIT.
003470     EXIT.
003480
003490 300-CLASSIFY-READING.
003500     MOVE "300-CLASSIFY-READING" TO PARA-NAME.
003510     MOVE VR-HEART-RATE TO MS-HEART-RATE.
003520     MOVE VR-SPO2 TO MS-SPO2.
003530     MOVE VR-TEMPERATURE-C TO MS-TEMP-C.
003540     CALL "MEDSCEN" USING MEDSCEN-PARM.
003550
003560     IF MS-RETURN-CD NOT EQUAL ZERO
003570         MOVE "** NON-ZERO RETURN-CODE FROM MEDSCEN"
003580             TO ABEND-REASON
003590         GO TO 1000-ABEND-RTN.
003600
003610     MOVE VR-READING-ID TO VS-READING-ID.
003620     MOVE VR-DEVICE-ID TO VS-DEVICE-ID.
003630     MOVE VR-HEART-RATE TO VS-HEART-RATE.
003640     MOVE VR-SPO2 TO VS-SPO2.
003650     MOVE VR-TEMPERATURE-C TO VS-TEMPERATURE-C.
003660     MOVE VR-RECORDED-TS TO VS-RECORDED-TS.
003670     MOVE WS-PT-PATIENT-ID(PT-IDX) TO VS-PATIENT-ID.
003680     MOVE MS-RISK-LEVEL TO VS-RISK-LEVEL.
003690     MOVE MS-SCENARIO-ID TO VS-SCENARIO-ID.
003700     MOVE MS-SPECIFIC-CAUSE TO VS-SPECIFIC-CAUSE.
003710     MOVE MS-POSSIBLE-CAUSES TO VS-POSSIBLE-CAUSES.
003720     MOVE MS-SYMPTOMS TO VS-SYMPTOMS.
003730     MOVE MS-RECOMMENDATIONS TO VS-RECOMMENDATIONS.
003740 300-EXIT.
003750     EXIT.
003760
003770 700-WRITE-VITAL-EDIT.
003780     MOVE "700-WRITE-VITAL-EDIT" TO PARA-NAME.
003790     WRITE FD-VITAL-EDIT-REC FROM VITAL-STORED-REC.
003800 700-EXIT.
003810     EXIT.
003820
003830 710-WRITE-REJECT.
003840     MOVE "710-WRITE-REJECT" TO PARA-NAME.
003850     STRING WS-REJECT-REASON DELIMITED BY SIZE
003860            " -- DEVICE " DELIMITED BY SIZE
003870            VR-DEVICE-ID DELIMITED BY SIZE
003880            " READING " DELIMITED BY SIZE
003890            VR-READING-ID DELIMITED BY SIZE
003900            INTO FD-REJECT-LINE.
003910     WRITE FD-REJECT-LINE.
003920 710-EXIT.
003930     EXIT.
003940
003950 800-OPEN-FILES.
003960     MOVE "800-OPEN-FILES" TO PARA-NAME.
003970     OPEN INPUT PATIENT-MASTER, VITAL-FEED.
003980     OPEN OUTPUT VITAL-EDIT, REJECT-LOG, JOB-CONTROL-FILE, SYSOUT.
003990 800-EXIT.
004000     EXIT.
004010
004020 850-CLOSE-FILES.
004030     MOVE "850-CLOSE-FILES" TO PARA-NAME.
004040     CLOSE PATIENT-MASTER, VITAL-FEED, VITAL-EDIT, REJECT-LOG,
004050           JOB-CONTROL-FILE, SYSOUT.
004060 850-EXIT.
004070     EXIT.
004080
004090 900-READ-VITAL-FEED.
004100     MOVE "900-READ-VITAL-FEED" TO PARA-NAME.
004110     READ VITAL-FEED INTO VITAL-READING-REC
004120         AT END MOVE "N" TO MORE-DATA-SW
004130         GO TO 900-EXIT
004140     END-READ.
004150 900-EXIT.
004160     EXIT.
004170
004180 999-CLEANUP.
004190     MOVE "999-CLEANUP" TO PARA-NAME.
004200     MOVE RECORDS-READ TO JC-READINGS-PROCESSED.
004210     MOVE RECORDS-ACCEPTED TO JC-READINGS-ACCEPTED.
004220     MOVE RECORDS-REJECTED TO JC-READINGS-REJECTED.
004230     WRITE FD-JOB-CONTROL-REC FROM JOB-CONTROL-REC.
004240
004250     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
004260
004270     DISPLAY "** READINGS PROCESSED **".
004280     DISPLAY RECORDS-READ.
004290     DISPLAY "** READINGS ACCEPTED **".
004300     DISPLAY RECORDS-ACCEPTED.
004310     DISPLAY "** READINGS REJECTED **".
004320     DISPLAY RECORDS-REJECTED.
004330     DISPLAY "** PATIENT TABLE ROWS LOADED **".
004340     DISPLAY WS-PATIENT-COUNT.
004350     DISPLAY "******** NORMAL END OF JOB MEDVTEDT ********".
004360 999-EXIT.
004370     EXIT.
004380
004390 1000-ABEND-RTN.
004400     MOVE "MEDVTEDT" TO ABEND-STEP-NAME.
004410     WRITE SYSOUT-REC FROM ABEND-REC.
004420     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
004430     DISPLAY "*** ABNORMAL END OF JOB - MEDVTEDT ***" UPON CONSOLE.
004440     MOVE 16 TO RETURN-CODE.
004450     STOP RUN.
