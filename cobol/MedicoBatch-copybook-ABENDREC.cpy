000100******************************************************************
000110* MEDICOBATCH ABEND MESSAGE RECORD LAYOUT
000120* COPY MEMBER  ABENDREC
000130* BUILT BY THE 1000-ABEND-RTN PARAGRAPH IN EVERY MEDICOBATCH STEP
000140* AND WRITTEN TO SYSOUT BEFORE THE STEP FORCES A NON-ZERO RETURN
000150* CODE.  CARRIED OVER FROM THE OLD PATIENT SYSTEM'S ABEND
000160* HANDLING UNCHANGED -- EVERY STEP IN THIS RUN CODES THE SAME
000170* WAY.
000180*----------------------------------------------------------------
000190* 03/11/94 JHS  ORIGINAL LAYOUT
000200* 02/09/99 CDW  Y2K -- NO DATE FIELDS ON THIS RECORD, REVIEWED
000210*               AND LEFT AS IS
000220* 04/30/01 AJP  ADDED ABEND-STEP-NAME SO THE OPERATOR CONSOLE
000230*               MESSAGE COULD IDENTIFY WHICH STEP BLEW UP
000240*               WITHOUT READING THE JOB LOG (TKT MB-233)
000250*----------------------------------------------------------------
000260 01  ABEND-REC.
000270     05  ABEND-STEP-NAME         PIC X(8).
000280     05  ABEND-REASON            PIC X(40).
000290     05  EXPECTED-VAL            PIC X(10).
000300     05  ACTUAL-VAL              PIC X(10).
000310     05  FILLER                  PIC X(12).
