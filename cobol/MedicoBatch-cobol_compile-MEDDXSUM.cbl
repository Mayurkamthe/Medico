000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  MEDDXSUM.
000120 AUTHOR. RENEE L. MASON.
000130 INSTALLATION. COBOL DEV CENTER.
000140 DATE-WRITTEN. 08/03/07.
000150 DATE-COMPILED. 08/03/07.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          CONTROL-BREAK LISTING OVER THE DISEASE HISTORY FILE
000220*          MEDDXUPD JUST REWROTE.  ONE BLOCK PER PATIENT SHOWING
000230*          HOW MANY HISTORY ROWS ARE IN EACH STATUS AND WHICH
000240*          DISEASES ARE CURRENTLY ACTIVE.  NOTHING HERE FEEDS
000250*          BACK INTO JOB-CONTROL -- THIS STEP IS AN INFORMATIONAL
000260*          LISTING ONLY, NOT PART OF THE CONTROL-TOTAL CHAIN.
000270*
000280******************************************************************
000290
000300         INPUT FILE   -   DISEASE-HISTORY-FILE
000310         OUTPUT FILE  -   SYSOUT (LISTING)
000320
000330******************************************************************
000340*  CHANGE LOG
000350*----------------------------------------------------------------
000360*  08/03/07 RLM  ORIGINAL PROGRAM (TKT MB-360)
000370*  03/14/11 DLK  ACTIVE DISEASE LIST WAS SILENTLY TRUNCATING AT
000380*                8 ENTRIES -- RAISED THE TABLE TO 20 (TKT MB-421)
000390*----------------------------------------------------------------
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER. IBM-390.
000430 OBJECT-COMPUTER. IBM-390.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM.
000460
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490     SELECT SYSOUT
000500     ASSIGN TO UT-S-SYSOUT
000510       ORGANIZATION IS SEQUENTIAL.
000520
000530     SELECT DISEASE-HISTORY-FILE
000540     ASSIGN TO UT-S-DHISNEW
000550       ACCESS MODE IS SEQUENTIAL
000560       FILE STATUS IS HFCODE.
000570
000580 DATA DIVISION.
000590 FILE SECTION.
000600 FD  SYSOUT
000610     RECORDING MODE IS F
000620     LABEL RECORDS ARE STANDARD
000630     RECORD CONTAINS 130 CHARACTERS
000640     BLOCK CONTAINS 0 RECORDS
000650     DATA RECORD IS SYSOUT-REC.
000660 01  SYSOUT-REC  PIC X(130).
000670
000680****** REWRITTEN THIS RUN BY MEDDXUPD, PATIENT-ID/DISEASE-ID
000690****** ASCENDING
000700 FD  DISEASE-HISTORY-FILE
000710     RECORDING MODE IS F
000720     LABEL RECORDS ARE STANDARD
000730     RECORD CONTAINS 150 CHARACTERS
000740     BLOCK CONTAINS 0 RECORDS
000750     DATA RECORD IS FD-DISEASE-HISTORY-REC.
000760 01  FD-DISEASE-HISTORY-REC     PIC X(150).
000770
000780 WORKING-STORAGE SECTION.
000790 01  PARA-NAME                   PIC X(30).
000800
000810 01  FILE-STATUS-CODES.
000820     05  HFCODE                  PIC X(2).
000830         88 HIST-CODE-READ    VALUE SPACES.
000840     05  FILLER                  PIC X(1).
000850
000860 77  MORE-HISTORY-SW             PIC X(1) VALUE SPACE.
000870     88  NO-MORE-HISTORY             VALUE "N".
000880
000890 77  WS-FIRST-RECORD-SW          PIC X(1) VALUE "Y".
000900     88  WS-FIRST-RECORD             VALUE "Y".
000910
000920* DH-* FIELDS BELOW HOLD ONE DISEASE-HISTORY RECORD AT A TIME.
000930 COPY DISHIST.
000940
000950 01  WS-RUN-TIMESTAMP            PIC 9(14).
000960 01  WS-RUN-TIMESTAMP-R REDEFINES WS-RUN-TIMESTAMP.
000970     05  WS-RUN-CCYY             PIC 9(4).
000980     05  WS-RUN-MM               PIC 9(2).
000990     05  WS-RUN-DD               PIC 9(2).
001000     05  WS-RUN-HH               PIC 9(2).
001010     05  WS-RUN-MIN              PIC 9(2).
001020     05  WS-RUN-SS               PIC 9(2).
001030
001040 01  WS-HOLD-PATIENT-ID          PIC 9(6).
001050
001060 01  WS-STATUS-COUNTERS.
001070     05  WS-ACTIVE-COUNT         PIC 9(3) COMP.
001080     05  WS-MONITORING-COUNT     PIC 9(3) COMP.
001090     05  WS-CLEARED-COUNT        PIC 9(3) COMP.
001100     05  WS-CHRONIC-COUNT        PIC 9(3) COMP.
001110     05  FILLER                  PIC X(2).
001120 01  WS-STATUS-COUNTERS-R REDEFINES WS-STATUS-COUNTERS
001130                                 PIC X(14).
001140
001150* ACTIVE DISEASE NAMES BUFFERED FOR THE CURRENT PATIENT -- A
001160* PATIENT CANNOT HAVE MORE THAN 12 DISEASES, 20 IS HEADROOM
001170* (TKT MB-421).
001180 01  WS-ACTIVE-LIST-AREA.
001190     05  WS-ACTIVE-LIST OCCURS 20 TIMES INDEXED BY AL-IDX.
001200         10  WS-AL-DISEASE-NAME  PIC X(40).
001210
001220 01  WS-ACTIVE-LIST-COUNT-AREA.
001230     05  WS-ACTIVE-LIST-COUNT    PIC 9(2) COMP.
001240     05  FILLER                  PIC X(2).
001250
001260 01  WS-PATIENT-HEADER-LINE.
001270     05  FILLER                  PIC X(3)  VALUE SPACES.
001280     05  FILLER                  PIC X(9)  VALUE "PATIENT: ".
001290     05  WSL-PATIENT-ID          PIC 9(6).
001300     05  FILLER                  PIC X(112) VALUE SPACES.
001310
001320 01  WS-STATUS-COUNT-LINE.
001330     05  FILLER                  PIC X(5)  VALUE SPACES.
001340     05  FILLER                  PIC X(8)  VALUE "ACTIVE: ".
001350     05  WSL-ACTIVE-COUNT        PIC ZZ9.
001360     05  FILLER                  PIC X(4)  VALUE SPACES.
001370     05  FILLER                  PIC X(12) VALUE "MONITORING: ".
001380     05  WSL-MONITORING-COUNT    PIC ZZ9.
001390     05  FILLER                  PIC X(4)  VALUE SPACES.
001400     05  FILLER                  PIC X(9)  VALUE "CLEARED: ".
001410     05  WSL-CLEARED-COUNT       PIC ZZ9.
001420     05  FILLER                  PIC X(4)  VALUE SPACES.
001430     05  FILLER                  PIC X(9)  VALUE "CHRONIC: ".
001440     05  WSL-CHRONIC-COUNT       PIC ZZ9.
001450     05  FILLER                  PIC X(58) VALUE SPACES.
001460
001470 01  WS-ACTIVE-DISEASE-LINE.
001480     05  FILLER                  PIC X(7)  VALUE SPACES.
001490     05  FILLER                  PIC X(16) VALUE "ACTIVE DISEASE: ".
001500     05  WSL-ACTIVE-DISEASE-NAME PIC X(40).
001510     05  FILLER                  PIC X(67) VALUE SPACES.
001520
001530 01  WS-NO-HISTORY-LINE.
001540     05  FILLER                  PIC X(7)  VALUE SPACES.
001550     05  FILLER                  PIC X(28) VALUE
001560         "NO DISEASE HISTORY ON FILE".
001570     05  FILLER                  PIC X(95) VALUE SPACES.
001580
001590 01  COUNTERS-AND-ACCUMULATORS.
001600     05  RECORDS-READ            PIC 9(7) COMP.
001610     05  PATIENTS-SUMMARIZED     PIC 9(7) COMP.
001620     05  FILLER                  PIC X(4).
001630
001640 COPY ABENDREC.
001650
001660 PROCEDURE DIVISION.
001670     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001680     PERFORM 100-MAINLINE THRU 100-EXIT
001690             UNTIL NO-MORE-HISTORY.
001700     IF NOT WS-FIRST-RECORD
001710         PERFORM 200-SUMMARIZE-PATIENT THRU 200-EXIT.
001720     PERFORM 999-CLEANUP THRU 999-EXIT.
001730     MOVE +0 TO RETURN-CODE.
001740     GOBACK.
001750
001760 000-HOUSEKEEPING.
001770     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
001780     DISPLAY "******** BEGIN JOB MEDDXSUM ********".
001790     ACCEPT WS-RUN-TIMESTAMP FROM DATE.
001800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
001810     PERFORM 800-OPEN-FILES THRU 800-EXIT.
001820     PERFORM 900-READ-HISTORY THRU 900-EXIT.
001830 000-EXIT.
001840     EXIT.
001850
001860*----------------------------------------------------------------
001870* READ-AHEAD CONTROL BREAK ON DH-PATIENT-ID -- THE FILE ARRIVES
001880* IN PATIENT-ID/DISEASE-ID SEQUENCE FROM MEDDXUPD SO A HOLD
001890* FIELD IS ALL A BREAK TAKES.
001900*----------------------------------------------------------------
001910 100-MAINLINE.
001920     MOVE "100-MAINLINE" TO PARA-NAME.
001930     IF NOT WS-FIRST-RECORD
001940         AND DH-PATIENT-ID NOT = WS-HOLD-PATIENT-ID
001950             PERFORM 200-SUMMARIZE-PATIENT THRU 200-EXIT.
001960
001970     IF WS-FIRST-RECORD
001980         OR DH-PATIENT-ID NOT = WS-HOLD-PATIENT-ID
001990             MOVE "N" TO WS-FIRST-RECORD-SW
002000             MOVE DH-PATIENT-ID TO WS-HOLD-PATIENT-ID
002010             MOVE ZERO TO WS-ACTIVE-COUNT, WS-MONITORING-COUNT,
002020                          WS-CLEARED-COUNT, WS-CHRONIC-COUNT,
002030                          WS-ACTIVE-LIST-COUNT.
002040
002050     PERFORM 210-ACCUMULATE-ONE-RECORD THRU 210-EXIT.
002060
002070     ADD +1 TO RECORDS-READ.
002080     PERFORM 900-READ-HISTORY THRU 900-EXIT.
002090 100-EXIT.
002100     EXIT.
002110
002120 210-ACCUMULATE-ONE-RECORD.
002130     MOVE "210-ACCUMULATE-ONE-RECORD" TO PARA-NAME.
002140     EVALUATE TRUE
002150         WHEN DH-STATUS-ACTIVE
002160             ADD +1 TO WS-ACTIVE-COUNT
002170             ADD +1 TO WS-ACTIVE-LIST-COUNT
002180             SET AL-IDX TO WS-ACTIVE-LIST-COUNT
002190             MOVE DH-DISEASE-NAME TO WS-AL-DISEASE-NAME(AL-IDX)
002200         WHEN DH-STATUS-MONITORING
002210             ADD +1 TO WS-MONITORING-COUNT
002220         WHEN DH-STATUS-CLEARED
002230             ADD +1 TO WS-CLEARED-COUNT
002240         WHEN DH-STATUS-CHRONIC
002250             ADD +1 TO WS-CHRONIC-COUNT
002260     END-EVALUATE.
002270 210-EXIT.
002280     EXIT.
002290
002300 200-SUMMARIZE-PATIENT.
002310     MOVE "200-SUMMARIZE-PATIENT" TO PARA-NAME.
002320     MOVE WS-HOLD-PATIENT-ID TO WSL-PATIENT-ID.
002330     WRITE SYSOUT-REC FROM WS-PATIENT-HEADER-LINE.
002340
002350     MOVE WS-ACTIVE-COUNT TO WSL-ACTIVE-COUNT.
002360     MOVE WS-MONITORING-COUNT TO WSL-MONITORING-COUNT.
002370     MOVE WS-CLEARED-COUNT TO WSL-CLEARED-COUNT.
002380     MOVE WS-CHRONIC-COUNT TO WSL-CHRONIC-COUNT.
002390     WRITE SYSOUT-REC FROM WS-STATUS-COUNT-LINE.
002400
002410     IF WS-ACTIVE-LIST-COUNT > 0
002420         PERFORM 250-WRITE-ACTIVE-DISEASE THRU 250-EXIT
002430             VARYING AL-IDX FROM 1 BY 1
002440             UNTIL AL-IDX > WS-ACTIVE-LIST-COUNT
002450     ELSE
002460         WRITE SYSOUT-REC FROM WS-NO-HISTORY-LINE.
002470
002480     ADD +1 TO PATIENTS-SUMMARIZED.
002490 200-EXIT.
002500     EXIT.
002510
002520 250-WRITE-ACTIVE-DISEASE.
002530     MOVE "250-WRITE-ACTIVE-DISEASE" TO PARA-NAME.
002540     MOVE WS-AL-DISEASE-NAME(AL-IDX) TO WSL-ACTIVE-DISEASE-NAME.
002550     WRITE SYSOUT-REC FROM WS-ACTIVE-DISEASE-LINE.
002560 250-EXIT.
002570     EXIT.
002580
002590 800-OPEN-FILES.
002600     MOVE "800-OPEN-FILES" TO PARA-NAME.
002610     OPEN INPUT DISEASE-HISTORY-FILE.
002620     OPEN OUTPUT SYSOUT.
002630 800-EXIT.
002640     EXIT.
002650
002660 850-CLOSE-FILES.
002670     MOVE "850-CLOSE-FILES" TO PARA-NAME.
002680     CLOSE DISEASE-HISTORY-FILE, SYSOUT.
002690 850-EXIT.
002700     EXIT.
002710
002720 900-READ-HISTORY.
002730     MOVE "900-READ-HISTORY" TO PARA-NAME.
002740     READ DISEASE-HISTORY-FILE INTO DISEASE-HISTORY-REC
002750         AT END MOVE "N" TO MORE-HISTORY-SW
002760     END-READ.
002770 900-EXIT.
002780     EXIT.
002790
002800 999-CLEANUP.
002810     MOVE "999-CLEANUP" TO PARA-NAME.
002820     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
002830
002840     DISPLAY "** HISTORY ROWS READ **".
002850     DISPLAY RECORDS-READ.
002860     DISPLAY "** PATIENTS SUMMARIZED **".
002870     DISPLAY PATIENTS-SUMMARIZED.
002880     DISPLAY "******** NORMAL END OF JOB MEDDXSUM ********".
002890 999-EXIT.
002900     EXIT.
002910
002920 1000-ABEND-RTN.
002930     MOVE "MEDDXSUM" TO ABEND-STEP-NAME.
002940     WRITE SYSOUT-REC FROM ABEND-REC.
002950     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
002960     DISPLAY "*** ABNORMAL END OF JOB - MEDDXSUM ***" UPON CONSOLE.
002970     MOVE 16 TO RETURN-CODE.
002980     STOP RUN.
