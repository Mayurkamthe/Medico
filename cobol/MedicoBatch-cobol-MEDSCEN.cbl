000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  MEDSCEN.
000130 AUTHOR. JON SAYLES.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 07/12/07.
000160 DATE-COMPILED. 07/12/07.
000170 SECURITY. NON-CONFIDENTIAL.
000180******************************************************************
000190*  MEDSCEN -- CLINICAL SCENARIO CLASSIFIER
000200*  CALLED BY MEDVTEDT FOR EVERY ACCEPTED VITAL READING.  TAKES
000210*  HEART RATE, SPO2 AND TEMPERATURE (CELSIUS) AND RETURNS THE
000220*  SCENARIO ID, RISK LEVEL, AND THE FOUR SCENARIO TEXT FIELDS.
000230*  RULES ARE TESTED IN THE FIXED ORDER BELOW -- FIRST MATCH WINS.
000240*  DO NOT RE-ORDER THEM.  SOME COMBINATIONS OF VITALS FALL
000250*  THROUGH TO SCENARIO 0 (NORMAL) EVEN THOUGH THEY ARE NOT
000260*  TEXTBOOK NORMAL -- THIS IS CARRIED FORWARD FROM THE ORIGINAL
000270*  BEDSIDE MONITOR PROJECT RULE TABLE AND IS NOT A BUG.
000280*----------------------------------------------------------------
000290*  CHANGE LOG
000300*----------------------------------------------------------------
000310*  07/12/07 DLK  ORIGINAL 16-RULE CASCADE, REPLACED THE OLD
000320*                PERCENTAGE-LADDER LOGIC IN PCTPROC (TKT MB-355)
000330*  03/14/09 RLM  CALLS MEDTMPCV FOR THE F CONVERSION INSTEAD OF
000340*                COMPUTING IT INLINE, SO REPORT AND CLASSIFIER
000350*                USE THE SAME CONVERSION (TKT MB-370)
000360*  05/02/11 DLK  CONFIRMED RULE 16 IS UNREACHABLE (RULE 2 ALWAYS
000370*                FIRES FIRST FOR THAT COMBINATION) -- LEFT IN
000380*                PLACE, DO NOT DELETE, MATCHES THE SOURCE TABLE
000390*                (TKT MB-395)
000395*  09/14/16 CDW  WIDENED WS-TMPCV-TEMP-F TO TWO DECIMALS --
000396*                MEDTMPCV NO LONGER ROUNDS TO ONE DECIMAL BEFORE
000397*                HANDING BACK THE F VALUE, AND THIS FIELD WAS
000398*                TRUNCATING THE SECOND DECIMAL RIGHT BACK OFF
000399*                (TKT MB-481)
000400*----------------------------------------------------------------
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER. IBM-390.
000440 OBJECT-COMPUTER. IBM-390.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470
000480 INPUT-OUTPUT SECTION.
000490
000500 DATA DIVISION.
000510 FILE SECTION.
000520
000530 WORKING-STORAGE SECTION.
000540 01  WS-TABLE-LOADED-SW          PIC X(1) VALUE "N".
000550     88  WS-TABLE-LOADED             VALUE "Y".
000560
000570 01  WS-MISC-FIELDS.
000580     05  WS-HEART-RATE           PIC 9(3) COMP.
000590     05  WS-SPO2                 PIC 9(3) COMP.
000600     05  WS-TEMP-C               PIC S9(3)V9.
000610     05  WS-TEMP-F               PIC S9(3)V99 COMP-3.
000620     05  WS-HR-NORMAL-SW         PIC X(1).
000630         88  WS-HR-NORMAL            VALUE "Y".
000640     05  WS-TEMP-NORMAL-SW       PIC X(1).
000650         88  WS-TEMP-NORMAL          VALUE "Y".
000660     05  WS-SPO2-NORMAL-SW       PIC X(1).
000670         88  WS-SPO2-NORMAL          VALUE "Y".
000680     05  WS-SCENARIO-FOUND-SW    PIC X(1).
000690         88  WS-SCENARIO-FOUND       VALUE "Y".
000700
000710* SINGLE-BYTE VIEW OF THE THREE NORMAL/ABNORMAL SWITCHES, USED
000720* ONLY WHEN THE ABEND ROUTINE DUMPS THE SWITCH SETTINGS FOR THE
000730* OPERATOR CONSOLE.
000740 01  WS-SWITCH-GROUP.
000750     05  WS-SWITCH-HR            PIC X(1).
000760     05  WS-SWITCH-TEMP          PIC X(1).
000770     05  WS-SWITCH-SPO2          PIC X(1).
000780 01  WS-SWITCH-GROUP-R REDEFINES WS-SWITCH-GROUP.
000790     05  WS-SWITCH-ALL           PIC X(3).
000800
000810* TEMPERATURE CONVERSION PARM AREA PASSED TO MEDTMPCV.
000820 01  WS-TMPCV-PARM.
000830     05  WS-TMPCV-TEMP-C         PIC S9(3)V9.
000840     05  WS-TMPCV-TEMP-F         PIC S9(3)V99.
000850     05  WS-TMPCV-RETURN-CD      PIC 9(4) COMP.
000860
000870* DISPLAY COPY OF THE CONVERTED FAHRENHEIT VALUE FOR THE ABEND
000880* MESSAGE ROUTINE, WITH A BYTE-LEVEL VIEW FOR THE DUMP READER.
000890 01  WS-TEMP-F-DISPLAY           PIC S9(3)V99.
000900 01  WS-TEMP-F-DISPLAY-R REDEFINES WS-TEMP-F-DISPLAY.
000910     05  WS-TEMP-F-DISPLAY-WHOLE     PIC S9(3).
000920     05  WS-TEMP-F-DISPLAY-FRACTION  PIC 99.
000930
000940* RUN TIMESTAMP AREA, SAME HABIT AS THE REST OF THE SUITE --
000950* USED ONLY BY THE ABEND MESSAGE ROUTINE IF THE TABLE LOAD EVER
000960* FAILS.
000970 01  WS-RUN-TIMESTAMP            PIC 9(14).
000980 01  WS-RUN-TIMESTAMP-R REDEFINES WS-RUN-TIMESTAMP.
000990     05  WS-RUN-CCYY             PIC 9(4).
001000     05  WS-RUN-MM               PIC 9(2).
001010     05  WS-RUN-DD               PIC 9(2).
001020     05  WS-RUN-HH               PIC 9(2).
001030     05  WS-RUN-MIN              PIC 9(2).
001040     05  WS-RUN-SS               PIC 9(2).
001050
001060 COPY SCENTXT.
001070
001080 01  ABEND-REC.
001090     COPY ABENDREC.
001100
001110 LINKAGE SECTION.
001120 01  MEDSCEN-PARM-REC.
001130     05  LK-HEART-RATE           PIC 9(3).
001140     05  LK-SPO2                 PIC 9(3).
001150     05  LK-TEMP-C               PIC S9(3)V9.
001160     05  LK-SCENARIO-ID          PIC 9(2).
001170     05  LK-RISK-LEVEL           PIC X(8).
001180     05  LK-SPECIFIC-CAUSE       PIC X(60).
001190     05  LK-POSSIBLE-CAUSES      PIC X(80).
001200     05  LK-SYMPTOMS             PIC X(80).
001210     05  LK-RECOMMENDATIONS      PIC X(120).
001220     05  LK-RETURN-CD            PIC 9(4) COMP.
001230
001240 PROCEDURE DIVISION USING MEDSCEN-PARM-REC.
001250
001260 0100-MAIN-LOGIC.
001270     MOVE ZERO TO LK-RETURN-CD.
001280     IF NOT WS-TABLE-LOADED
001290         PERFORM 0800-LOAD-SCENARIO-TEXT
001300         SET WS-TABLE-LOADED TO TRUE.
001310
001320     MOVE LK-HEART-RATE TO WS-HEART-RATE.
001330     MOVE LK-SPO2 TO WS-SPO2.
001340     MOVE LK-TEMP-C TO WS-TEMP-C.
001350     PERFORM 0150-CONVERT-TEMP-TO-F.
001360     PERFORM 0160-SET-NORMAL-SWITCHES.
001370     PERFORM 0200-EVALUATE-SCENARIO-RULES.
001380     PERFORM 0900-MOVE-SCENARIO-TEXT.
001390
001400     GOBACK.
001410
001420 0150-CONVERT-TEMP-TO-F.
001430     MOVE WS-TEMP-C TO WS-TMPCV-TEMP-C.
001440     CALL "MEDTMPCV" USING WS-TMPCV-PARM.
001450     MOVE WS-TMPCV-TEMP-F TO WS-TEMP-F.
001460
001470 0160-SET-NORMAL-SWITCHES.
001480     MOVE "N" TO WS-HR-NORMAL-SW.
001490     MOVE "N" TO WS-TEMP-NORMAL-SW.
001500     MOVE "N" TO WS-SPO2-NORMAL-SW.
001510     IF WS-HEART-RATE >= 60 AND WS-HEART-RATE <= 100
001520         SET WS-HR-NORMAL TO TRUE.
001530     IF WS-TEMP-F >= 97.0 AND WS-TEMP-F <= 99.0
001540         SET WS-TEMP-NORMAL TO TRUE.
001550     IF WS-SPO2 >= 95
001560         SET WS-SPO2-NORMAL TO TRUE.
001570
001580*----------------------------------------------------------------
001590* RULES ARE TESTED IN THE ORDER SHOWN IN THE ORIGINAL BEDSIDE
001600* MONITOR RULE TABLE.  GO TO 0299-RULES-EXIT AS SOON AS ONE
001610* FIRES, THE SAME WAY THE OLD PCTPROC LADDER SHORT-CIRCUITED ON
001620* THE FIRST MATCHING BRACKET.
001630*----------------------------------------------------------------
001640 0200-EVALUATE-SCENARIO-RULES.
001650     SET WS-SCENARIO-FOUND TO FALSE.
001660     MOVE "N" TO WS-SCENARIO-FOUND-SW.
001670
001680*    RULE 1 -- HR<60, TEMP-F<96, SPO2<95 -- CRITICAL
001690     IF WS-HEART-RATE < 60 AND WS-TEMP-F < 96.0 AND WS-SPO2 < 95
001700         MOVE 1 TO LK-SCENARIO-ID
001710         MOVE "CRITICAL" TO LK-RISK-LEVEL
001720         SET WS-SCENARIO-FOUND TO TRUE
001730         GO TO 0299-RULES-EXIT.
001740
001750*    RULE 2 -- HR>100, TEMP-F<97, SPO2<95 -- CRITICAL
001760     IF WS-HEART-RATE > 100 AND WS-TEMP-F < 97.0 AND WS-SPO2 < 95
001770         MOVE 2 TO LK-SCENARIO-ID
001780         MOVE "CRITICAL" TO LK-RISK-LEVEL
001790         SET WS-SCENARIO-FOUND TO TRUE
001800         GO TO 0299-RULES-EXIT.
001810
001820*    RULE 3 -- HR NORMAL, TEMP-F<97, SPO2 NORMAL -- MODERATE
001830     IF WS-HR-NORMAL AND WS-TEMP-F < 97.0 AND WS-SPO2-NORMAL
001840         MOVE 3 TO LK-SCENARIO-ID
001850         MOVE "MODERATE" TO LK-RISK-LEVEL
001860         SET WS-SCENARIO-FOUND TO TRUE
001870         GO TO 0299-RULES-EXIT.
001880
001890*    RULE 4 -- HR NORMAL, TEMP-F>100, SPO2 NORMAL -- MODERATE
001900     IF WS-HR-NORMAL AND WS-TEMP-F > 100.0 AND WS-SPO2-NORMAL
001910         MOVE 4 TO LK-SCENARIO-ID
001920         MOVE "MODERATE" TO LK-RISK-LEVEL
001930         SET WS-SCENARIO-FOUND TO TRUE
001940         GO TO 0299-RULES-EXIT.
001950
001960*    RULE 5 -- HR<60, TEMP NORMAL, SPO2 NORMAL -- MODERATE
001970     IF WS-HEART-RATE < 60 AND WS-TEMP-NORMAL AND WS-SPO2-NORMAL
001980         MOVE 5 TO LK-SCENARIO-ID
001990         MOVE "MODERATE" TO LK-RISK-LEVEL
002000         SET WS-SCENARIO-FOUND TO TRUE
002010         GO TO 0299-RULES-EXIT.
002020
002030*    RULE 6 -- HR>100, TEMP NORMAL, SPO2 NORMAL -- MODERATE
002040     IF WS-HEART-RATE > 100 AND WS-TEMP-NORMAL AND WS-SPO2-NORMAL
002050         MOVE 6 TO LK-SCENARIO-ID
002060         MOVE "MODERATE" TO LK-RISK-LEVEL
002070         SET WS-SCENARIO-FOUND TO TRUE
002080         GO TO 0299-RULES-EXIT.
002090
002100*    RULE 7 -- HR NORMAL, TEMP NORMAL, SPO2<95 -- MODERATE
002110     IF WS-HR-NORMAL AND WS-TEMP-NORMAL AND WS-SPO2 < 95
002120         MOVE 7 TO LK-SCENARIO-ID
002130         MOVE "MODERATE" TO LK-RISK-LEVEL
002140         SET WS-SCENARIO-FOUND TO TRUE
002150         GO TO 0299-RULES-EXIT.
002160
002170*    RULE 8 -- HR<60, TEMP-F<97, SPO2 NORMAL -- CRITICAL
002180     IF WS-HEART-RATE < 60 AND WS-TEMP-F < 97.0 AND WS-SPO2-NORMAL
002190         MOVE 8 TO LK-SCENARIO-ID
002200         MOVE "CRITICAL" TO LK-RISK-LEVEL
002210         SET WS-SCENARIO-FOUND TO TRUE
002220         GO TO 0299-RULES-EXIT.
002230
002240*    RULE 9 -- HR<60, TEMP-F>99, SPO2 NORMAL -- MODERATE
002250     IF WS-HEART-RATE < 60 AND WS-TEMP-F > 99.0 AND WS-SPO2-NORMAL
002260         MOVE 9 TO LK-SCENARIO-ID
002270         MOVE "MODERATE" TO LK-RISK-LEVEL
002280         SET WS-SCENARIO-FOUND TO TRUE
002290         GO TO 0299-RULES-EXIT.
002300
002310*    RULE 10 -- HR>100, TEMP-F<97, SPO2 NORMAL -- CRITICAL
002320     IF WS-HEART-RATE > 100 AND WS-TEMP-F < 97.0 AND WS-SPO2-NORMAL
002330         MOVE 10 TO LK-SCENARIO-ID
002340         MOVE "CRITICAL" TO LK-RISK-LEVEL
002350         SET WS-SCENARIO-FOUND TO TRUE
002360         GO TO 0299-RULES-EXIT.
002370
002380*    RULE 11 -- HR>100, TEMP-F>100, SPO2 NORMAL -- CRITICAL
002390     IF WS-HEART-RATE > 100 AND WS-TEMP-F > 100.0 AND
002400                               WS-SPO2-NORMAL
002410         MOVE 11 TO LK-SCENARIO-ID
002420         MOVE "CRITICAL" TO LK-RISK-LEVEL
002430         SET WS-SCENARIO-FOUND TO TRUE
002440         GO TO 0299-RULES-EXIT.
002450
002460*    RULE 12 -- HR NORMAL, TEMP-F<97, SPO2<95 -- CRITICAL
002470     IF WS-HR-NORMAL AND WS-TEMP-F < 97.0 AND WS-SPO2 < 95
002480         MOVE 12 TO LK-SCENARIO-ID
002490         MOVE "CRITICAL" TO LK-RISK-LEVEL
002500         SET WS-SCENARIO-FOUND TO TRUE
002510         GO TO 0299-RULES-EXIT.
002520
002530*    RULE 13 -- HR NORMAL, TEMP-F>99, SPO2<95 -- CRITICAL
002540     IF WS-HR-NORMAL AND WS-TEMP-F > 99.0 AND WS-SPO2 < 95
002550         MOVE 13 TO LK-SCENARIO-ID
002560         MOVE "CRITICAL" TO LK-RISK-LEVEL
002570         SET WS-SCENARIO-FOUND TO TRUE
002580         GO TO 0299-RULES-EXIT.
002590
002600*    RULE 14 -- HR<60, TEMP NORMAL, SPO2<95 -- CRITICAL
002610     IF WS-HEART-RATE < 60 AND WS-TEMP-NORMAL AND WS-SPO2 < 95
002620         MOVE 14 TO LK-SCENARIO-ID
002630         MOVE "CRITICAL" TO LK-RISK-LEVEL
002640         SET WS-SCENARIO-FOUND TO TRUE
002650         GO TO 0299-RULES-EXIT.
002660
002670*    RULE 15 -- HR>100, TEMP NORMAL, SPO2<95 -- CRITICAL
002680     IF WS-HEART-RATE > 100 AND WS-TEMP-NORMAL AND WS-SPO2 < 95
002690         MOVE 15 TO LK-SCENARIO-ID
002700         MOVE "CRITICAL" TO LK-RISK-LEVEL
002710         SET WS-SCENARIO-FOUND TO TRUE
002720         GO TO 0299-RULES-EXIT.
002730
002740*    RULE 16 -- HR>100, TEMP-F<97, SPO2<95 -- CRITICAL
002750*    (UNREACHABLE -- RULE 2 ALWAYS FIRES FIRST FOR THIS
002760*    COMBINATION.  LEFT IN PLACE TO MATCH THE SOURCE TABLE.)
002770     IF WS-HEART-RATE > 100 AND WS-TEMP-F < 97.0 AND WS-SPO2 < 95
002780         MOVE 16 TO LK-SCENARIO-ID
002790         MOVE "CRITICAL" TO LK-RISK-LEVEL
002800         SET WS-SCENARIO-FOUND TO TRUE
002810         GO TO 0299-RULES-EXIT.
002820
002830*    NO RULE FIRED -- SCENARIO 0, ALL VITALS NORMAL (INCLUDES
002840*    THE BORDERLINE GAPS THE SOURCE TABLE LEAVES UNMATCHED)
002850     MOVE 0 TO LK-SCENARIO-ID
002860     MOVE "NORMAL  " TO LK-RISK-LEVEL.
002870
002880 0299-RULES-EXIT.
002890     EXIT.
002900
002910 0800-LOAD-SCENARIO-TEXT.
002920     MOVE  0 TO ST-SCENARIO-ID(1).
002930     MOVE "NORMAL  " TO ST-RISK-LEVEL(1).
002940     MOVE "All vitals normal" TO ST-SPECIFIC-CAUSE(1).
002950     MOVE "Healthy status" TO ST-POSSIBLE-CAUSES(1).
002960     MOVE "None" TO ST-SYMPTOMS(1).
002970     MOVE "Continue regular monitoring" TO ST-RECOMMENDATIONS(1).
002980
002990     MOVE  1 TO ST-SCENARIO-ID(2).
003000     MOVE "CRITICAL" TO ST-RISK-LEVEL(2).
003010     MOVE "Bradycardia, Hypothermia, Hypoxemia"
003020         TO ST-SPECIFIC-CAUSE(2).
003030     MOVE "Cardiac issues, hypothermia, respiratory problems, or o
003040-    "ther serious conditions" TO ST-POSSIBLE-CAUSES(2).
003050     MOVE "Dizziness or fainting, Shortness of Breath, Chest Pain
003060-    "or Palpitation" TO ST-SYMPTOMS(2).
003070     MOVE "1. Seek immediate medical attention. 2. Monitor vitals
003080-    " closely. 3. Keep warm (if hypothermic)"
003090         TO ST-RECOMMENDATIONS(2).
003100
003110     MOVE  2 TO ST-SCENARIO-ID(3).
003120     MOVE "CRITICAL" TO ST-RISK-LEVEL(3).
003130     MOVE "Tachycardia, Mild Hypothermia, Mild Hypoxemia"
003140         TO ST-SPECIFIC-CAUSE(3).
003150     MOVE "Serious underlying condition, sepsis, or shock"
003160         TO ST-POSSIBLE-CAUSES(3).
003170     MOVE "Dizziness, confusion, shortness of breath"
003180         TO ST-SYMPTOMS(3).
003190     MOVE "1. Seek medical attention IMMEDIATELY. 2. Monitor vita
003200-    "ls closely" TO ST-RECOMMENDATIONS(3).
003210
003220     MOVE  3 TO ST-SCENARIO-ID(4).
003230     MOVE "MODERATE" TO ST-RISK-LEVEL(4).
003240     MOVE "Mild Hypothermia" TO ST-SPECIFIC-CAUSE(4).
003250     MOVE "Mild hypothermia, possibly due to cold environment or
003260-    "other factors" TO ST-POSSIBLE-CAUSES(4).
003270     MOVE "Shivering, confusion, dizziness" TO ST-SYMPTOMS(4).
003280     MOVE "1. Warm up with blankets or warm fluids. 2. Monitor vi
003290-    "tals. 3. Consult a healthcare pro if symptoms persist"
003300         TO ST-RECOMMENDATIONS(4).
003310
003320     MOVE  4 TO ST-SCENARIO-ID(5).
003330     MOVE "MODERATE" TO ST-RISK-LEVEL(5).
003340     MOVE "Mild Fever" TO ST-SPECIFIC-CAUSE(5).
003350     MOVE "Infection, inflammation, or other minor issues"
003360         TO ST-POSSIBLE-CAUSES(5).
003370     MOVE "Headache, body ache, sweating" TO ST-SYMPTOMS(5).
003380     MOVE "1. Stay hydrated. 2. Rest. 3. Monitor temp; see a doct
003390-    "or if it spikes or persists" TO ST-RECOMMENDATIONS(5).
003400
003410     MOVE  5 TO ST-SCENARIO-ID(6).
003420     MOVE "MODERATE" TO ST-RISK-LEVEL(6).
003430     MOVE "Bradycardia" TO ST-SPECIFIC-CAUSE(6).
003440     MOVE "Athletic training, medication side effect, or underlyi
003450-    "ng condition" TO ST-POSSIBLE-CAUSES(6).
003460     MOVE "Dizziness, fatigue, fainting" TO ST-SYMPTOMS(6).
003470     MOVE "1. Consult a healthcare pro to rule out underlying iss
003480-    "ues. 2. Monitor HR and symptoms" TO ST-RECOMMENDATIONS(6).
003490
003500     MOVE  6 TO ST-SCENARIO-ID(7).
003510     MOVE "MODERATE" TO ST-RISK-LEVEL(7).
003520     MOVE "Tachycardia" TO ST-SPECIFIC-CAUSE(7).
003530     MOVE "Stress, anxiety, caffeine, or underlying condition"
003540         TO ST-POSSIBLE-CAUSES(7).
003550     MOVE "Palpitations, shortness of breath, dizziness"
003560         TO ST-SYMPTOMS(7).
003570     MOVE "1. Relax and hydrate. 2. Consult a healthcare pro if s
003580-    "ymptoms persist" TO ST-RECOMMENDATIONS(7).
003590
003600     MOVE  7 TO ST-SCENARIO-ID(8).
003610     MOVE "MODERATE" TO ST-RISK-LEVEL(8).
003620     MOVE "Mild Hypoxemia" TO ST-SPECIFIC-CAUSE(8).
003630     MOVE "Respiratory issues, altitude, or other factors"
003640         TO ST-POSSIBLE-CAUSES(8).
003650     MOVE "Shortness of breath, dizziness, headache"
003660         TO ST-SYMPTOMS(8).
003670     MOVE "1. Take deep breaths and relax. 2. Consult a healthcar
003680-    "e pro to check for underlying issues"
003690         TO ST-RECOMMENDATIONS(8).
003700
003710     MOVE  8 TO ST-SCENARIO-ID(9).
003720     MOVE "CRITICAL" TO ST-RISK-LEVEL(9).
003730     MOVE "Bradycardia, Mild Hypothermia" TO ST-SPECIFIC-CAUSE(9).
003740     MOVE "Underlying condition, hypothermia, or medication side
003750-    "effect" TO ST-POSSIBLE-CAUSES(9).
003760     MOVE "Dizziness, shivering, fatigue" TO ST-SYMPTOMS(9).
003770     MOVE "1. Seek medical attention ASAP. 2. Warm up and monitor
003780-    " vitals" TO ST-RECOMMENDATIONS(9).
003790
003800     MOVE  9 TO ST-SCENARIO-ID(10).
003810     MOVE "MODERATE" TO ST-RISK-LEVEL(10).
003820     MOVE "Bradycardia, Mild Fever" TO ST-SPECIFIC-CAUSE(10).
003830     MOVE "Infection, inflammation, or medication effect"
003840         TO ST-POSSIBLE-CAUSES(10).
003850     MOVE "Dizziness, fatigue, sweating" TO ST-SYMPTOMS(10).
003860     MOVE "1. Consult a healthcare pro to check for underlying is
003870-    "sues. 2. Monitor symptoms and stay hydrated"
003880         TO ST-RECOMMENDATIONS(10).
003890
003900     MOVE 10 TO ST-SCENARIO-ID(11).
003910     MOVE "CRITICAL" TO ST-RISK-LEVEL(11).
003920     MOVE "Tachycardia, Mild Hypothermia" TO ST-SPECIFIC-CAUSE(11).
003930     MOVE "Infection, stress, or underlying condition"
003940         TO ST-POSSIBLE-CAUSES(11).
003950     MOVE "Palpitations, shivering, dizziness" TO ST-SYMPTOMS(11).
003960     MOVE "1. Seek medical attention ASAP. 2. Warm up and monitor
003970-    " vitals" TO ST-RECOMMENDATIONS(11).
003980
003990     MOVE 11 TO ST-SCENARIO-ID(12).
004000     MOVE "CRITICAL" TO ST-RISK-LEVEL(12).
004010     MOVE "Tachycardia, Fever" TO ST-SPECIFIC-CAUSE(12).
004020     MOVE "Infection, inflammation, or other issues"
004030         TO ST-POSSIBLE-CAUSES(12).
004040     MOVE "Sweating, body ache, palpitations" TO ST-SYMPTOMS(12).
004050     MOVE "1. Consult a healthcare pro ASAP. 2. Stay hydrated and
004060-    " rest" TO ST-RECOMMENDATIONS(12).
004070
004080     MOVE 12 TO ST-SCENARIO-ID(13).
004090     MOVE "CRITICAL" TO ST-RISK-LEVEL(13).
004100     MOVE "Mild Hypothermia, Mild Hypoxemia"
004110         TO ST-SPECIFIC-CAUSE(13).
004120     MOVE "Underlying condition, environmental exposure"
004130         TO ST-POSSIBLE-CAUSES(13).
004140     MOVE "Shivering, shortness of breath, dizziness"
004150         TO ST-SYMPTOMS(13).
004160     MOVE "1. Seek medical attention ASAP. 2. Warm up and get oxy
004170-    "gen checked" TO ST-RECOMMENDATIONS(13).
004180
004190     MOVE 13 TO ST-SCENARIO-ID(14).
004200     MOVE "CRITICAL" TO ST-RISK-LEVEL(14).
004210     MOVE "Fever, Mild Hypoxemia" TO ST-SPECIFIC-CAUSE(14).
004220     MOVE "Respiratory infection, pneumonia, or other issues"
004230         TO ST-POSSIBLE-CAUSES(14).
004240     MOVE "Shortness of breath, cough, fatigue" TO ST-SYMPTOMS(14).
004250     MOVE "1. Consult a healthcare pro ASAP. 2. Monitor symptoms
004260-    "and oxygen levels" TO ST-RECOMMENDATIONS(14).
004270
004280     MOVE 14 TO ST-SCENARIO-ID(15).
004290     MOVE "CRITICAL" TO ST-RISK-LEVEL(15).
004300     MOVE "Bradycardia, Mild Hypoxemia" TO ST-SPECIFIC-CAUSE(15).
004310     MOVE "Underlying heart or lung issue"
004320         TO ST-POSSIBLE-CAUSES(15).
004330     MOVE "Dizziness, fatigue, shortness of breath"
004340         TO ST-SYMPTOMS(15).
004350     MOVE "1. Seek medical attention ASAP. 2. Monitor vitals and
004360-    "oxygen levels" TO ST-RECOMMENDATIONS(15).
004370
004380     MOVE 15 TO ST-SCENARIO-ID(16).
004390     MOVE "CRITICAL" TO ST-RISK-LEVEL(16).
004400     MOVE "Tachycardia, Mild Hypoxemia" TO ST-SPECIFIC-CAUSE(16).
004410     MOVE "Respiratory issues, anxiety, or underlying condition"
004420         TO ST-POSSIBLE-CAUSES(16).
004430     MOVE "Palpitations, shortness of breath, dizziness"
004440         TO ST-SYMPTOMS(16).
004450     MOVE "1. Consult a healthcare pro ASAP. 2. Take deep breaths
004460-    " and relax" TO ST-RECOMMENDATIONS(16).
004470
004480     MOVE 16 TO ST-SCENARIO-ID(17).
004490     MOVE "CRITICAL" TO ST-RISK-LEVEL(17).
004500     MOVE "Tachycardia, Mild Hypothermia, Mild Hypoxemia"
004510         TO ST-SPECIFIC-CAUSE(17).
004520     MOVE "Serious underlying condition, sepsis, or shock"
004530         TO ST-POSSIBLE-CAUSES(17).
004540     MOVE "Dizziness, confusion, shortness of breath"
004550         TO ST-SYMPTOMS(17).
004560     MOVE "1. Seek medical attention IMMEDIATELY. 2. Monitor vita
004570-    "ls closely" TO ST-RECOMMENDATIONS(17).
004580
004590 0800-EXIT.
004600     EXIT.
004610
004620 0900-MOVE-SCENARIO-TEXT.
004630*    SCENARIO IDS RUN 0 THRU 16, TABLE SUBSCRIPTS RUN 1 THRU 17
004640     SET ST-IDX TO 1.
004650     SEARCH ST-ENTRY
004660         AT END
004670             PERFORM 1000-ABEND-RTN
004680         WHEN ST-SCENARIO-ID(ST-IDX) = LK-SCENARIO-ID
004690             MOVE ST-SPECIFIC-CAUSE(ST-IDX) TO LK-SPECIFIC-CAUSE
004700             MOVE ST-POSSIBLE-CAUSES(ST-IDX) TO LK-POSSIBLE-CAUSES
004710             MOVE ST-SYMPTOMS(ST-IDX) TO LK-SYMPTOMS
004720             MOVE ST-RECOMMENDATIONS(ST-IDX)
004730                 TO LK-RECOMMENDATIONS.
004740
004750 0900-EXIT.
004760     EXIT.
004770
004780 1000-ABEND-RTN.
004790     MOVE "MEDSCEN" TO ABEND-STEP-NAME.
004800     MOVE "** SCENARIO ID NOT FOUND IN TEXT TABLE" TO
004810         ABEND-REASON.
004820     MOVE SPACES TO EXPECTED-VAL.
004830     MOVE LK-SCENARIO-ID TO ACTUAL-VAL.
004840     DISPLAY ABEND-REC.
004850     MOVE 4020 TO LK-RETURN-CD.
004860     GOBACK.
