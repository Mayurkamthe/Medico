000100******************************************************************
000110* MEDICOBATCH DISEASE KNOWLEDGE BASE TEXT TABLE
000120* COPY MEMBER  DISKBTXT
000130* HOLDS THE FIXED POSSIBLE-CAUSES / SYMPTOM / RECOMMENDATION
000140* WORDING FOR EACH OF THE 12 DISEASES ON DISKB.  KEYED BY
000150* DKT-DISEASE-ID, SAME 1-12 NUMBERING AS DKB-DISEASE-ID.
000160*----------------------------------------------------------------
000170* THE WORDING IS CLINIC POLICY, NOT PROGRAM LOGIC, SO IT IS KEPT
000180* HERE AS DATA RATHER THAN AS INLINE LITERALS IN THE REPORT
000190* PARAGRAPHS, THE SAME WAY SCENTXT WAS SPLIT OUT OF THE OLD
000200* PCTPROC LADDER.  THE TABLE IS NOT VALUE-LOADED HERE -- THE
000210* LITERALS ARE TOO WIDE FOR AREA B ON ONE LINE.  MEDRPT01
000220* PARAGRAPH 050-LOAD-DISEASE-TEXT MOVES ALL 12 ROWS IN AT
000230* PROGRAM START, USING LITERAL CONTINUATION WHERE A STRING RUNS
000240* PAST COLUMN 72.
000250*----------------------------------------------------------------
000260* 04/02/11 RLM  ORIGINAL 12-ROW TEXT TABLE, SPLIT OUT OF DISKB SO
000270*               THE THRESHOLD TABLE AND THE NARRATIVE WORDING
000280*               COULD BE MAINTAINED SEPARATELY (TKT MB-415)
000290*----------------------------------------------------------------
000300 01  DISEASE-TEXT-TABLE.
000310     05  DKT-ENTRY OCCURS 12 TIMES INDEXED BY DKT-IDX.
000320         10  DKT-DISEASE-ID          PIC 9(2).
000330         10  DKT-POSSIBLE-CAUSES     PIC X(80).
000340         10  DKT-SYMPTOMS            PIC X(80).
000350         10  DKT-RECOMMENDATIONS     PIC X(120).
