000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  MEDRPT01.
000120 AUTHOR. JON SAYLES.
000130 INSTALLATION. COBOL DEV CENTER.
000140 DATE-WRITTEN. 01/09/12.
000150 DATE-COMPILED. 01/09/12.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          FINAL STEP OF THE NIGHTLY RUN.  DRIVES OFF THE FRESH
000220*          PATIENT-MASTER MEDVTUPD JUST REWROTE -- EVERY PATIENT
000230*          ON FILE GETS A REPORT BLOCK WHETHER OR NOT A VITAL OR
000240*          A DISEASE MATCH TURNED UP FOR THEM.  FOR EACH PATIENT
000250*          KEY, VITAL-STORE (UP TO 5 RETAINED READINGS) AND
000260*          DISEASE-MATCH-WORK (UP TO 12 ROWS, ONE PER DISEASE
000270*          THAT CLEARED THE 50% FLOOR ON THE LATEST READING) ARE
000280*          GATHERED WHEN PRESENT -- SAME LOW-KEY GATHER SHAPE AS
000290*          THE VITAL-STORE/DISEASE-HISTORY MERGES UPSTREAM, EXCEPT
000300*          THE MASTER SIDE ALWAYS ADVANCES SINCE EVERY PATIENT
000310*          MUST GET A PAGE.
000320*
000330*          VITAL-STORE ARRIVES OLDEST-FIRST FOR A GIVEN PATIENT
000340*          (MEDVTUPD WRITES IT THAT WAY) SO THE VITALS TABLE IS
000350*          PRINTED BACKWARDS OUT OF THE BUFFER, NEWEST READING
000360*          FIRST.  DISEASE-MATCH-WORK ALREADY ARRIVES IN DM-RANK
000370*          (DESCENDING CONFIDENCE) ORDER FROM MEDDXSRC SO THE
000380*          SUSPECTED-CONDITIONS TABLE JUST PRINTS THE FIRST 5
000390*          BUFFERED ROWS AS-IS.
000400*
000410*          POSSIBLE CAUSES / SYMPTOMS / RECOMMENDATIONS WORDING
000420*          COMES FROM THE DISKBTXT TABLE, KEYED BY DISEASE-ID THE
000430*          SAME WAY THE OLD SCENARIO TEXT IS KEYED BY SCENARIO-ID
000440*          ON SCENTXT.  SYMPTOMS AND RECOMMENDATIONS ARE PRINTED
000450*          ONCE EACH ACROSS *ALL* OF A PATIENT'S BUFFERED MATCHES,
000460*          NOT JUST THE TOP 5 SHOWN IN THE TABLE -- THE OLD
000470*          BEDSIDE SUMMARY SCREEN WORKED THE SAME WAY.
000480*
000490*          THE MATCH-SUMMARY WORDING (TOP-3, "N. NAME (NN% MATCH)"
000500*          WITH THE INTRO PARAGRAPH) IS A DIFFERENT ANIMAL -- THAT
000510*          IS WHAT THE MOBILE PUSH ALERT USES, NOT THIS REPORT.
000520*          THIS STEP PRINTS ITS OWN TOP-5 CONDITIONS TABLE AND
000530*          FOLDS THE THREE-WAY ASSESSMENT WORDING INTO THE
000540*          FOOTER'S URGENT/NORMAL LINE INSTEAD.
000550*
000560******************************************************************
000570
000580         INPUT FILE   -   PATIENT-MASTER (NEW)
000590         INPUT FILE   -   VITAL-STORE (NEW)
000600         INPUT FILE   -   DISEASE-MATCH-WORK
000610         UPDATE FILE  -   JOB-CONTROL (READ ONLY THIS STEP)
000620         OUTPUT FILE  -   REPORT-FILE
000630         DUMP FILE    -   SYSOUT
000640
000650******************************************************************
000660*  CHANGE LOG
000670*----------------------------------------------------------------
000680*  01/09/12 DLK  ORIGINAL PROGRAM, ADDED THE DISEASE-MATCH SECTION
000690*                TO THE OLD PATIENT LISTING WHEN THE MATCHER WENT
000700*                LIVE (TKT MB-402)
000710*  03/18/14 MPT  ADDED THE POSSIBLE-CAUSES / SYMPTOMS /
000720*                RECOMMENDATIONS LOOKUP AGAINST THE NEW DISKBTXT
000730*                TABLE -- WAS HARD-CODED IN THE PARAGRAPH BEFORE
000740*                THIS (TKT MB-455)
000750*  11/02/16 RLM  RAISED THE MATCH BUFFER FROM 8 TO 12 SO EVERY
000760*                DISEASE-MATCH-WORK ROW FOR A PATIENT CAN BE HELD
000770*                FOR SYMPTOM/RECOMMENDATION DEDUP, NOT JUST THE
000780*                TOP 5 PRINTED IN THE TABLE (TKT MB-470)
000790*  10/03/16 CDW  330-WRITE-ONE-CONDITION ROUNDED CDL-CONFIDENCE
000800*                INSTEAD OF A PLAIN MOVE -- HUNDREDTHS WERE BEING
000810*                TRUNCATED OFF THE PRINTED PERCENT (TKT MB-486)
000820*  10/17/16 CDW  255-CHECK-URGENT-NAME WAS COMPARING AGAINST
000830*                MIXED-CASE WATCH-LIST LITERALS -- DISEASE-NAME
000840*                IS LOADED ALL UPPERCASE BY MEDDXSRC SO THE
000850*                COMPARE NEVER HIT AND THE URGENT FOOTER NEVER
000860*                PRINTED.  LITERALS UPPERCASED (TKT MB-489)
000870*----------------------------------------------------------------
000880 ENVIRONMENT DIVISION.
000890 CONFIGURATION SECTION.
000900 SOURCE-COMPUTER. IBM-390.
000910 OBJECT-COMPUTER. IBM-390.
000920 SPECIAL-NAMES.
000930     C01 IS NEXT-PAGE.
000940
000950 INPUT-OUTPUT SECTION.
000960 FILE-CONTROL.
000970     SELECT SYSOUT
000980     ASSIGN TO UT-S-SYSOUT
000990       ORGANIZATION IS SEQUENTIAL.
001000
001010     SELECT REPORT-FILE
001020     ASSIGN TO UT-S-MEDRPT
001030       ORGANIZATION IS SEQUENTIAL.
001040
001050     SELECT PATIENT-MASTER-FILE
001060     ASSIGN TO UT-S-PATMNEW
001070       ACCESS MODE IS SEQUENTIAL
001080       FILE STATUS IS PMCODE.
001090
001100     SELECT VITAL-STORE-FILE
001110     ASSIGN TO UT-S-VSTRNEW
001120       ACCESS MODE IS SEQUENTIAL
001130       FILE STATUS IS VSCODE.
001140
001150     SELECT DISEASE-MATCH-FILE
001160     ASSIGN TO UT-S-DISMTCH
001170       ACCESS MODE IS SEQUENTIAL
001180       FILE STATUS IS DMCODE.
001190
001200     SELECT JOB-CONTROL-FILE
001210     ASSIGN TO UT-S-JOBCTL
001220       ACCESS MODE IS SEQUENTIAL
001230       FILE STATUS IS JCCODE.
001240
001250 DATA DIVISION.
001260 FILE SECTION.
001270 FD  SYSOUT
001280     RECORDING MODE IS F
001290     LABEL RECORDS ARE STANDARD
001300     RECORD CONTAINS 130 CHARACTERS
001310     BLOCK CONTAINS 0 RECORDS
001320     DATA RECORD IS SYSOUT-REC.
001330 01  SYSOUT-REC  PIC X(130).
001340
001350 FD  REPORT-FILE
001360     RECORDING MODE IS F
001370     LABEL RECORDS ARE STANDARD
001380     RECORD CONTAINS 132 CHARACTERS
001390     BLOCK CONTAINS 0 RECORDS
001400     DATA RECORD IS RPT-REC.
001410 01  RPT-REC  PIC X(132).
001420
001430****** REWRITTEN THIS RUN BY MEDVTUPD
001440 FD  PATIENT-MASTER-FILE
001450     RECORDING MODE IS F
001460     LABEL RECORDS ARE STANDARD
001470     RECORD CONTAINS 200 CHARACTERS
001480     BLOCK CONTAINS 0 RECORDS
001490     DATA RECORD IS FD-PATMSTR-REC.
001500 01  FD-PATMSTR-REC             PIC X(200).
001510
001520****** REWRITTEN THIS RUN BY MEDVTUPD, PATIENT-ID/RECORDED-TS
001530****** ASCENDING -- AT MOST 5 ROWS PER PATIENT
001540 FD  VITAL-STORE-FILE
001550     RECORDING MODE IS F
001560     LABEL RECORDS ARE STANDARD
001570     RECORD CONTAINS 450 CHARACTERS
001580     BLOCK CONTAINS 0 RECORDS
001590     DATA RECORD IS FD-VITAL-STORE-REC.
001600 01  FD-VITAL-STORE-REC         PIC X(450).
001610
001620****** WRITTEN THIS RUN BY MEDDXSRC, PATIENT-ID/DM-RANK ASCENDING
001630 FD  DISEASE-MATCH-FILE
001640     RECORDING MODE IS F
001650     LABEL RECORDS ARE STANDARD
001660     RECORD CONTAINS 120 CHARACTERS
001670     BLOCK CONTAINS 0 RECORDS
001680     DATA RECORD IS FD-DISEASE-MATCH-REC.
001690 01  FD-DISEASE-MATCH-REC       PIC X(120).
001700
001710 FD  JOB-CONTROL-FILE
001720     RECORDING MODE IS F
001730     LABEL RECORDS ARE STANDARD
001740     RECORD CONTAINS 86 CHARACTERS
001750     BLOCK CONTAINS 0 RECORDS
001760     DATA RECORD IS FD-JOB-CONTROL-REC.
001770 01  FD-JOB-CONTROL-REC         PIC X(86).
001780
001790 WORKING-STORAGE SECTION.
001800 01  PARA-NAME                   PIC X(30).
001810
001820 01  FILE-STATUS-CODES.
001830     05  PMCODE                  PIC X(2).
001840         88 PATM-CODE-READ    VALUE SPACES.
001850     05  VSCODE                  PIC X(2).
001860         88 VITL-CODE-READ    VALUE SPACES.
001870     05  DMCODE                  PIC X(2).
001880         88 DMTC-CODE-READ    VALUE SPACES.
001890     05  JCCODE                  PIC X(2).
001900         88 JCTL-CODE-READ    VALUE SPACES.
001910     05  OFCODE                  PIC X(2).
001920         88 CODE-WRITE       VALUE SPACES.
001930     05  FILLER                  PIC X(2).
001940
001950 77  MORE-PATIENT-SW             PIC X(1) VALUE SPACE.
001960     88  NO-MORE-PATIENTS            VALUE "N".
001970
001980 77  MORE-VITAL-SW               PIC X(1) VALUE SPACE.
001990     88  NO-MORE-VITALS              VALUE "N".
002000
002010 77  MORE-MATCH-SW               PIC X(1) VALUE SPACE.
002020     88  NO-MORE-MATCHES             VALUE "N".
002030
002040 77  WS-URGENT-SW                PIC X(1) VALUE "N".
002050     88  WS-URGENT-FLAG              VALUE "Y".
002060
002070* PM-* FIELDS BELOW HOLD ONE PATIENT-MASTER RECORD AT A TIME --
002080* THIS PROGRAM DOES NOT REWRITE PATIENT-MASTER, ONLY READS IT.
002090 COPY PATMSTR.
002100
002110* VS-* FIELDS HOLD ONE VITAL-STORED-REC AT A TIME AS IT IS READ
002120* OFF VITAL-STORE-FILE, BEFORE BEING BUFFERED BELOW.
002130 COPY VITDALY.
002140
002150* DM-* FIELDS HOLD ONE DISEASE-MATCH-REC AT A TIME AS IT IS READ
002160* OFF DISEASE-MATCH-FILE, BEFORE BEING BUFFERED BELOW.
002170 COPY DISMTCH.
002180
002190* DKT-* FIELDS CARRY THE CAUSE/SYMPTOM/RECOMMENDATION WORDING FOR
002200* EACH OF THE 12 DISEASES -- LOADED ONCE AT 000-HOUSEKEEPING.
002210 COPY DISKBTXT.
002220
002230* JC-* FIELDS HOLD THE JOB-CONTROL TOTALS THREADED IN FROM THE
002240* EARLIER STEPS -- READ ONCE, NEVER REWRITTEN BY THIS STEP.
002250 COPY JOBCTL.
002260
002270 COPY ABENDREC.
002280
002290 01  WS-RUN-TIMESTAMP            PIC 9(14).
002300 01  WS-RUN-TIMESTAMP-R REDEFINES WS-RUN-TIMESTAMP.
002310     05  WS-RUN-CCYY             PIC 9(4).
002320     05  WS-RUN-MM               PIC 9(2).
002330     05  WS-RUN-DD               PIC 9(2).
002340     05  WS-RUN-HH               PIC 9(2).
002350     05  WS-RUN-MIN              PIC 9(2).
002360     05  WS-RUN-SS               PIC 9(2).
002370
002380* UP TO 5 VITAL-STORE ROWS BUFFERED FOR THE CURRENT PATIENT, IN
002390* THE OLDEST-FIRST ORDER THE FILE ARRIVES -- PRINTED BACKWARDS.
002400 01  WS-VITAL-BUFFER-AREA.
002410     05  WS-VITAL-BUFFER OCCURS 5 TIMES INDEXED BY VX-IDX.
002420         10  WS-VB-RECORDED-TS   PIC 9(14).
002430         10  WS-VB-RECORDED-TS-R REDEFINES WS-VB-RECORDED-TS.
002440             15  WS-VB-CCYY      PIC 9(4).
002450             15  WS-VB-MM        PIC 9(2).
002460             15  WS-VB-DD        PIC 9(2).
002470             15  WS-VB-HH        PIC 9(2).
002480             15  WS-VB-MIN       PIC 9(2).
002490             15  WS-VB-SS        PIC 9(2).
002500         10  WS-VB-HEART-RATE    PIC 9(3).
002510         10  WS-VB-SPO2          PIC 9(3).
002520         10  WS-VB-TEMPERATURE-C PIC S9(3)V9.
002530         10  FILLER              PIC X(5).
002540
002550 01  WS-VITAL-BUFFER-COUNT-AREA.
002560     05  WS-VITAL-BUFFER-COUNT   PIC 9(2) COMP.
002570     05  FILLER                  PIC X(2).
002580
002590* UP TO 12 DISEASE-MATCH-WORK ROWS BUFFERED FOR THE CURRENT
002600* PATIENT, IN THE DM-RANK (DESCENDING CONFIDENCE) ORDER THE FILE
002610* ARRIVES -- ONLY THE FIRST 5 ARE PRINTED IN THE TABLE BUT ALL
002620* BUFFERED ROWS FEED THE SYMPTOM/RECOMMENDATION DEDUP.
002630 01  WS-MATCH-BUFFER-AREA.
002640     05  WS-MATCH-BUFFER OCCURS 12 TIMES INDEXED BY MX-IDX.
002650         10  WS-MB-DISEASE-ID    PIC 9(2).
002660         10  WS-MB-DISEASE-NAME  PIC X(40).
002670         10  WS-MB-CONFIDENCE-PCT PIC 9(3)V99.
002680         10  WS-MB-TEMP-FLAG     PIC X(1).
002690         10  WS-MB-HR-FLAG       PIC X(1).
002700         10  WS-MB-SPO2-FLAG     PIC X(1).
002710         10  WS-MB-DETECTED-TEMP-C PIC S9(3)V9.
002720         10  WS-MB-DETECTED-HR   PIC 9(3).
002730         10  WS-MB-DETECTED-SPO2 PIC 9(3).
002740         10  FILLER              PIC X(5).
002750
002760 01  WS-MATCH-BUFFER-COUNT-AREA.
002770     05  WS-MATCH-BUFFER-COUNT   PIC 9(2) COMP.
002780     05  FILLER                  PIC X(2).
002790
002800* SYMPTOM/RECOMMENDATION TEXT ALREADY PRINTED FOR THIS PATIENT'S
002810* BLOCK, SO THE SAME WORDING IS NOT PRINTED TWICE WHEN TWO
002820* MATCHED DISEASES SHARE IT (E.G. FEVER AND MALARIA BOTH LIST
002830* "HEADACHE, BODY ACHES").
002840 01  WS-SYMPTOM-SEEN-AREA.
002850     05  WS-SYMPTOM-SEEN OCCURS 12 TIMES INDEXED BY SS-IDX.
002860         10  WS-SS-TEXT          PIC X(80).
002870
002880 01  WS-SYMPTOM-SEEN-COUNT-AREA.
002890     05  WS-SYMPTOM-SEEN-COUNT   PIC 9(2) COMP.
002900     05  FILLER                  PIC X(2).
002910
002920 01  WS-RECOMMEND-SEEN-AREA.
002930     05  WS-RECOMMEND-SEEN OCCURS 12 TIMES INDEXED BY RS-IDX.
002940         10  WS-RS-TEXT          PIC X(120).
002950
002960 01  WS-RECOMMEND-SEEN-COUNT-AREA.
002970     05  WS-RECOMMEND-SEEN-COUNT PIC 9(2) COMP.
002980     05  FILLER                  PIC X(2).
002990
003000 01  WS-MATCHED-PARMS-TEXT       PIC X(60).
003010
003020 01  WS-PRINT-CONTROL.
003030     05  WS-LINES                PIC 9(3) COMP VALUE 0.
003040     05  WS-PAGES                PIC 9(3) COMP VALUE 1.
003050     05  FILLER                  PIC X(2).
003060
003070 01  COUNTERS-AND-ACCUMULATORS.
003080     05  PATIENTS-REPORTED       PIC 9(7) COMP.
003090     05  FILLER                  PIC X(4).
003100
003110*----------------------------------------------------------------
003120* PRINT LINE LAYOUTS -- ALL PADDED TO THE FULL 132-CHARACTER
003130* REPORT-FILE RECORD, TRAILING FILLER LAST, SAME HABIT AS PATLIST.
003140*----------------------------------------------------------------
003150 01  WS-BLANK-LINE.
003160     05  FILLER                  PIC X(132) VALUE SPACES.
003170
003180 01  WS-HDR-REC.
003190     05  FILLER                  PIC X(1)  VALUE SPACE.
003200     05  FILLER                  PIC X(29) VALUE
003210         "MEDICO PATIENT HEALTH REPORT".
003220     05  FILLER                  PIC X(10) VALUE SPACES.
003230     05  HDR-DATE.
003240         10  HDR-CCYY            PIC 9(4).
003250         10  FILLER              PIC X(1) VALUE "-".
003260         10  HDR-MM              PIC 9(2).
003270         10  FILLER              PIC X(1) VALUE "-".
003280         10  HDR-DD              PIC 9(2).
003290     05  FILLER                  PIC X(1)  VALUE SPACE.
003300     05  HDR-TIME.
003310         10  HDR-HH              PIC 9(2).
003320         10  FILLER              PIC X(1) VALUE ":".
003330         10  HDR-MIN             PIC 9(2).
003340         10  FILLER              PIC X(1) VALUE ":".
003350         10  HDR-SS              PIC 9(2).
003360     05  FILLER                  PIC X(20) VALUE SPACES.
003370     05  FILLER                  PIC X(12) VALUE
003380         "PAGE NUMBER:" JUSTIFIED RIGHT.
003390     05  PAGE-NBR-O              PIC ZZ9.
003400     05  FILLER                  PIC X(38) VALUE SPACES.
003410
003420 01  WS-PATIENT-INFO-LINE-1.
003430     05  FILLER                  PIC X(3)  VALUE SPACES.
003440     05  FILLER                  PIC X(13) VALUE
003450         "PATIENT CODE:".
003460     05  PIL-PATIENT-CODE        PIC X(12).
003470     05  FILLER                  PIC X(3)  VALUE SPACES.
003480     05  FILLER                  PIC X(6)  VALUE "NAME: ".
003490     05  PIL-FULL-NAME           PIC X(30).
003500     05  FILLER                  PIC X(3)  VALUE SPACES.
003510     05  FILLER                  PIC X(5)  VALUE "AGE: ".
003520     05  PIL-AGE                 PIC ZZ9.
003530     05  FILLER                  PIC X(54) VALUE SPACES.
003540
003550 01  WS-PATIENT-INFO-LINE-2.
003560     05  FILLER                  PIC X(3)  VALUE SPACES.
003570     05  FILLER                  PIC X(8)  VALUE "GENDER: ".
003580     05  PIL-GENDER              PIC X(6).
003590     05  FILLER                  PIC X(3)  VALUE SPACES.
003600     05  FILLER                  PIC X(13) VALUE
003610         "BLOOD GROUP: ".
003620     05  PIL-BLOOD-GROUP         PIC X(3).
003630     05  FILLER                  PIC X(3)  VALUE SPACES.
003640     05  FILLER                  PIC X(8)  VALUE "DEVICE: ".
003650     05  PIL-DEVICE-ID           PIC X(10).
003660     05  FILLER                  PIC X(75) VALUE SPACES.
003670
003680 01  WS-RISK-LINE.
003690     05  FILLER                  PIC X(3)  VALUE SPACES.
003700     05  FILLER                  PIC X(26) VALUE
003710         "CURRENT RISK ASSESSMENT: ".
003720     05  RSK-RISK-LEVEL          PIC X(8).
003730     05  FILLER                  PIC X(95) VALUE SPACES.
003740
003750 01  WS-COND-HDR-LINE.
003760     05  FILLER                  PIC X(3)  VALUE SPACES.
003770     05  FILLER                  PIC X(30) VALUE
003780         "SUSPECTED CONDITIONS".
003790     05  FILLER                  PIC X(99) VALUE SPACES.
003800
003810 01  WS-COND-DETAIL-LINE.
003820     05  FILLER                  PIC X(5)  VALUE SPACES.
003830     05  CDL-RANK                PIC Z9.
003840     05  FILLER                  PIC X(2)  VALUE ". ".
003850     05  CDL-DISEASE-NAME        PIC X(40).
003860     05  FILLER                  PIC X(2)  VALUE SPACES.
003870     05  FILLER                  PIC X(1)  VALUE "(".
003880     05  CDL-CONFIDENCE          PIC ZZ9.
003890     05  FILLER                  PIC X(2)  VALUE "%-".
003900     05  CDL-BAND                PIC X(4).
003910     05  FILLER                  PIC X(2)  VALUE ") ".
003920     05  CDL-MATCHED-PARMS       PIC X(60).
003930     05  FILLER                  PIC X(9)  VALUE SPACES.
003940
003950 01  WS-NO-COND-LINE.
003960     05  FILLER                  PIC X(5)  VALUE SPACES.
003970     05  FILLER                  PIC X(80) VALUE
003980         "Vitals appear within normal ranges. Continue regular mo
003990-    "nitoring.".
004000     05  FILLER                  PIC X(47) VALUE SPACES.
004010
004020 01  WS-CAUSES-LINE.
004030     05  FILLER                  PIC X(3)  VALUE SPACES.
004040     05  FILLER                  PIC X(17) VALUE
004050         "POSSIBLE CAUSES: ".
004060     05  CSL-CAUSES-TEXT         PIC X(80).
004070     05  FILLER                  PIC X(32) VALUE SPACES.
004080
004090 01  WS-SYMPTOMS-HDR-LINE.
004100     05  FILLER                  PIC X(3)  VALUE SPACES.
004110     05  FILLER                  PIC X(21) VALUE
004120         "SYMPTOMS TO MONITOR:".
004130     05  FILLER                  PIC X(108) VALUE SPACES.
004140
004150 01  WS-SYMPTOM-LINE.
004160     05  FILLER                  PIC X(5)  VALUE SPACES.
004170     05  FILLER                  PIC X(2)  VALUE "- ".
004180     05  SYL-SYMPTOM-TEXT        PIC X(80).
004190     05  FILLER                  PIC X(45) VALUE SPACES.
004200
004210 01  WS-RECOMMEND-HDR-LINE.
004220     05  FILLER                  PIC X(3)  VALUE SPACES.
004230     05  FILLER                  PIC X(25) VALUE
004240         "CLINICAL RECOMMENDATIONS:".
004250     05  FILLER                  PIC X(104) VALUE SPACES.
004260
004270 01  WS-RECOMMEND-LINE.
004280     05  FILLER                  PIC X(5)  VALUE SPACES.
004290     05  RCL-NUMBER              PIC Z9.
004300     05  FILLER                  PIC X(2)  VALUE ". ".
004310     05  RCL-RECOMMEND-TEXT      PIC X(120).
004320     05  FILLER                  PIC X(3)  VALUE SPACES.
004330
004340 01  WS-VITALS-HDR-LINE.
004350     05  FILLER                  PIC X(3)  VALUE SPACES.
004360     05  FILLER                  PIC X(30) VALUE
004370         "RECENT VITAL SIGNS HISTORY".
004380     05  FILLER                  PIC X(99) VALUE SPACES.
004390
004400 01  WS-VITALS-COLM-HDR-LINE.
004410     05  FILLER                  PIC X(5)  VALUE SPACES.
004420     05  FILLER                  PIC X(20) VALUE
004430         "READING TIME".
004440     05  FILLER                  PIC X(15) VALUE
004450         "HEART RATE".
004460     05  FILLER                  PIC X(10) VALUE "SPO2".
004470     05  FILLER                  PIC X(15) VALUE "TEMP C".
004480     05  FILLER                  PIC X(67) VALUE SPACES.
004490
004500 01  WS-VITALS-DETAIL-LINE.
004510     05  FILLER                  PIC X(5)  VALUE SPACES.
004520     05  VDL-READING-TIME        PIC X(19).
004530     05  FILLER                  PIC X(1)  VALUE SPACES.
004540     05  VDL-HEART-RATE          PIC ZZ9.
004550     05  VDL-HR-FLAG             PIC X(1).
004560     05  FILLER                  PIC X(10) VALUE SPACES.
004570     05  VDL-SPO2                PIC ZZ9.
004580     05  VDL-SPO2-FLAG           PIC X(1).
004590     05  FILLER                  PIC X(9)  VALUE SPACES.
004600     05  VDL-TEMP-C              PIC ZZ9.9.
004610     05  VDL-TEMP-FLAG           PIC X(1).
004620     05  FILLER                  PIC X(74) VALUE SPACES.
004630
004640 01  WS-NO-VITALS-LINE.
004650     05  FILLER                  PIC X(5)  VALUE SPACES.
004660     05  FILLER                  PIC X(28) VALUE
004670         "NO VITAL READINGS ON FILE".
004680     05  FILLER                  PIC X(99) VALUE SPACES.
004690
004700 01  WS-ASSESSMENT-LINE.
004710     05  FILLER                  PIC X(5)  VALUE SPACES.
004720     05  ASL-TEXT                PIC X(120).
004730     05  FILLER                  PIC X(7)  VALUE SPACES.
004740
004750 01  WS-DISCLAIMER-LINE-1.
004760     05  FILLER                  PIC X(5)  VALUE SPACES.
004770     05  FILLER                  PIC X(120) VALUE
004780         "DISCLAIMER - THIS REPORT IS PRODUCED BY AUTOMATED VITAL
004790-    "-SIGN SCREENING.  SUSPECTED CONDITIONS ARE NOT A DIAGNOSIS."
004800     05  FILLER                  PIC X(7)  VALUE SPACES.
004810
004820 01  WS-DISCLAIMER-LINE-2.
004830     05  FILLER                  PIC X(5)  VALUE SPACES.
004840     05  FILLER                  PIC X(120) VALUE
004850         "CONSULT THE ATTENDING PHYSICIAN BEFORE ACTING ON ANY FI
004860-    "NDING SHOWN ABOVE.".
004870     05  FILLER                  PIC X(7)  VALUE SPACES.
004880
004890 01  WS-LABNOTE-LINE.
004900     05  FILLER                  PIC X(5)  VALUE SPACES.
004910     05  FILLER                  PIC X(120) VALUE
004920         "NOTE - MALARIA, CHOLERA, TYPHOID, DENGUE AND HEPATITIS
004930-    "REQUIRE LABORATORY CONFIRMATION.".
004940     05  FILLER                  PIC X(7)  VALUE SPACES.
004950
004960 01  WS-TOTALS-TITLE-LINE.
004970     05  FILLER                  PIC X(3)  VALUE SPACES.
004980     05  FILLER                  PIC X(40) VALUE
004990         "*** RUN CONTROL TOTALS ***".
005000     05  FILLER                  PIC X(89) VALUE SPACES.
005010
005020 01  WS-TOTALS-DETAIL-LINE.
005030     05  FILLER                  PIC X(5)  VALUE SPACES.
005040     05  TDL-LABEL               PIC X(38).
005050     05  TDL-VALUE               PIC ZZZ,ZZ9.
005060     05  FILLER                  PIC X(82) VALUE SPACES.
005070
005080 PROCEDURE DIVISION.
005090     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
005100     PERFORM 100-MAINLINE THRU 100-EXIT
005110             UNTIL NO-MORE-PATIENTS.
005120     PERFORM 900-WRITE-CONTROL-TOTALS THRU 900-EXIT.
005130     PERFORM 999-CLEANUP THRU 999-EXIT.
005140     MOVE +0 TO RETURN-CODE.
005150     GOBACK.
005160
005170 000-HOUSEKEEPING.
005180     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
005190     DISPLAY "******** BEGIN JOB MEDRPT01 ********".
005200     ACCEPT WS-RUN-TIMESTAMP FROM DATE.
005210     MOVE WS-RUN-CCYY TO HDR-CCYY.
005220     MOVE WS-RUN-MM   TO HDR-MM.
005230     MOVE WS-RUN-DD   TO HDR-DD.
005240     MOVE WS-RUN-HH   TO HDR-HH.
005250     MOVE WS-RUN-MIN  TO HDR-MIN.
005260     MOVE WS-RUN-SS   TO HDR-SS.
005270     INITIALIZE COUNTERS-AND-ACCUMULATORS.
005280     PERFORM 050-LOAD-DISEASE-TEXT THRU 050-EXIT.
005290     PERFORM 800-OPEN-FILES THRU 800-EXIT.
005300
005310     READ JOB-CONTROL-FILE INTO JOB-CONTROL-REC
005320         AT END
005330             DISPLAY "JOB-CONTROL RECORD MISSING FROM MEDVTUPD"
005340             GO TO 1000-ABEND-RTN
005350     END-READ.
005360
005370     PERFORM 900-READ-PATIENT THRU 900-EXIT.
005380     PERFORM 905-READ-VITAL THRU 905-EXIT.
005390     PERFORM 910-READ-MATCH THRU 910-EXIT.
005400 000-EXIT.
005410     EXIT.
005420
005430*----------------------------------------------------------------
005440* DISEASE NARRATIVE TEXT IS CLINICAL REFERENCE DATA, NOT A FEED
005450* FROM ANY FILE, SAME AS DISKB -- MOVED IN DIRECTLY, ONE MOVE
005460* GROUP PER DISEASE.
005470*----------------------------------------------------------------
005480 050-LOAD-DISEASE-TEXT.
005490     MOVE  1 TO DKT-DISEASE-ID(1).
005500     MOVE "Usually viral (e.g., flu, COVID-19) or bacterial infec
005510-    "tions, allergies, or irritants" TO DKT-POSSIBLE-CAUSES(1).
005520     MOVE "Cough, runny or stuffy nose, sore scratchy throat, fat
005530-    "igue, headache, body aches" TO DKT-SYMPTOMS(1).
005540     MOVE "1. Rest and hydration. 2. Saline gargles or lozenges f
005550-    "or the throat. 3. Over-the-counter meds as needed. 4. See a
005560-    " doctor if symptoms run past 7 days" TO DKT-RECOMMENDATIONS
005570-    "(1).
005580
005590     MOVE  2 TO DKT-DISEASE-ID(2).
005600     MOVE "Usually an infection, viral or bacterial, inflammation
005610-    ", or immune response" TO DKT-POSSIBLE-CAUSES(2).
005620     MOVE "Elevated body temperature, chills, sweating, headache,
005630-    " body aches, fatigue, loss of appetite" TO DKT-SYMPTOMS(2).
005640     MOVE "1. Monitor temperature regularly. 2. Stay hydrated and
005650-    " rest. 3. Consult a doctor if fever exceeds 40C or persists
005660-    " past 3 days" TO DKT-RECOMMENDATIONS(2).
005670
005680     MOVE  3 TO DKT-DISEASE-ID(3).
005690     MOVE "Usually infection -- viral, bacterial, or parasitic --
005700-    " food intolerance, or medications" TO DKT-POSSIBLE-CAUSES
005710-    "(3).
005720     MOVE "Frequent loose stools, abdominal cramps and pain, naus
005730-    "ea, vomiting, dehydration" TO DKT-SYMPTOMS(3).
005740     MOVE "1. Stay hydrated with oral rehydration solution. 2. Bl
005750-    "and diet. 3. Avoid spicy or oily foods. 4. See a doctor if
005760-    "dehydration is severe or blood appears in the stool"
005770         TO DKT-RECOMMENDATIONS(3).
005780
005790     MOVE  4 TO DKT-DISEASE-ID(4).
005800     MOVE "Mosquito-borne Plasmodium parasite (P. falciparum, P.
005810-    "vivax)" TO DKT-POSSIBLE-CAUSES(4).
005820     MOVE "Fever with chills and sweating, headache, body aches,
005830-    "nausea, vomiting, fatigue" TO DKT-SYMPTOMS(4).
005840     MOVE "1. Get a blood test to confirm. 2. Antimalarial medica
005850-    "tion as prescribed. 3. Rest and hydration. 4. Use mosquito
005860-    "nets and repellents to prevent reinfection"
005870         TO DKT-RECOMMENDATIONS(4).
005880
005890     MOVE  5 TO DKT-DISEASE-ID(5).
005900     MOVE "Mosquito-borne viral infection (Aedes aegypti/albopict
005910-    "us)" TO DKT-POSSIBLE-CAUSES(5).
005920     MOVE "Sudden high fever, severe joint pain and swelling, ras
005930-    "h, headache, fatigue, muscle pain" TO DKT-SYMPTOMS(5).
005940     MOVE "1. Rest and hydration. 2. Paracetamol for pain -- avoi
005950-    "d aspirin and NSAIDs at first. 3. Anti-inflammatory meds pe
005960-    "r doctor. 4. Mosquito control and protective clothing"
005970         TO DKT-RECOMMENDATIONS(5).
005980
005990     MOVE  6 TO DKT-DISEASE-ID(6).
006000     MOVE "Viral infection (Hep A, B, C, D, E), toxins, or autoim
006010-    "mune disease" TO DKT-POSSIBLE-CAUSES(6).
006020     MOVE "Jaundice, fatigue, abdominal pain, nausea, loss of app
006030-    "etite, dark urine, pale stools" TO DKT-SYMPTOMS(6).
006040     MOVE "1. See a hepatologist immediately. 2. Rest and hydrati
006050-    "on. 3. Antivirals if viral, as prescribed. 4. Avoid alcohol
006060-    " and fatty foods. 5. Liver function tests recommended"
006070         TO DKT-RECOMMENDATIONS(6).
006080
006090     MOVE  7 TO DKT-DISEASE-ID(7).
006100     MOVE "Bacterial infection (Vibrio cholerae) from contaminate
006110-    "d food or water" TO DKT-POSSIBLE-CAUSES(7).
006120     MOVE "Profuse watery diarrhea, vomiting, severe dehydration,
006130-    " abdominal cramps, thirst, weakness" TO DKT-SYMPTOMS(7).
006140     MOVE "1. Oral rehydration solution immediately. 2. IV fluids
006150-    " if severely dehydrated. 3. Antibiotics per doctor. 4. Main
006160-    "tain hygiene and use safe water. 5. Seek emergency care if
006170-    "severe" TO DKT-RECOMMENDATIONS(7).
006180
006190     MOVE  8 TO DKT-DISEASE-ID(8).
006200     MOVE "Bacterial, viral, or fungal lung infection" TO
006210         DKT-POSSIBLE-CAUSES(8).
006220     MOVE "Cough with phlegm, fever and chills, chest pain, breat
006230-    "hing difficulty, fatigue" TO DKT-SYMPTOMS(8).
006240     MOVE "1. See a pulmonologist immediately. 2. Antibiotics if
006250-    "bacterial, as prescribed. 3. Oxygen therapy if SpO2 is low.
006260-    " 4. Rest and hydration. 5. Chest X-ray may be required"
006270         TO DKT-RECOMMENDATIONS(8).
006280
006290     MOVE  9 TO DKT-DISEASE-ID(9).
006300     MOVE "Tension, migraine, sinus issues, dehydration, stress,
006310-    "or an underlying condition" TO DKT-POSSIBLE-CAUSES(9).
006320     MOVE "Throbbing or pulsating pain, sensitivity to light or s
006330-    "ound, nausea, dizziness" TO DKT-SYMPTOMS(9).
006340     MOVE "1. Identify triggers such as stress, food, or sleep. 2
006350-    ". Pain relief medication. 3. Hydration and relaxation. 4. S
006360-    "ee a doctor if severe or persistent"
006370         TO DKT-RECOMMENDATIONS(9).
006380
006390     MOVE 10 TO DKT-DISEASE-ID(10).
006400     MOVE "Viral infection, muscle strain, dehydration, or an und
006410-    "erlying condition" TO DKT-POSSIBLE-CAUSES(10).
006420     MOVE "Generalized muscle pain, fatigue, weakness, joint disc
006430-    "omfort" TO DKT-SYMPTOMS(10).
006440     MOVE "1. Rest and hydration. 2. Pain relief medication. 3. W
006450-    "arm compresses and gentle stretching. 4. See a doctor if se
006460-    "vere or persistent" TO DKT-RECOMMENDATIONS(10).
006470
006480     MOVE 11 TO DKT-DISEASE-ID(11).
006490     MOVE "Bacterial infection (Salmonella Typhi) from contaminat
006500-    "ed food or water" TO DKT-POSSIBLE-CAUSES(11).
006510     MOVE "High fever that may spike to 40C, abdominal pain, head
006520-    "ache, weakness, loss of appetite, rose-spot rash in some ca
006530-    "ses" TO DKT-SYMPTOMS(11).
006540     MOVE "1. Antibiotics per doctor -- required treatment. 2. Hy
006550-    "dration and rest. 3. Widal test or blood culture to confirm
006560-    ". 4. Maintain hygiene and safe food and water. 5. Complete
006570-    "the full antibiotic course" TO DKT-RECOMMENDATIONS(11).
006580
006590     MOVE 12 TO DKT-DISEASE-ID(12).
006600     MOVE "Spread by Aedes mosquito bite, viral infection (DENV)"
006610         TO DKT-POSSIBLE-CAUSES(12).
006620     MOVE "High fever, severe headache, pain behind the eyes, joi
006630-    "nt and muscle pain, rash, bleeding tendency in severe cases
006640-    "" TO DKT-SYMPTOMS(12).
006650     MOVE "1. Hydrate with plenty of fluids. 2. Rest -- avoid exe
006660-    "rtion. 3. Monitor platelet count and blood pressure. 4. See
006670-    "k medical care at once if bleeding or signs of shock appear
006680-    ". 5. Avoid aspirin and NSAIDs -- paracetamol only"
006690         TO DKT-RECOMMENDATIONS(12).
006700 050-EXIT.
006710     EXIT.
006720
006730*----------------------------------------------------------------
006740* MASTER-DRIVEN JOIN -- PATIENT-MASTER ALWAYS ADVANCES ONE RECORD
006750* PER PASS THROUGH THIS PARAGRAPH REGARDLESS OF WHETHER THE
006760* PATIENT HAS ANY VITALS OR MATCHES BUFFERED.  200/250 GATHER
006770* WHATEVER VITAL-STORE / DISEASE-MATCH-WORK ROWS SHARE THE
006780* CURRENT PM-PATIENT-ID BEFORE THE PAGE IS PRINTED.
006790*----------------------------------------------------------------
006800 100-MAINLINE.
006810     MOVE "100-MAINLINE" TO PARA-NAME.
006820     MOVE ZERO TO WS-VITAL-BUFFER-COUNT, WS-MATCH-BUFFER-COUNT.
006830     MOVE "N" TO WS-URGENT-SW.
006840
006850     PERFORM 200-GATHER-VITAL-ROWS THRU 200-EXIT
006860         UNTIL NO-MORE-VITALS
006870             OR VS-PATIENT-ID NOT = PM-PATIENT-ID.
006880
006890     PERFORM 250-GATHER-MATCH-ROWS THRU 250-EXIT
006900         UNTIL NO-MORE-MATCHES
006910             OR DM-PATIENT-ID NOT = PM-PATIENT-ID.
006920
006930     PERFORM 300-PRINT-PATIENT-PAGE THRU 300-EXIT.
006940
006950     ADD +1 TO PATIENTS-REPORTED.
006960     PERFORM 900-READ-PATIENT THRU 900-EXIT.
006970 100-EXIT.
006980     EXIT.
006990
007000 200-GATHER-VITAL-ROWS.
007010     MOVE "200-GATHER-VITAL-ROWS" TO PARA-NAME.
007020     ADD +1 TO WS-VITAL-BUFFER-COUNT.
007030     SET VX-IDX TO WS-VITAL-BUFFER-COUNT.
007040     MOVE VS-RECORDED-TS      TO WS-VB-RECORDED-TS(VX-IDX).
007050     MOVE VS-HEART-RATE       TO WS-VB-HEART-RATE(VX-IDX).
007060     MOVE VS-SPO2             TO WS-VB-SPO2(VX-IDX).
007070     MOVE VS-TEMPERATURE-C    TO WS-VB-TEMPERATURE-C(VX-IDX).
007080     PERFORM 905-READ-VITAL THRU 905-EXIT.
007090 200-EXIT.
007100     EXIT.
007110
007120 250-GATHER-MATCH-ROWS.
007130     MOVE "250-GATHER-MATCH-ROWS" TO PARA-NAME.
007140     ADD +1 TO WS-MATCH-BUFFER-COUNT.
007150     SET MX-IDX TO WS-MATCH-BUFFER-COUNT.
007160     MOVE DM-DISEASE-ID       TO WS-MB-DISEASE-ID(MX-IDX).
007170     MOVE DM-DISEASE-NAME     TO WS-MB-DISEASE-NAME(MX-IDX).
007180     MOVE DM-CONFIDENCE-PCT   TO WS-MB-CONFIDENCE-PCT(MX-IDX).
007190     MOVE DM-MATCHED-TEMP-FLAG TO WS-MB-TEMP-FLAG(MX-IDX).
007200     MOVE DM-MATCHED-HR-FLAG  TO WS-MB-HR-FLAG(MX-IDX).
007210     MOVE DM-MATCHED-SPO2-FLAG TO WS-MB-SPO2-FLAG(MX-IDX).
007220     MOVE DM-DETECTED-TEMP-C  TO WS-MB-DETECTED-TEMP-C(MX-IDX).
007230     MOVE DM-DETECTED-HR      TO WS-MB-DETECTED-HR(MX-IDX).
007240     MOVE DM-DETECTED-SPO2    TO WS-MB-DETECTED-SPO2(MX-IDX).
007250
007260     IF WS-MB-CONFIDENCE-PCT(MX-IDX) >= 70.00
007270         PERFORM 255-CHECK-URGENT-NAME THRU 255-EXIT.
007280
007290     PERFORM 910-READ-MATCH THRU 910-EXIT.
007300 250-EXIT.
007310     EXIT.
007320
007330*----------------------------------------------------------------
007340* URGENT WHEN CONFIDENCE >= 70 AND THE NAME MATCHES ONE OF THE
007350* FIVE WATCH-LIST DISEASES.  DKB-DISEASE-NAME (AND THE WS-MB-
007360* DISEASE-NAME COPY OF IT COMING OUT OF DISMTCH) IS LOADED ALL
007370* UPPERCASE BY MEDDXSRC 050-LOAD-DISEASE-TABLE, SO THE WATCH-LIST
007380* LITERALS HAVE TO BE UPPERCASE TOO OR THE COMPARE NEVER FIRES
007390* (TKT MB-489).
007400*----------------------------------------------------------------
007410 255-CHECK-URGENT-NAME.
007420     MOVE "255-CHECK-URGENT-NAME" TO PARA-NAME.
007430     IF WS-MB-DISEASE-NAME(MX-IDX) = "MALARIA"
007440         OR WS-MB-DISEASE-NAME(MX-IDX) = "CHOLERA"
007450         OR WS-MB-DISEASE-NAME(MX-IDX) = "PNEUMONIA"
007460         OR WS-MB-DISEASE-NAME(MX-IDX) = "DENGUE"
007470         OR WS-MB-DISEASE-NAME(MX-IDX) = "TYPHOID"
007480             MOVE "Y" TO WS-URGENT-SW.
007490 255-EXIT.
007500     EXIT.
007510
007520*----------------------------------------------------------------
007530* ONE FULL PAGE PER PATIENT -- SAME 700/720-THEN-DETAIL SHAPE AS
007540* THE OLD PATLIST 200-NEW-PATIENT PARAGRAPH.
007550*----------------------------------------------------------------
007560 300-PRINT-PATIENT-PAGE.
007570     MOVE "300-PRINT-PATIENT-PAGE" TO PARA-NAME.
007580     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
007590     PERFORM 310-WRITE-PATIENT-INFO THRU 310-EXIT.
007600
007610     IF WS-MATCH-BUFFER-COUNT > 0
007620         PERFORM 320-WRITE-CONDITIONS-TABLE THRU 320-EXIT
007630         PERFORM 340-WRITE-CAUSES-LINE THRU 340-EXIT
007640         PERFORM 350-WRITE-SYMPTOMS THRU 350-EXIT
007650         PERFORM 360-WRITE-RECOMMENDATIONS THRU 360-EXIT
007660     ELSE
007670         WRITE RPT-REC FROM WS-COND-HDR-LINE
007680             AFTER ADVANCING 2
007690         WRITE RPT-REC FROM WS-NO-COND-LINE
007700             AFTER ADVANCING 1
007710         ADD +2 TO WS-LINES.
007720
007730     PERFORM 400-WRITE-VITALS-TABLE THRU 400-EXIT.
007740     PERFORM 500-WRITE-FOOTER THRU 500-EXIT.
007750 300-EXIT.
007760     EXIT.
007770
007780 310-WRITE-PATIENT-INFO.
007790     MOVE "310-WRITE-PATIENT-INFO" TO PARA-NAME.
007800     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
007810     MOVE PM-PATIENT-CODE TO PIL-PATIENT-CODE.
007820     MOVE PM-FULL-NAME    TO PIL-FULL-NAME.
007830     MOVE PM-AGE          TO PIL-AGE.
007840     WRITE RPT-REC FROM WS-PATIENT-INFO-LINE-1
007850         AFTER ADVANCING 2.
007860     ADD +2 TO WS-LINES.
007870
007880     MOVE PM-GENDER       TO PIL-GENDER.
007890     MOVE PM-BLOOD-GROUP  TO PIL-BLOOD-GROUP.
007900     MOVE PM-DEVICE-ID    TO PIL-DEVICE-ID.
007910     WRITE RPT-REC FROM WS-PATIENT-INFO-LINE-2
007920         AFTER ADVANCING 1.
007930     ADD +1 TO WS-LINES.
007940
007950     MOVE PM-CURRENT-RISK-LEVEL TO RSK-RISK-LEVEL.
007960     WRITE RPT-REC FROM WS-RISK-LINE
007970         AFTER ADVANCING 1.
007980     ADD +1 TO WS-LINES.
007990 310-EXIT.
008000     EXIT.
008010
008020 320-WRITE-CONDITIONS-TABLE.
008030     MOVE "320-WRITE-CONDITIONS-TABLE" TO PARA-NAME.
008040     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
008050     WRITE RPT-REC FROM WS-COND-HDR-LINE
008060         AFTER ADVANCING 2.
008070     ADD +2 TO WS-LINES.
008080
008090     PERFORM 330-WRITE-ONE-CONDITION THRU 330-EXIT
008100         VARYING MX-IDX FROM 1 BY 1
008110         UNTIL MX-IDX > WS-MATCH-BUFFER-COUNT
008120             OR MX-IDX > 5.
008130 320-EXIT.
008140     EXIT.
008150
008160 330-WRITE-ONE-CONDITION.
008170     MOVE "330-WRITE-ONE-CONDITION" TO PARA-NAME.
008180     MOVE MX-IDX TO CDL-RANK.
008190     MOVE WS-MB-DISEASE-NAME(MX-IDX) TO CDL-DISEASE-NAME.
008200
008210* CDL-CONFIDENCE IS A WHOLE-PERCENT DISPLAY FIELD -- A PLAIN MOVE
008220* TRUNCATES THE HUNDREDTHS INSTEAD OF ROUNDING THEM, SO A DISEASE
008230* SITTING AT 66.67% PRINTED AS 66% (TKT MB-486).
008240     COMPUTE CDL-CONFIDENCE ROUNDED =
008250         WS-MB-CONFIDENCE-PCT(MX-IDX).
008260
008270     EVALUATE TRUE
008280         WHEN WS-MB-CONFIDENCE-PCT(MX-IDX) >= 80.00
008290             MOVE "HIGH" TO CDL-BAND
008300         WHEN WS-MB-CONFIDENCE-PCT(MX-IDX) >= 60.00
008310             MOVE "MED " TO CDL-BAND
008320         WHEN OTHER
008330             MOVE "LOW " TO CDL-BAND
008340     END-EVALUATE.
008350
008360     PERFORM 335-BUILD-MATCHED-PARMS THRU 335-EXIT.
008370     MOVE WS-MATCHED-PARMS-TEXT TO CDL-MATCHED-PARMS.
008380
008390     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
008400     WRITE RPT-REC FROM WS-COND-DETAIL-LINE
008410         AFTER ADVANCING 1.
008420     ADD +1 TO WS-LINES.
008430 330-EXIT.
008440     EXIT.
008450
008460*----------------------------------------------------------------
008470* BUILDS THE "TEMPERATURE: NN.NC, HEART RATE: NNN BPM, SPO2: NN%"
008480* PARAMETER TEXT FROM WHICHEVER MATCHED-xxx-FLAGS ARE SET -- THE
008490* WORK RECORD ONLY CARRIES FLAGS AND VALUES, NOT PRE-BUILT TEXT.
008500*----------------------------------------------------------------
008510 335-BUILD-MATCHED-PARMS.
008520     MOVE "335-BUILD-MATCHED-PARMS" TO PARA-NAME.
008530     MOVE SPACES TO WS-MATCHED-PARMS-TEXT.
008540
008550     IF WS-MB-TEMP-FLAG(MX-IDX) = "Y"
008560         STRING "TEMP: " DELIMITED BY SIZE
008570                WS-MB-DETECTED-TEMP-C(MX-IDX) DELIMITED BY SIZE
008580                "C  " DELIMITED BY SIZE
008590                INTO WS-MATCHED-PARMS-TEXT
008600         END-STRING.
008610
008620     IF WS-MB-HR-FLAG(MX-IDX) = "Y"
008630         STRING WS-MATCHED-PARMS-TEXT DELIMITED BY SPACE
008640                "HR: " DELIMITED BY SIZE
008650                WS-MB-DETECTED-HR(MX-IDX) DELIMITED BY SIZE
008660                "  " DELIMITED BY SIZE
008670                INTO WS-MATCHED-PARMS-TEXT
008680         END-STRING.
008690
008700     IF WS-MB-SPO2-FLAG(MX-IDX) = "Y"
008710         STRING WS-MATCHED-PARMS-TEXT DELIMITED BY SPACE
008720                "SPO2: " DELIMITED BY SIZE
008730                WS-MB-DETECTED-SPO2(MX-IDX) DELIMITED BY SIZE
008740                "%" DELIMITED BY SIZE
008750                INTO WS-MATCHED-PARMS-TEXT
008760         END-STRING.
008770 335-EXIT.
008780     EXIT.
008790
008800*----------------------------------------------------------------
008810* POSSIBLE CAUSES ARE SHOWN FOR THE TOP MATCH ONLY (MX-IDX 1,
008820* SINCE THE BUFFER ARRIVES IN DESCENDING CONFIDENCE ORDER).
008830*----------------------------------------------------------------
008840 340-WRITE-CAUSES-LINE.
008850     MOVE "340-WRITE-CAUSES-LINE" TO PARA-NAME.
008860     SET DKT-IDX TO 1.
008870     SEARCH DKT-ENTRY
008880         AT END
008890             MOVE SPACES TO CSL-CAUSES-TEXT
008900         WHEN DKT-DISEASE-ID(DKT-IDX) = WS-MB-DISEASE-ID(1)
008910             MOVE DKT-POSSIBLE-CAUSES(DKT-IDX) TO CSL-CAUSES-TEXT
008920     END-SEARCH.
008930
008940     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
008950     WRITE RPT-REC FROM WS-CAUSES-LINE
008960         AFTER ADVANCING 2.
008970     ADD +2 TO WS-LINES.
008980 340-EXIT.
008990     EXIT.
009000
009010*----------------------------------------------------------------
009020* ONE LINE PER *UNIQUE* SYMPTOM STRING ACROSS ALL OF THE
009030* PATIENT'S BUFFERED MATCHES, NOT JUST THE TOP 5 SHOWN ABOVE.
009040*----------------------------------------------------------------
009050 350-WRITE-SYMPTOMS.
009060     MOVE "350-WRITE-SYMPTOMS" TO PARA-NAME.
009070     MOVE ZERO TO WS-SYMPTOM-SEEN-COUNT.
009080
009090     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
009100     WRITE RPT-REC FROM WS-SYMPTOMS-HDR-LINE
009110         AFTER ADVANCING 2.
009120     ADD +2 TO WS-LINES.
009130
009140     PERFORM 355-WRITE-ONE-SYMPTOM-GROUP THRU 355-EXIT
009150         VARYING MX-IDX FROM 1 BY 1
009160         UNTIL MX-IDX > WS-MATCH-BUFFER-COUNT.
009170 350-EXIT.
009180     EXIT.
009190
009200 355-WRITE-ONE-SYMPTOM-GROUP.
009210     MOVE "355-WRITE-ONE-SYMPTOM-GROUP" TO PARA-NAME.
009220     SET DKT-IDX TO 1.
009230     SEARCH DKT-ENTRY
009240         AT END
009250             CONTINUE
009260         WHEN DKT-DISEASE-ID(DKT-IDX) = WS-MB-DISEASE-ID(MX-IDX)
009270             PERFORM 358-ADD-SYMPTOM-IF-NEW THRU 358-EXIT
009280     END-SEARCH.
009290 355-EXIT.
009300     EXIT.
009310
009320 358-ADD-SYMPTOM-IF-NEW.
009330     MOVE "358-ADD-SYMPTOM-IF-NEW" TO PARA-NAME.
009340     SET SS-IDX TO 1.
009350     SEARCH WS-SYMPTOM-SEEN
009360         AT END
009370             ADD +1 TO WS-SYMPTOM-SEEN-COUNT
009380             SET SS-IDX TO WS-SYMPTOM-SEEN-COUNT
009390             MOVE DKT-SYMPTOMS(DKT-IDX) TO WS-SS-TEXT(SS-IDX)
009400             MOVE DKT-SYMPTOMS(DKT-IDX) TO SYL-SYMPTOM-TEXT
009410             PERFORM 790-CHECK-PAGINATION THRU 790-EXIT
009420             WRITE RPT-REC FROM WS-SYMPTOM-LINE
009430                 AFTER ADVANCING 1
009440             ADD +1 TO WS-LINES
009450         WHEN WS-SS-TEXT(SS-IDX) = DKT-SYMPTOMS(DKT-IDX)
009460             CONTINUE
009470     END-SEARCH.
009480 358-EXIT.
009490     EXIT.
009500
009510*----------------------------------------------------------------
009520* SAME DEDUP SHAPE AS 350 ABOVE, FOR RECOMMENDATIONS.
009530*----------------------------------------------------------------
009540 360-WRITE-RECOMMENDATIONS.
009550     MOVE "360-WRITE-RECOMMENDATIONS" TO PARA-NAME.
009560     MOVE ZERO TO WS-RECOMMEND-SEEN-COUNT.
009570
009580     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
009590     WRITE RPT-REC FROM WS-RECOMMEND-HDR-LINE
009600         AFTER ADVANCING 2.
009610     ADD +2 TO WS-LINES.
009620
009630     PERFORM 365-WRITE-ONE-RECOMMEND-GROUP THRU 365-EXIT
009640         VARYING MX-IDX FROM 1 BY 1
009650         UNTIL MX-IDX > WS-MATCH-BUFFER-COUNT.
009660 360-EXIT.
009670     EXIT.
009680
009690 365-WRITE-ONE-RECOMMEND-GROUP.
009700     MOVE "365-WRITE-ONE-RECOMMEND-GROUP" TO PARA-NAME.
009710     SET DKT-IDX TO 1.
009720     SEARCH DKT-ENTRY
009730         AT END
009740             CONTINUE
009750         WHEN DKT-DISEASE-ID(DKT-IDX) = WS-MB-DISEASE-ID(MX-IDX)
009760             PERFORM 368-ADD-RECOMMEND-IF-NEW THRU 368-EXIT
009770     END-SEARCH.
009780 365-EXIT.
009790     EXIT.
009800
009810 368-ADD-RECOMMEND-IF-NEW.
009820     MOVE "368-ADD-RECOMMEND-IF-NEW" TO PARA-NAME.
009830     SET RS-IDX TO 1.
009840     SEARCH WS-RECOMMEND-SEEN
009850         AT END
009860             ADD +1 TO WS-RECOMMEND-SEEN-COUNT
009870             SET RS-IDX TO WS-RECOMMEND-SEEN-COUNT
009880             MOVE DKT-RECOMMENDATIONS(DKT-IDX) TO WS-RS-TEXT
009890                 (RS-IDX)
009900             MOVE WS-RECOMMEND-SEEN-COUNT TO RCL-NUMBER
009910             MOVE DKT-RECOMMENDATIONS(DKT-IDX)
009920                 TO RCL-RECOMMEND-TEXT
009930             PERFORM 790-CHECK-PAGINATION THRU 790-EXIT
009940             WRITE RPT-REC FROM WS-RECOMMEND-LINE
009950                 AFTER ADVANCING 1
009960             ADD +1 TO WS-LINES
009970         WHEN WS-RS-TEXT(RS-IDX) = DKT-RECOMMENDATIONS(DKT-IDX)
009980             CONTINUE
009990     END-SEARCH.
010000 368-EXIT.
010010     EXIT.
010020
010030*----------------------------------------------------------------
010040* BUFFER ARRIVES OLDEST-FIRST -- WALK IT BACKWARDS SO THE MOST
010050* RECENT READING PRINTS FIRST, LIKE THE MOBILE APP SHOWS IT.
010060*----------------------------------------------------------------
010070 400-WRITE-VITALS-TABLE.
010080     MOVE "400-WRITE-VITALS-TABLE" TO PARA-NAME.
010090     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
010100     WRITE RPT-REC FROM WS-VITALS-HDR-LINE
010110         AFTER ADVANCING 2.
010120     ADD +2 TO WS-LINES.
010130
010140     IF WS-VITAL-BUFFER-COUNT = 0
010150         WRITE RPT-REC FROM WS-NO-VITALS-LINE
010160             AFTER ADVANCING 1
010170         ADD +1 TO WS-LINES
010180     ELSE
010190         WRITE RPT-REC FROM WS-VITALS-COLM-HDR-LINE
010200             AFTER ADVANCING 1
010210         ADD +1 TO WS-LINES
010220         PERFORM 410-WRITE-ONE-VITAL THRU 410-EXIT
010230             VARYING VX-IDX FROM WS-VITAL-BUFFER-COUNT BY -1
010240             UNTIL VX-IDX < 1.
010250 400-EXIT.
010260     EXIT.
010270
010280 410-WRITE-ONE-VITAL.
010290     MOVE "410-WRITE-ONE-VITAL" TO PARA-NAME.
010300     STRING WS-VB-CCYY(VX-IDX) "-" WS-VB-MM(VX-IDX) "-"
010310            WS-VB-DD(VX-IDX) " " WS-VB-HH(VX-IDX) ":"
010320            WS-VB-MIN(VX-IDX) ":" WS-VB-SS(VX-IDX)
010330            DELIMITED BY SIZE INTO VDL-READING-TIME.
010340
010350     MOVE WS-VB-HEART-RATE(VX-IDX) TO VDL-HEART-RATE.
010360     MOVE SPACE TO VDL-HR-FLAG.
010370     IF WS-VB-HEART-RATE(VX-IDX) < 60
010380         OR WS-VB-HEART-RATE(VX-IDX) > 100
010390             MOVE "*" TO VDL-HR-FLAG.
010400
010410     MOVE WS-VB-SPO2(VX-IDX) TO VDL-SPO2.
010420     MOVE SPACE TO VDL-SPO2-FLAG.
010430     IF WS-VB-SPO2(VX-IDX) < 95
010440         MOVE "*" TO VDL-SPO2-FLAG.
010450
010460     MOVE WS-VB-TEMPERATURE-C(VX-IDX) TO VDL-TEMP-C.
010470     MOVE SPACE TO VDL-TEMP-FLAG.
010480     IF WS-VB-TEMPERATURE-C(VX-IDX) >= 38.0
010490         MOVE "*" TO VDL-TEMP-FLAG.
010500
010510     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
010520     WRITE RPT-REC FROM WS-VITALS-DETAIL-LINE
010530         AFTER ADVANCING 1.
010540     ADD +1 TO WS-LINES.
010550 410-EXIT.
010560     EXIT.
010570
010580*----------------------------------------------------------------
010590* THE THREE-WAY ASSESSMENT WORDING DOUBLES AS THE URGENT-WARNING
010600* LINE FUNCTIONAL REQUESTED FOR THE BEDSIDE PILOT ROLLOUT -- THE
010610* "ATTENTION REQUIRED" VARIANT ONLY EVER PRINTS WHEN WS-URGENT-
010620* FLAG IS SET (TKT MB-489).
010630*----------------------------------------------------------------
010640 500-WRITE-FOOTER.
010650     MOVE "500-WRITE-FOOTER" TO PARA-NAME.
010660     EVALUATE TRUE
010670         WHEN WS-MATCH-BUFFER-COUNT = 0
010680             MOVE "All vitals within normal parameters. No specif
010690-    "ic conditions detected." TO ASL-TEXT
010700         WHEN WS-URGENT-FLAG
010710             MOVE "ATTENTION REQUIRED: Vital signs indicate possi
010720-    "ble serious condition. Please evaluate and consider approp
010730-    "riate tests." TO ASL-TEXT
010740         WHEN OTHER
010750             MOVE "Abnormal vitals detected. Monitor closely and
010760-    "consider further evaluation if symptoms persist." TO
010770             ASL-TEXT
010780     END-EVALUATE.
010790
010800     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
010810     WRITE RPT-REC FROM WS-ASSESSMENT-LINE
010820         AFTER ADVANCING 2.
010830     WRITE RPT-REC FROM WS-DISCLAIMER-LINE-1
010840         AFTER ADVANCING 1.
010850     WRITE RPT-REC FROM WS-DISCLAIMER-LINE-2
010860         AFTER ADVANCING 1.
010870     WRITE RPT-REC FROM WS-LABNOTE-LINE
010880         AFTER ADVANCING 1.
010890     ADD +4 TO WS-LINES.
010900 500-EXIT.
010910     EXIT.
010920
010930*----------------------------------------------------------------
010940* PRINTED ONCE, AFTER THE LAST PATIENT PAGE -- FIGURES ARE
010950* WHATEVER MEDVTEDT/MEDVTUPD/MEDDXUPD LEFT ON JOB-CONTROL-FILE.
010960*----------------------------------------------------------------
010970 900-WRITE-CONTROL-TOTALS.
010980     MOVE "900-WRITE-CONTROL-TOTALS" TO PARA-NAME.
010990     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
011000     WRITE RPT-REC FROM WS-TOTALS-TITLE-LINE
011010         AFTER ADVANCING 2.
011020
011030     MOVE "PATIENTS REPORTED" TO TDL-LABEL.
011040     MOVE PATIENTS-REPORTED TO TDL-VALUE.
011050     WRITE RPT-REC FROM WS-TOTALS-DETAIL-LINE AFTER ADVANCING 2.
011060
011070     MOVE "READINGS PROCESSED" TO TDL-LABEL.
011080     MOVE JC-READINGS-PROCESSED TO TDL-VALUE.
011090     WRITE RPT-REC FROM WS-TOTALS-DETAIL-LINE AFTER ADVANCING 1.
011100
011110     MOVE "READINGS ACCEPTED" TO TDL-LABEL.
011120     MOVE JC-READINGS-ACCEPTED TO TDL-VALUE.
011130     WRITE RPT-REC FROM WS-TOTALS-DETAIL-LINE AFTER ADVANCING 1.
011140
011150     MOVE "READINGS REJECTED" TO TDL-LABEL.
011160     MOVE JC-READINGS-REJECTED TO TDL-VALUE.
011170     WRITE RPT-REC FROM WS-TOTALS-DETAIL-LINE AFTER ADVANCING 1.
011180
011190     MOVE "CRITICAL ALERTS" TO TDL-LABEL.
011200     MOVE JC-CRITICAL-ALERTS TO TDL-VALUE.
011210     WRITE RPT-REC FROM WS-TOTALS-DETAIL-LINE AFTER ADVANCING 1.
011220
011230     MOVE "WARNING ALERTS" TO TDL-LABEL.
011240     MOVE JC-WARNING-ALERTS TO TDL-VALUE.
011250     WRITE RPT-REC FROM WS-TOTALS-DETAIL-LINE AFTER ADVANCING 1.
011260
011270     MOVE "READINGS PURGED" TO TDL-LABEL.
011280     MOVE JC-READINGS-PURGED TO TDL-VALUE.
011290     WRITE RPT-REC FROM WS-TOTALS-DETAIL-LINE AFTER ADVANCING 1.
011300
011310     MOVE "DISEASE HISTORIES CREATED" TO TDL-LABEL.
011320     MOVE JC-HISTORIES-CREATED TO TDL-VALUE.
011330     WRITE RPT-REC FROM WS-TOTALS-DETAIL-LINE AFTER ADVANCING 1.
011340
011350     MOVE "DISEASE HISTORIES UPDATED" TO TDL-LABEL.
011360     MOVE JC-HISTORIES-UPDATED TO TDL-VALUE.
011370     WRITE RPT-REC FROM WS-TOTALS-DETAIL-LINE AFTER ADVANCING 1.
011380 900-EXIT.
011390     EXIT.
011400
011410 600-PAGE-BREAK.
011420     MOVE "600-PAGE-BREAK" TO PARA-NAME.
011430     WRITE RPT-REC FROM WS-BLANK-LINE.
011440     WRITE RPT-REC FROM WS-BLANK-LINE.
011450 600-EXIT.
011460     EXIT.
011470
011480 700-WRITE-PAGE-HDR.
011490     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
011500     WRITE RPT-REC FROM WS-BLANK-LINE
011510         AFTER ADVANCING 1.
011520     MOVE WS-PAGES TO PAGE-NBR-O.
011530     WRITE RPT-REC FROM WS-HDR-REC
011540         AFTER ADVANCING NEXT-PAGE.
011550     MOVE ZERO TO WS-LINES.
011560     ADD +1 TO WS-PAGES.
011570     WRITE RPT-REC FROM WS-BLANK-LINE
011580         AFTER ADVANCING 1.
011590 700-EXIT.
011600     EXIT.
011610
011620 790-CHECK-PAGINATION.
011630     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
011640     IF WS-LINES > 50
011650         PERFORM 600-PAGE-BREAK THRU 600-EXIT
011660         MOVE ZERO TO WS-LINES
011670         ADD +1 TO WS-LINES.
011680 790-EXIT.
011690     EXIT.
011700
011710 800-OPEN-FILES.
011720     MOVE "800-OPEN-FILES" TO PARA-NAME.
011730     OPEN INPUT PATIENT-MASTER-FILE, VITAL-STORE-FILE,
011740                DISEASE-MATCH-FILE, JOB-CONTROL-FILE.
011750     OPEN OUTPUT REPORT-FILE, SYSOUT.
011760 800-EXIT.
011770     EXIT.
011780
011790 850-CLOSE-FILES.
011800     MOVE "850-CLOSE-FILES" TO PARA-NAME.
011810     CLOSE PATIENT-MASTER-FILE, VITAL-STORE-FILE,
011820           DISEASE-MATCH-FILE, JOB-CONTROL-FILE,
011830           REPORT-FILE, SYSOUT.
011840 850-EXIT.
011850     EXIT.
011860
011870 900-READ-PATIENT.
011880     MOVE "900-READ-PATIENT" TO PARA-NAME.
011890     READ PATIENT-MASTER-FILE INTO PATIENT-MASTER-REC
011900         AT END MOVE "N" TO MORE-PATIENT-SW
011910     END-READ.
011920 900-EXIT.
011930     EXIT.
011940
011950 905-READ-VITAL.
011960     MOVE "905-READ-VITAL" TO PARA-NAME.
011970     READ VITAL-STORE-FILE INTO VITAL-STORED-REC
011980         AT END MOVE "N" TO MORE-VITAL-SW
011990     END-READ.
012000 905-EXIT.
012010     EXIT.
012020
012030 910-READ-MATCH.
012040     MOVE "910-READ-MATCH" TO PARA-NAME.
012050     READ DISEASE-MATCH-FILE INTO DISEASE-MATCH-REC
012060         AT END MOVE "N" TO MORE-MATCH-SW
012070     END-READ.
012080 910-EXIT.
012090     EXIT.
012100
012110 999-CLEANUP.
012120     MOVE "999-CLEANUP" TO PARA-NAME.
012130     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
012140
012150     DISPLAY "** PATIENTS REPORTED **".
012160     DISPLAY PATIENTS-REPORTED.
012170     DISPLAY "******** NORMAL END OF JOB MEDRPT01 ********".
012180 999-EXIT.
012190     EXIT.
012200
012210 1000-ABEND-RTN.
012220     MOVE "MEDRPT01" TO ABEND-STEP-NAME.
012230     WRITE SYSOUT-REC FROM ABEND-REC.
012240     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
012250     DISPLAY "*** ABNORMAL END OF JOB - MEDRPT01 ***" UPON
012260         CONSOLE.
012270     MOVE 16 TO RETURN-CODE.
012280     STOP RUN.
