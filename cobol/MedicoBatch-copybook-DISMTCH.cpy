000100******************************************************************
000110* MEDICOBATCH DISEASE MATCH WORK RECORD LAYOUT
000120* COPY MEMBER  DISMTCH
000130* ONE RECORD PER (PATIENT, LATEST READING, DISEASE) THAT CLEARED
000140* THE 50% CONFIDENCE FLOOR.  WRITTEN BY THE DISEASE MATCH SEARCH
000150* STEP, IN DESCENDING CONFIDENCE SEQUENCE WITHIN PATIENT-ID, AND
000160* CARRIED FORWARD TO THE DISEASE HISTORY AND REPORT STEPS.  THIS
000170* IS A JOB-INTERNAL WORK FILE -- IT DOES NOT SURVIVE THE RUN.
000180*----------------------------------------------------------------
000190* 04/30/01 AJP  ORIGINAL LAYOUT
000200* 09/08/02 RLM  ADDED THE MATCHED-xxx-FLAG TRIO SO THE REPORT
000210*               COULD SHOW WHICH VITALS DROVE THE MATCH (TKT
000220*               MB-233)
000230* 07/12/07 DLK  ADDED DM-RANK -- REPORT ONLY PRINTS THE TOP 5,
000240*               MATCH SUMMARY ONLY THE TOP 3 (TKT MB-355)
000250*----------------------------------------------------------------
000260 01  DISEASE-MATCH-REC.
000270     05  DM-PATIENT-ID           PIC 9(6).
000280     05  DM-READING-ID           PIC 9(8).
000290     05  DM-RECORDED-TS          PIC 9(14).
000300     05  DM-RANK                 PIC 9(2).
000310     05  DM-DISEASE-ID           PIC 9(2).
000320     05  DM-DISEASE-NAME         PIC X(40).
000330     05  DM-CONFIDENCE-PCT       PIC 9(3)V99.
000340     05  DM-MATCHED-TEMP-FLAG    PIC X(1).
000350         88  DM-TEMP-MATCHED         VALUE "Y".
000360     05  DM-MATCHED-HR-FLAG      PIC X(1).
000370         88  DM-HR-MATCHED           VALUE "Y".
000380     05  DM-MATCHED-SPO2-FLAG    PIC X(1).
000390         88  DM-SPO2-MATCHED         VALUE "Y".
000400     05  DM-DETECTED-TEMP-C      PIC S9(3)V9.
000410     05  DM-DETECTED-HR          PIC 9(3).
000420     05  DM-DETECTED-SPO2        PIC 9(3).
000430     05  FILLER                  PIC X(30).
