000100******************************************************************
000110* MEDICOBATCH JOB CONTROL TOTALS RECORD
000120* COPY MEMBER  JOBCTL
000130* SINGLE-RECORD FILE PASSED FROM STEP TO STEP SO THE FINAL
000140* REPORT STEP CAN PRINT RUN-WIDE CONTROL TOTALS EVEN THOUGH THE
000150* COUNTS THEMSELVES ARE PRODUCED BY EARLIER STEPS.  EACH STEP
000160* READS THE RECORD LEFT BY THE STEP BEFORE IT, ADDS ITS OWN
000170* COUNTS, AND REWRITES IT FOR THE NEXT STEP -- SAME IDEA AS THE
000180* OLD TRAILER-RECORD BALANCING ON PATEDIT/PATSRCH, JUST KEPT ON
000190* ITS OWN FILE SO IT DOES NOT DISTORT THE DATA RECORD LAYOUTS.
000200*----------------------------------------------------------------
000210* 04/30/01 AJP  ORIGINAL LAYOUT, MEDVTEDT AND MEDVTUPD COUNTS
000220*               ONLY (TKT MB-233)
000230* 07/12/07 DLK  ADDED THE DISEASE-HISTORY COUNTERS WHEN MEDDXUPD
000240*               WAS BUILT (TKT MB-355)
000250*----------------------------------------------------------------
000260 01  JOB-CONTROL-REC.
000270     05  JC-READINGS-PROCESSED   PIC 9(7).
000280     05  JC-READINGS-ACCEPTED    PIC 9(7).
000290     05  JC-READINGS-REJECTED    PIC 9(7).
000300     05  JC-CRITICAL-ALERTS      PIC 9(7).
000310     05  JC-WARNING-ALERTS       PIC 9(7).
000320     05  JC-READINGS-PURGED      PIC 9(7).
000330     05  JC-HISTORIES-CREATED    PIC 9(7).
000340     05  JC-HISTORIES-UPDATED    PIC 9(7).
000350     05  FILLER                  PIC X(30).
