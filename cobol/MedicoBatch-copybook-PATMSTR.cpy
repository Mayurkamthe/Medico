000100******************************************************************
000110* MEDICOBATCH PATIENT MASTER RECORD LAYOUT
000120* COPY MEMBER  PATMSTR
000130* ONE RECORD PER PATIENT ENROLLED IN THE MONITORING PROGRAM.
000140* FILE IS SEQUENTIAL, ASCENDING PATIENT-ID -- THERE IS NO INDEXED
000150* ACCESS ON THIS SYSTEM, SO THE OWNING JOB STEP LOADS THE WHOLE
000160* MASTER INTO A WORKING-STORAGE TABLE AND SEARCHES IT.
000170*----------------------------------------------------------------
000180* 03/11/94 JHS  ORIGINAL LAYOUT FOR CONVERSION FROM THE PATIENT
000190*               INDEX CARDS
000200* 08/22/96 RLM  ADDED DEVICE ASSIGNMENT FIELDS FOR THE BEDSIDE
000210*               MONITOR PILOT (TKT MB-118)
000220* 02/14/99 CDW  Y2K -- DEVICE-ASSIGN-TS WIDENED TO A FULL
000230*               4-DIGIT-CENTURY TIMESTAMP, PIC 9(14)
000240* 11/03/03 AJP  ADDED CURRENT-RISK-LEVEL, DOCTOR-ID FOR THE
000250*               NIGHTLY ALERT ROUTING PROJECT (TKT MB-241)
000260*----------------------------------------------------------------
000270 01  PATIENT-MASTER-REC.
000280     05  PM-PATIENT-ID           PIC 9(6).
000290     05  PM-PATIENT-CODE         PIC X(12).
000300     05  PM-PATIENT-CODE-R REDEFINES PM-PATIENT-CODE.
000310         10  PM-CODE-PREFIX      PIC X(04).
000320         10  PM-CODE-NUMBER      PIC X(08).
000330     05  PM-FULL-NAME            PIC X(30).
000340     05  PM-AGE                  PIC 9(3).
000350     05  PM-GENDER               PIC X(6).
000360         88  PM-GENDER-MALE          VALUE "MALE  ".
000370         88  PM-GENDER-FEMALE        VALUE "FEMALE".
000380         88  PM-GENDER-OTHER         VALUE "OTHER ".
000390     05  PM-BLOOD-GROUP          PIC X(3).
000400     05  PM-PHONE-NUMBER         PIC X(12).
000410     05  PM-DEVICE-ID            PIC X(10).
000420     05  PM-DEVICE-ASSIGNED-FLAG PIC X(1).
000430         88  PM-DEVICE-ACTIVE        VALUE "Y".
000440         88  PM-DEVICE-INACTIVE      VALUE "N".
000450     05  PM-DEVICE-ASSIGN-TS     PIC 9(14).
000460     05  PM-DEVICE-ASSIGN-TS-R REDEFINES PM-DEVICE-ASSIGN-TS.
000470         10  PM-ASSIGN-CCYY      PIC 9(4).
000480         10  PM-ASSIGN-MM        PIC 9(2).
000490         10  PM-ASSIGN-DD        PIC 9(2).
000500         10  PM-ASSIGN-HH        PIC 9(2).
000510         10  PM-ASSIGN-MIN       PIC 9(2).
000520         10  PM-ASSIGN-SS        PIC 9(2).
000530     05  PM-DEVICE-DURATION-SECS PIC 9(6).
000540     05  PM-DOCTOR-ID            PIC 9(4).
000550     05  PM-CURRENT-RISK-LEVEL   PIC X(8).
000560         88  PM-RISK-NORMAL          VALUE "NORMAL  ".
000570         88  PM-RISK-MODERATE        VALUE "MODERATE".
000580         88  PM-RISK-CRITICAL        VALUE "CRITICAL".
000590     05  FILLER                  PIC X(85).
